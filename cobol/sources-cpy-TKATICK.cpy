000100******************************************************************
000200*    TKATICK.cpybk                                               *
000300*    I-O FORMAT: TKT-RECORD  FROM FILE TICKETS OF LIBRARY TKALIB  *
000400*    ALSO CARRIES THE IN-MEMORY SEAT TABLE BUILT FROM TICKETS     *
000500*    AND SHARED, BY REFERENCE, WITH TKAVASGN AND TKAVSCLS.        *
000600******************************************************************
000700* HISTORY OF MODIFICATION:                                       *
000800******************************************************************
000900* TKA0001 14/03/1991 RSH - INITIAL VERSION                       *
001000*-----------------------------------------------------------------*
001100* TKA0015 06/06/1993 BGT - ADDED TKT-TAB-TAG/TKT-TAB-GAP FOR THE *
001200*                          SEAT CLASSIFIER PASSES                *
001300*-----------------------------------------------------------------*
001400* TKA0048 19/02/1998 WCL - RAISED TKT-TAB OCCURS FROM 4000 TO    *
001500*                          6000 - LARGER GROUND CAPACITY ADDED   *
001600*-----------------------------------------------------------------*
001700    05  TKT-RECORD                  PIC X(62).
001800*
001900    05  TKT-RECORD-1 REDEFINES TKT-RECORD.
002000        06  TKT-GAME                PIC X(40).
002100*                        GAME / EVENT NAME
002200        06  TKT-BLOCK               PIC X(04).
002300*                        STADIUM BLOCK IDENTIFIER
002400        06  TKT-ROW                 PIC 9(03).
002500*                        ROW NUMBER - NON-NUMERIC MEANS SKIP ROW
002600        06  TKT-SEAT                PIC 9(03).
002700*                        SEAT NUMBER - NON-NUMERIC MEANS SKIP ROW
002800        06  TKT-ASSIGNED            PIC X(12).
002900*                        ORDER NUMBER HOLDING THIS SEAT, OR SPACES
003000*
003100    05  TKT-ROW-VIEW REDEFINES TKT-RECORD.
003200*                        ALTERNATE VIEW - ISOLATES ROW/SEAT AS A
003300*                        SINGLE COMBINED SORT FIELD.
003400        06  FILLER                  PIC X(40).
003500        06  FILLER                  PIC X(04).
003600        06  TKTR-ROW-SEAT           PIC 9(06).
003700        06  FILLER                  PIC X(12).
003800*
003900******************************************************************
004000*    TKA-TICKET-TABLE - FULL INVENTORY HELD IN WORKING STORAGE,  *
004100*    ONE ENTRY PER TICKETS RECORD READ.  PASSED BY REFERENCE TO  *
004200*    TKAVASGN AND TKAVSCLS SO THEY WORK OVER THE SAME COPY.      *
004300******************************************************************
004400    01  TKA-TICKET-TABLE.
004500        05  TKT-TAB-COUNT           PIC 9(06) COMP-3.
004600        05  TKT-TAB-ENTRY OCCURS 6000 TIMES
004700                          INDEXED BY TKT-IDX, TKT-IDX2.
004800            10  TKT-TAB-ID          PIC 9(06) COMP-3.
004900*                        FILE-ROW ORDINAL, USED AS THE SEAT ID
005000            10  TKT-TAB-GAME        PIC X(40).
005100            10  TKT-TAB-BLOCK       PIC X(04).
005200            10  TKT-TAB-BLKNUM      PIC 9(04) COMP.
005300*                        NUMERIC BLOCK VALUE, DIGITS-ONLY
005400            10  TKT-TAB-ROW         PIC 9(03).
005500            10  TKT-TAB-SEAT        PIC 9(03).
005600            10  TKT-TAB-PARITY      PIC X(01).
005700*                        "E" EVEN SEAT, "O" ODD SEAT
005800            10  TKT-TAB-ASSIGNED    PIC X(12).
005900            10  TKT-TAB-TAG         PIC X(02) VALUE SPACES.
006000                88  TKA-TAG-SINGLE          VALUE "SI".
006100                88  TKA-TAG-PAIR            VALUE "PA".
006200                88  TKA-TAG-NTOGETHER       VALUE "NT".
006300                88  TKA-TAG-SCH-GAP         VALUE "SG".
006400                88  TKA-TAG-SCH-DIAG        VALUE "SC".
006500            10  TKT-TAB-GAP         PIC 9(02) COMP.
006600*                        GAP g FOR TKA-TAG-SCH-GAP ONLY
006700            10  TKT-TAB-CANDFLAG    PIC X(01) VALUE "N".
006800                88  TKA-IS-CANDIDATE        VALUE "Y".
006900            10  TKT-TAB-BLKSEQ      PIC 9(04) COMP.
007000*                        POSITION OF TKT-TAB-BLOCK IN THE ORDER'S
007100*                        SORTED PERMITTED-BLOCK LIST
007200            10  TKT-TAB-CHOSEN      PIC X(01) VALUE "N".
007300                88  TKA-IS-CHOSEN           VALUE "Y".
