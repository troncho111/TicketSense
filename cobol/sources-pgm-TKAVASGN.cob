000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TKAVASGN.
000500 AUTHOR.         RON HUA SH.
000600 INSTALLATION.   TICKETSENSE BATCH ALLOCATIONS.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE ALLOCATOR - CALLED ONCE PER ORDER BY
001200*               TKAVALOC.  FILTERS THE CANDIDATE SEATS, CALLS THE
001300*               SEAT CLASSIFIER, THEN APPLIES EITHER THE SINGLE
001400*               -SEAT RULE OR THE TOGETHER RULE TO CHOOSE SEATS.
001500*               WORKS DIRECTLY OVER TKA-TICKET-TABLE BY REFERENCE
001600*               - NO FILES OF ITS OWN.
001700*______________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* TKA0004  25/03/1991  RSH  - INITIAL VERSION
002100*                           - CANDIDATE FILTER, BLOCK/SEAT SORT,
002200*                             SINGLE-SEAT AND TOGETHER RULES
002300*----------------------------------------------------------------
002400* TKA0012  10/02/1992  RSH  - GAME MATCH NOW STRIPS PARENTHESISED
002500*                             TEXT - CUP REPLAY NOTES WERE
002600*                             BREAKING THE TEAM-TOKEN SPLIT
002700*----------------------------------------------------------------
002800* TKA0020  02/11/1993  BGT  - GAME MATCH NOW STRIPS A LEADING OR
002900*                             TRAILING DATE (D/M/YY) - SOME FEEDS
003000*                             CARRY THE FIXTURE DATE IN THE EVENT
003100*                             TEXT ITSELF
003200*----------------------------------------------------------------
003300* TKA0039  30/09/1997  WCL  - Y2K READINESS SWEEP - NO CENTURY
003400*                             ASSUMPTIONS MADE ANYWHERE IN THIS
003500*                             ROUTINE, REVIEWED AND SIGNED OFF
003600*----------------------------------------------------------------
003700* TKA0046  21/01/2000  HLM  - REQ 1198 - TOGETHER RULE NOW PREFERS
003800*                             THE HIGHEST NUMERIC BLOCK VALUE
003900*                             AMONG TIED WINDOWS, NOT FIRST FOUND
004000*----------------------------------------------------------------
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004900                   UPSI-0 IS WK-C-VASGN-TRACE-SW.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    NO FILES - PURE TABLE-DRIVEN SERVICE ROUTINE.
005400
005500***************
005600 DATA DIVISION.
005700***************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM TKAVASGN **".
006200
006300 01    WK-C-COMMON.
006400 COPY TKACMWS.
006500*---------------------------------------------------------------*
006600*  TKA0004  THIS ROUTINE BUILDS THE CLASSIFIER'S LINKAGE RECORD *
006700*  ITSELF BEFORE EVERY CALL - TKAVSCLS OWNS NO STORAGE OF ITS   *
006800*  OWN FOR IT.                                                  *
006900*---------------------------------------------------------------*
007000 COPY TKALSCL.
007100
007200******************************************************************
007300*    LOCAL CANDIDATE LIST - BUILT FRESH EVERY CALL, SORTED BY     *
007400*    BLOCK-LIST POSITION THEN BY NUMERIC BLOCK VALUE DESCENDING.  *
007500******************************************************************
007600 01  WK-N-CAND-COUNT                  PIC 9(04) COMP.
007700 01  WK-N-CAND-ENTRY OCCURS 500 TIMES
007800                       INDEXED BY WK-I-CAND-IDX, WK-I-CAND-IDX2.
007900     05  WK-N-CAND-TKTIDX              PIC 9(04) COMP.
008000     05  WK-N-CAND-BLKSEQ              PIC 9(04) COMP.
008100     05  WK-N-CAND-BLKNUM              PIC 9(04) COMP.
008200
008300 01  WK-G-CAND-SAVE-AREA.
008400     05  WK-N-CAND-SAVE-TKTIDX         PIC 9(04) COMP.
008500     05  WK-N-CAND-SAVE-BLKSEQ         PIC 9(04) COMP.
008600     05  WK-N-CAND-SAVE-BLKNUM         PIC 9(04) COMP.
008700 01  WK-C-CAND-SAVE-VIEW REDEFINES WK-G-CAND-SAVE-AREA.
008800     05  WK-C-CAND-SAVE-KEY            PIC X(12).
008900
009000******************************************************************
009100*    GAME-MATCH WORK AREA - EVENT/GAME TEXT REDUCED TO TWO TEAM   *
009200*    TOKENS APIECE.                                               *
009300******************************************************************
009400 01  WK-C-VASGN-TEXT-WORK              PIC X(40).
009500 77  WK-N-VASGN-I                      PIC 9(02) COMP.
009600 77  WK-N-VASGN-J                      PIC 9(02) COMP.
009700 77  WK-N-VASGN-LEN                    PIC 9(02) COMP.
009800 77  WK-N-VASGN-POS                    PIC 9(02) COMP.
009900*
010000 01  WK-G-VASGN-TEAM-PAIR.
010100     05  WK-C-VASGN-TEAM-A             PIC X(40).
010200     05  WK-C-VASGN-TEAM-B             PIC X(40).
010300 01  WK-C-VASGN-TEAM-VIEW REDEFINES WK-G-VASGN-TEAM-PAIR.
010400     05  WK-C-VASGN-TEAM-FULL          PIC X(80).
010500*
010600 01  WK-C-VASGN-ORD-TEAM-A             PIC X(40).
010700 01  WK-C-VASGN-ORD-TEAM-B             PIC X(40).
010800 01  WK-C-VASGN-TKT-TEAM-A             PIC X(40).
010900 01  WK-C-VASGN-TKT-TEAM-B             PIC X(40).
011000 01  WK-C-VASGN-MATCH-SW               PIC X(01).
011100     88  WK-C-VASGN-GAME-MATCHED            VALUE "Y".
011200
011300******************************************************************
011400*    TOGETHER-RULE GROUP/WINDOW WORK AREA.                       *
011500******************************************************************
011600 01  WK-C-SEEN-TABLE.
011700     05  WK-C-SEEN-ENTRY OCCURS 300 TIMES
011800                           INDEXED BY WK-I-SEEN-IDX.
011900         10  WK-C-SEEN-BLOCK     PIC X(04).
012000         10  WK-N-SEEN-ROW       PIC 9(03).
012100 01  WK-N-SEEN-COUNT                  PIC 9(04) COMP.
012200 01  WK-C-SEEN-KEY-BLOCK-SAVE          PIC X(04).
012300 01  WK-N-SEEN-KEY-ROW-SAVE            PIC 9(03).
012400*
012500 01  WK-N-WIN-COUNT                   PIC 9(02) COMP.
012600 01  WK-N-WIN-MEMBER OCCURS 60 TIMES INDEXED BY WK-I-WIN-IDX,
012700                                          WK-I-WIN-IDX2.
012800     05  WK-N-WIN-TKTIDX              PIC 9(04) COMP.
012900     05  WK-N-WIN-SEAT                PIC 9(03).
013000*
013100 01  WK-G-WIN-SAVE-AREA.
013200     05  WK-N-WIN-SAVE-TKTIDX         PIC 9(04) COMP.
013300     05  WK-N-WIN-SAVE-SEAT           PIC 9(03).
013400 01  WK-C-WIN-SAVE-VIEW REDEFINES WK-G-WIN-SAVE-AREA.
013500     05  WK-C-WIN-SAVE-KEY            PIC X(07).
013600*
013700 77  WK-N-VASGN-DIFF                  PIC S9(04) COMP.
013800 77  WK-N-VASGN-GAPCNT                PIC 9(02) COMP.
013900 01  WK-C-VASGN-WIN-OK-SW             PIC X(01).
014000     88  WK-C-VASGN-WIN-IS-OK               VALUE "Y".
014100 01  WK-C-VASGN-STRICT-EXISTS-SW      PIC X(01).
014200     88  WK-C-VASGN-STRICT-SEEN             VALUE "Y".
014300 01  WK-C-VASGN-FOUND-ANY-SW          PIC X(01).
014400     88  WK-C-VASGN-FOUND-WINDOW            VALUE "Y".
014500*
014600 01  WK-N-BEST-BLKNUM                 PIC 9(04) COMP.
014700 01  WK-C-BEST-GAP-SW                 PIC X(01).
014800     88  WK-C-BEST-IS-STRICT                VALUE "Y".
014900 01  WK-N-BEST-COUNT                  PIC 9(02) COMP.
015000 01  WK-N-BEST-MEMBER OCCURS 30 TIMES INDEXED BY WK-I-BEST-IDX.
015100     05  WK-N-BEST-TKTIDX             PIC 9(04) COMP.
015200
015300******************************************************************
015400*    COMMON SCRATCH.                                              *
015500******************************************************************
015600 01  WK-C-VASGN-SWAP-SW                PIC X(01).
015700     88  WK-C-VASGN-SWAPPED                VALUE "Y".
015800
015900*****************
016000 LINKAGE SECTION.
016100*****************
016200 COPY TKALASG.
016300*---------------------------------------------------------------*
016400*  TKA-TICKET-TABLE IS DECLARED HERE RATHER THAN COPYING        *
016500*  TKATICK'S FD SHAPE - THIS ROUTINE HAS NO BUSINESS DECLARING  *
016600*  A FILE RECORD IT NEVER READS.                                *
016700*---------------------------------------------------------------*
016800 01  TKA-TICKET-TABLE.
016900     05  TKT-TAB-COUNT           PIC 9(06) COMP-3.
017000     05  TKT-TAB-ENTRY OCCURS 6000 TIMES
017100                       INDEXED BY TKT-IDX, TKT-IDX2.
017200         10  TKT-TAB-ID          PIC 9(06) COMP-3.
017300         10  TKT-TAB-GAME        PIC X(40).
017400         10  TKT-TAB-BLOCK       PIC X(04).
017500         10  TKT-TAB-BLKNUM      PIC 9(04) COMP.
017600         10  TKT-TAB-ROW         PIC 9(03).
017700         10  TKT-TAB-SEAT        PIC 9(03).
017800         10  TKT-TAB-PARITY      PIC X(01).
017900         10  TKT-TAB-ASSIGNED    PIC X(12).
018000         10  TKT-TAB-TAG         PIC X(02) VALUE SPACES.
018100             88  TKA-TAG-SINGLE          VALUE "SI".
018200             88  TKA-TAG-PAIR            VALUE "PA".
018300             88  TKA-TAG-NTOGETHER       VALUE "NT".
018400             88  TKA-TAG-SCH-GAP         VALUE "SG".
018500             88  TKA-TAG-SCH-DIAG        VALUE "SC".
018600         10  TKT-TAB-GAP         PIC 9(02) COMP.
018700         10  TKT-TAB-CANDFLAG    PIC X(01) VALUE "N".
018800             88  TKA-IS-CANDIDATE        VALUE "Y".
018900         10  TKT-TAB-BLKSEQ      PIC 9(04) COMP.
019000         10  TKT-TAB-CHOSEN      PIC X(01) VALUE "N".
019100             88  TKA-IS-CHOSEN           VALUE "Y".
019200 EJECT
019300********************************************************
019400 PROCEDURE DIVISION USING WK-C-VASGN-RECORD
019500                          TKA-TICKET-TABLE.
019600********************************************************
019700 MAIN-MODULE.
019800     MOVE SPACES TO WK-C-VASGN-STATUS WK-C-VASGN-REASON.
019900     MOVE ZERO TO WK-N-VASGN-CHOSEN-CNT.
020000     MOVE ZERO TO WK-N-VASGN-REJ-GAME WK-N-VASGN-REJ-BLOCK
020100                   WK-N-VASGN-REJ-TAKEN.
020200
020300     PERFORM A100-FILTER-CANDIDATES
020400        THRU A199-FILTER-CANDIDATES-EX.
020500     PERFORM B100-CHECK-CANDIDATES
020600        THRU B199-CHECK-CANDIDATES-EX.
020700     IF WK-C-VASGN-STATUS NOT = SPACES
020800         GO TO Z999-END-PROGRAM-ROUTINE-EX.
020900
021000     PERFORM C100-SORT-CANDIDATES
021100        THRU C199-SORT-CANDIDATES-EX.
021200     PERFORM D100-CALL-CLASSIFIER
021300        THRU D199-CALL-CLASSIFIER-EX.
021400
021500     IF WK-N-VASGN-QTY = 1 OR WK-N-VASGN-SEAT-LIMIT = 1
021600         PERFORM F100-SINGLE-SEAT-RULE
021700            THRU F199-SINGLE-SEAT-RULE-EX
021800     ELSE
021900         PERFORM F200-TOGETHER-RULE
022000            THRU F299-TOGETHER-RULE-EX.
022100
022200     GO TO Z999-END-PROGRAM-ROUTINE-EX.
022300
022400*------------------------------------------------------------------*
022500*  TKA0004  FOR EVERY TICKET: RESET THE PER-ORDER SCRATCH FIELDS,  *
022600*           THEN TEST ASSIGNMENT-BLANK, GAME MATCH, BLOCK MEMBER- *
022700*           SHIP.  A SURVIVOR IS FLAGGED A CANDIDATE AND GIVEN ITS *
022800*           BLOCK-LIST SEQUENCE NUMBER.                           *
022900*------------------------------------------------------------------*
023000 A100-FILTER-CANDIDATES.
023100     SET TKT-IDX TO 1.
023200
023300 A110-TRY-ONE-TICKET.
023400     IF TKT-IDX > TKT-TAB-COUNT
023500         GO TO A199-FILTER-CANDIDATES-EX.
023600
023700     MOVE "N" TO TKT-TAB-CANDFLAG (TKT-IDX).
023800     MOVE SPACES TO TKT-TAB-TAG (TKT-IDX).
023900     MOVE ZERO TO TKT-TAB-GAP (TKT-IDX).
024000     MOVE ZERO TO TKT-TAB-BLKSEQ (TKT-IDX).
024100     MOVE "N" TO TKT-TAB-CHOSEN (TKT-IDX).
024200
024300     IF TKT-TAB-ASSIGNED (TKT-IDX) NOT = SPACES
024400         ADD 1 TO WK-N-VASGN-REJ-TAKEN
024500         GO TO A180-NEXT-TICKET.
024600
024700     PERFORM B200-MATCH-GAME
024800        THRU B299-MATCH-GAME-EX.
024900     IF NOT WK-C-VASGN-GAME-MATCHED
025000         ADD 1 TO WK-N-VASGN-REJ-GAME
025100         GO TO A180-NEXT-TICKET.
025200
025300     PERFORM A200-FIND-BLOCK-SEQ
025400        THRU A299-FIND-BLOCK-SEQ-EX.
025500     IF WK-N-VASGN-POS = ZERO
025600         ADD 1 TO WK-N-VASGN-REJ-BLOCK
025700         GO TO A180-NEXT-TICKET.
025800
025900     SET TKA-IS-CANDIDATE (TKT-IDX) TO TRUE.
026000     MOVE WK-N-VASGN-POS TO TKT-TAB-BLKSEQ (TKT-IDX).
026100
026200 A180-NEXT-TICKET.
026300     SET TKT-IDX UP BY 1.
026400     GO TO A110-TRY-ONE-TICKET.
026500
026600 A199-FILTER-CANDIDATES-EX.
026700     EXIT.
026800
026900*------------------------------------------------------------------*
027000*  TKA0004  LOOK UP TKT-TAB-BLOCK(TKT-IDX) IN THE ORDER'S SORTED   *
027100*           PERMITTED-BLOCK LIST - RETURNS ITS POSITION, OR ZERO. *
027200*------------------------------------------------------------------*
027300 A200-FIND-BLOCK-SEQ.
027400     MOVE ZERO TO WK-N-VASGN-POS.
027500     SET BLKL-IDX TO 1.
027600
027700 A210-SCAN-ONE.
027800     IF BLKL-IDX > BLKL-COUNT
027900         GO TO A299-FIND-BLOCK-SEQ-EX.
028000     IF BLKL-BLOCK (BLKL-IDX) = TKT-TAB-BLOCK (TKT-IDX)
028100         SET WK-N-VASGN-POS TO BLKL-IDX
028200         GO TO A299-FIND-BLOCK-SEQ-EX.
028300     SET BLKL-IDX UP BY 1.
028400     GO TO A210-SCAN-ONE.
028500
028600 A299-FIND-BLOCK-SEQ-EX.
028700     EXIT.
028800
028900*------------------------------------------------------------------*
029000*  TKA0004  EMPTY BLOCK LIST OR NO SURVIVING CANDIDATE - SHORT     *
029100*           CIRCUIT WITH THE APPROPRIATE STATUS/REASON.          *
029200*------------------------------------------------------------------*
029300 B100-CHECK-CANDIDATES.
029400     IF BLKL-COUNT = ZERO
029500         MOVE "CHANGED_CATEGORY_NOT_IN_MAPPING" TO
029600                                       WK-C-VASGN-STATUS
029700         MOVE "NO_BLOCKS_FOR_CATEGORY" TO WK-C-VASGN-REASON
029800         GO TO B199-CHECK-CANDIDATES-EX.
029900
030000     MOVE ZERO TO WK-N-CAND-COUNT.
030100     SET TKT-IDX TO 1.
030200 B110-COUNT-ONE.
030300     IF TKT-IDX > TKT-TAB-COUNT
030400         GO TO B120-CHECK-COUNT.
030500     IF TKA-IS-CANDIDATE (TKT-IDX)
030600         ADD 1 TO WK-N-CAND-COUNT.
030700     SET TKT-IDX UP BY 1.
030800     GO TO B110-COUNT-ONE.
030900
031000 B120-CHECK-COUNT.
031100     IF WK-N-CAND-COUNT = ZERO
031200         MOVE "NOT_AVAILABLE" TO WK-C-VASGN-STATUS
031300         MOVE "NO_CANDIDATES_GAME"  TO WK-C-VASGN-REASON
031400         IF WK-N-VASGN-REJ-BLOCK > WK-N-VASGN-REJ-GAME
031500             MOVE "NO_CANDIDATES_BLOCK" TO WK-C-VASGN-REASON
031600         END-IF
031700         IF WK-N-VASGN-REJ-TAKEN > WK-N-VASGN-REJ-BLOCK
031800           AND WK-N-VASGN-REJ-TAKEN > WK-N-VASGN-REJ-GAME
031900             MOVE "NO_CANDIDATES_TAKEN" TO WK-C-VASGN-REASON
032000         END-IF.
032100
032200 B199-CHECK-CANDIDATES-EX.
032300     EXIT.
032400
032500*------------------------------------------------------------------*
032600*  TKA0012/TKA0020  REDUCE THE ORDER EVENT AND ONE TICKET'S GAME   *
032700*           TEXT TO TWO TEAM TOKENS EACH, THEN TEST OVERLAP.      *
032800*------------------------------------------------------------------*
032900 B200-MATCH-GAME.
033000     SET WK-C-VASGN-GAME-MATCHED TO FALSE.
033100     MOVE "N" TO WK-C-VASGN-MATCH-SW.
033200
033300     MOVE WK-C-VASGN-EVENT TO WK-C-VASGN-TEXT-WORK.
033400     PERFORM B300-CLEAN-TEXT THRU B399-CLEAN-TEXT-EX.
033500     PERFORM B400-SPLIT-TEAMS THRU B499-SPLIT-TEAMS-EX.
033600     MOVE WK-C-VASGN-TEAM-A TO WK-C-VASGN-ORD-TEAM-A.
033700     MOVE WK-C-VASGN-TEAM-B TO WK-C-VASGN-ORD-TEAM-B.
033800
033900     MOVE TKT-TAB-GAME (TKT-IDX) TO WK-C-VASGN-TEXT-WORK.
034000     PERFORM B300-CLEAN-TEXT THRU B399-CLEAN-TEXT-EX.
034100     PERFORM B400-SPLIT-TEAMS THRU B499-SPLIT-TEAMS-EX.
034200     MOVE WK-C-VASGN-TEAM-A TO WK-C-VASGN-TKT-TEAM-A.
034300     MOVE WK-C-VASGN-TEAM-B TO WK-C-VASGN-TKT-TEAM-B.
034400
034500     PERFORM B250-COMPARE-ONE-PAIR THRU B259-COMPARE-ONE-PAIR-EX
034600         WITH TEST AFTER
034700         VARYING WK-N-VASGN-I FROM 1 BY 1
034800         UNTIL WK-N-VASGN-I > 4 OR WK-C-VASGN-GAME-MATCHED.
034900
035000 B299-MATCH-GAME-EX.
035100     EXIT.
035200
035300*------------------------------------------------------------------*
035400*  TKA0004  FOUR COMBINATIONS OF (ORDER TEAM A/B) X (TICKET TEAM   *
035500*           A/B) - EQUAL OR ONE CONTAINS THE OTHER.               *
035600*------------------------------------------------------------------*
035700 B250-COMPARE-ONE-PAIR.
035800     EVALUATE WK-N-VASGN-I
035900         WHEN 1
036000             MOVE WK-C-VASGN-ORD-TEAM-A TO WK-C-VASGN-TEAM-A
036100             MOVE WK-C-VASGN-TKT-TEAM-A TO WK-C-VASGN-TEAM-B
036200         WHEN 2
036300             MOVE WK-C-VASGN-ORD-TEAM-A TO WK-C-VASGN-TEAM-A
036400             MOVE WK-C-VASGN-TKT-TEAM-B TO WK-C-VASGN-TEAM-B
036500         WHEN 3
036600             MOVE WK-C-VASGN-ORD-TEAM-B TO WK-C-VASGN-TEAM-A
036700             MOVE WK-C-VASGN-TKT-TEAM-A TO WK-C-VASGN-TEAM-B
036800         WHEN 4
036900             MOVE WK-C-VASGN-ORD-TEAM-B TO WK-C-VASGN-TEAM-A
037000             MOVE WK-C-VASGN-TKT-TEAM-B TO WK-C-VASGN-TEAM-B
037100     END-EVALUATE.
037200
037300     IF WK-C-VASGN-TEAM-A = SPACES OR WK-C-VASGN-TEAM-B = SPACES
037400         GO TO B259-COMPARE-ONE-PAIR-EX.
037500
037600     IF WK-C-VASGN-TEAM-A = WK-C-VASGN-TEAM-B
037700         SET WK-C-VASGN-GAME-MATCHED TO TRUE
037800         GO TO B259-COMPARE-ONE-PAIR-EX.
037900
038000     IF WK-C-VASGN-TEAM-A (1:1) NOT = SPACE
038100         IF WK-C-VASGN-TEAM-B NOT = SPACES
038200             PERFORM B260-TRY-CONTAINS
038300                THRU B269-TRY-CONTAINS-EX.
038400
038500 B259-COMPARE-ONE-PAIR-EX.
038600     EXIT.
038700
038800*------------------------------------------------------------------*
038900*  TKA0004  DOES TEAM-A CONTAIN TEAM-B, OR TEAM-B CONTAIN TEAM-A?  *
039000*------------------------------------------------------------------*
039100 B260-TRY-CONTAINS.
039200     MOVE ZERO TO WK-N-VASGN-LEN.
039300     INSPECT WK-C-VASGN-TEAM-B TALLYING WK-N-VASGN-LEN
039400         FOR CHARACTERS BEFORE INITIAL SPACE.
039500     IF WK-N-VASGN-LEN = ZERO
039600         GO TO B269-TRY-CONTAINS-EX.
039700
039800     SET WK-N-VASGN-POS TO 1.
039900
040000 B261-TRY-ONE-POSITION.
040100     IF WK-N-VASGN-POS > 40
040200         GO TO B265-TRY-REVERSE.
040300     ADD WK-N-VASGN-LEN WK-N-VASGN-POS GIVING WK-N-VASGN-J.
040400     SUBTRACT 1 FROM WK-N-VASGN-J.
040500     IF WK-N-VASGN-J > 40
040600         GO TO B265-TRY-REVERSE.
040700
040800     IF WK-C-VASGN-TEAM-A (WK-N-VASGN-POS:WK-N-VASGN-LEN) =
040900           WK-C-VASGN-TEAM-B (1:WK-N-VASGN-LEN)
041000         SET WK-C-VASGN-GAME-MATCHED TO TRUE
041100         GO TO B269-TRY-CONTAINS-EX.
041200     ADD 1 TO WK-N-VASGN-POS.
041300     GO TO B261-TRY-ONE-POSITION.
041400
041500 B265-TRY-REVERSE.
041600     MOVE ZERO TO WK-N-VASGN-LEN.
041700     INSPECT WK-C-VASGN-TEAM-A TALLYING WK-N-VASGN-LEN
041800         FOR CHARACTERS BEFORE INITIAL SPACE.
041900     IF WK-N-VASGN-LEN = ZERO
042000         GO TO B269-TRY-CONTAINS-EX.
042100
042200     SET WK-N-VASGN-POS TO 1.
042300
042400 B266-TRY-ONE-POSITION.
042500     IF WK-N-VASGN-POS > 40
042600         GO TO B269-TRY-CONTAINS-EX.
042700     ADD WK-N-VASGN-LEN WK-N-VASGN-POS GIVING WK-N-VASGN-J.
042800     SUBTRACT 1 FROM WK-N-VASGN-J.
042900     IF WK-N-VASGN-J > 40
043000         GO TO B269-TRY-CONTAINS-EX.
043100
043200     IF WK-C-VASGN-TEAM-B (WK-N-VASGN-POS:WK-N-VASGN-LEN) =
043300           WK-C-VASGN-TEAM-A (1:WK-N-VASGN-LEN)
043400         SET WK-C-VASGN-GAME-MATCHED TO TRUE
043500         GO TO B269-TRY-CONTAINS-EX.
043600     ADD 1 TO WK-N-VASGN-POS.
043700     GO TO B266-TRY-ONE-POSITION.
043800
043900 B269-TRY-CONTAINS-EX.
044000     EXIT.
044100
044200*------------------------------------------------------------------*
044300*  TKA0012/TKA0020  UPPER-CASE, BLANK OUT PARENTHESISED TEXT AND   *
044400*           ANY D/M/YY-STYLE DATE FOUND IN WK-C-VASGN-TEXT-WORK.  *
044500*------------------------------------------------------------------*
044600 B300-CLEAN-TEXT.
044700     INSPECT WK-C-VASGN-TEXT-WORK CONVERTING
044800         "abcdefghijklmnopqrstuvwxyz" TO
044900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
045000
045100 B320-STRIP-PARENS.
045200     SET WK-N-VASGN-I TO 1.
045300     MOVE "N" TO WK-C-VASGN-MATCH-SW.
045400
045500 B321-SCAN-PARENS.
045600     IF WK-N-VASGN-I > 40
045700         GO TO B330-STRIP-DATE.
045800     IF WK-C-VASGN-TEXT-WORK (WK-N-VASGN-I:1) = "("
045900         MOVE "Y" TO WK-C-VASGN-MATCH-SW.
046000     IF WK-C-VASGN-MATCH-SW = "Y"
046100         MOVE SPACE TO WK-C-VASGN-TEXT-WORK (WK-N-VASGN-I:1).
046200     IF WK-C-VASGN-TEXT-WORK (WK-N-VASGN-I:1) = ")"
046300         MOVE "N" TO WK-C-VASGN-MATCH-SW.
046400     ADD 1 TO WK-N-VASGN-I.
046500     GO TO B321-SCAN-PARENS.
046600
046700*------------------------------------------------------------------*
046800*  TKA0020  A DATE LOOKS LIKE DIGIT(S) "/" DIGIT(S) "/" DIGIT(S) - *
046900*           BLANK A WINDOW OF UP TO 8 BYTES AROUND EACH SLASH     *
047000*           PAIR FOUND.                                          *
047100*------------------------------------------------------------------*
047200 B330-STRIP-DATE.
047300     SET WK-N-VASGN-I TO 1.
047400
047500 B331-SCAN-SLASH.
047600     IF WK-N-VASGN-I > 38
047700         GO TO B399-CLEAN-TEXT-EX.
047800     IF WK-C-VASGN-TEXT-WORK (WK-N-VASGN-I:1) NOT = "/"
047900         ADD 1 TO WK-N-VASGN-I
048000         GO TO B331-SCAN-SLASH.
048100
048200     COMPUTE WK-N-VASGN-POS = WK-N-VASGN-I - 2.
048300     IF WK-N-VASGN-POS < 1
048400         MOVE 1 TO WK-N-VASGN-POS.
048500     COMPUTE WK-N-VASGN-LEN = WK-N-VASGN-I - WK-N-VASGN-POS + 6.
048600     IF WK-N-VASGN-POS + WK-N-VASGN-LEN - 1 > 40
048700         COMPUTE WK-N-VASGN-LEN = 40 - WK-N-VASGN-POS + 1.
048800     MOVE SPACES TO
048900         WK-C-VASGN-TEXT-WORK (WK-N-VASGN-POS:WK-N-VASGN-LEN).
049000     ADD 8 TO WK-N-VASGN-I.
049100     GO TO B331-SCAN-SLASH.
049200
049300 B399-CLEAN-TEXT-EX.
049400     EXIT.
049500
049600*------------------------------------------------------------------*
049700*  TKA0004  SPLIT THE CLEANED TEXT ON "VS"/"VS."/"V"/"-"/"-" INTO  *
049800*           TWO TEAM TOKENS, TRIMMED, KEPT ONLY IF LONGER THAN 2. *
049900*------------------------------------------------------------------*
050000 B400-SPLIT-TEAMS.
050100     MOVE SPACES TO WK-C-VASGN-TEAM-A WK-C-VASGN-TEAM-B.
050200     MOVE ZERO TO WK-N-VASGN-POS.
050300     SET WK-N-VASGN-I TO 1.
050400
050500 B410-SCAN-SEPARATOR.
050600     IF WK-N-VASGN-I > 36
050700         GO TO B430-NO-SEPARATOR.
050800     IF WK-C-VASGN-TEXT-WORK (WK-N-VASGN-I:4) = " VS "
050900         SET WK-N-VASGN-POS TO WK-N-VASGN-I
051000         MOVE 4 TO WK-N-VASGN-LEN
051100         GO TO B420-DO-SPLIT.
051200     IF WK-C-VASGN-TEXT-WORK (WK-N-VASGN-I:5) = " VS. "
051300         SET WK-N-VASGN-POS TO WK-N-VASGN-I
051400         MOVE 5 TO WK-N-VASGN-LEN
051500         GO TO B420-DO-SPLIT.
051600     IF WK-C-VASGN-TEXT-WORK (WK-N-VASGN-I:3) = " V "
051700         SET WK-N-VASGN-POS TO WK-N-VASGN-I
051800         MOVE 3 TO WK-N-VASGN-LEN
051900         GO TO B420-DO-SPLIT.
052000     IF WK-C-VASGN-TEXT-WORK (WK-N-VASGN-I:3) = " - "
052100         SET WK-N-VASGN-POS TO WK-N-VASGN-I
052200         MOVE 3 TO WK-N-VASGN-LEN
052300         GO TO B420-DO-SPLIT.
052400     ADD 1 TO WK-N-VASGN-I.
052500     GO TO B410-SCAN-SEPARATOR.
052600
052700 B420-DO-SPLIT.
052800     IF WK-N-VASGN-POS > 1
052900         MOVE WK-C-VASGN-TEXT-WORK (1:WK-N-VASGN-POS - 1) TO
053000              WK-C-VASGN-TEAM-A.
053100     COMPUTE WK-N-VASGN-J =
053200         WK-N-VASGN-POS + WK-N-VASGN-LEN.
053300     IF WK-N-VASGN-J <= 40
053400         MOVE WK-C-VASGN-TEXT-WORK (WK-N-VASGN-J:) TO
053500              WK-C-VASGN-TEAM-B.
053600     GO TO B440-CHECK-LENGTHS.
053700
053800 B430-NO-SEPARATOR.
053900     MOVE WK-C-VASGN-TEXT-WORK TO WK-C-VASGN-TEAM-A.
054000     MOVE SPACES TO WK-C-VASGN-TEAM-B.
054100
054200 B440-CHECK-LENGTHS.
054300     MOVE ZERO TO WK-N-VASGN-LEN.
054400     INSPECT WK-C-VASGN-TEAM-A TALLYING WK-N-VASGN-LEN
054500         FOR CHARACTERS BEFORE INITIAL SPACE.
054600     IF WK-N-VASGN-LEN <= 2
054700         MOVE SPACES TO WK-C-VASGN-TEAM-A.
054800     MOVE ZERO TO WK-N-VASGN-LEN.
054900     INSPECT WK-C-VASGN-TEAM-B TALLYING WK-N-VASGN-LEN
055000         FOR CHARACTERS BEFORE INITIAL SPACE.
055100     IF WK-N-VASGN-LEN <= 2
055200         MOVE SPACES TO WK-C-VASGN-TEAM-B.
055300
055400 B499-SPLIT-TEAMS-EX.
055500     EXIT.
055600
055700*------------------------------------------------------------------*
055800*  TKA0004  BUILD THE SORTED CANDIDATE LIST (BLOCK-LIST POSITION   *
055900*           ASCENDING, THEN NUMERIC BLOCK VALUE DESCENDING) - A   *
056000*           LOCAL ARRAY, NOT A PHYSICAL RESEQUENCE OF THE TABLE.  *
056100*------------------------------------------------------------------*
056200 C100-SORT-CANDIDATES.
056300     MOVE ZERO TO WK-N-CAND-COUNT.
056400     SET TKT-IDX TO 1.
056500
056600 C110-COLLECT-ONE.
056700     IF TKT-IDX > TKT-TAB-COUNT
056800         GO TO C150-BUBBLE-SORT.
056900     IF NOT TKA-IS-CANDIDATE (TKT-IDX)
057000         GO TO C120-NEXT.
057100     IF WK-N-CAND-COUNT >= 500
057200         GO TO C120-NEXT.
057300     ADD 1 TO WK-N-CAND-COUNT.
057400     SET WK-I-CAND-IDX TO WK-N-CAND-COUNT.
057500     SET WK-N-CAND-TKTIDX (WK-I-CAND-IDX) TO TKT-IDX.
057600     MOVE TKT-TAB-BLKSEQ (TKT-IDX) TO
057700          WK-N-CAND-BLKSEQ (WK-I-CAND-IDX).
057800     MOVE TKT-TAB-BLKNUM (TKT-IDX) TO
057900          WK-N-CAND-BLKNUM (WK-I-CAND-IDX).
058000
058100 C120-NEXT.
058200     SET TKT-IDX UP BY 1.
058300     GO TO C110-COLLECT-ONE.
058400
058500*------------------------------------------------------------------*
058600*  TKA0004  HAND-ROLLED BUBBLE SORT - ASCENDING BLKSEQ, THEN       *
058700*           DESCENDING BLKNUM WITHIN EQUAL BLKSEQ.                *
058800*------------------------------------------------------------------*
058900 C150-BUBBLE-SORT.
059000     IF WK-N-CAND-COUNT < 2
059100         GO TO C199-SORT-CANDIDATES-EX.
059200     MOVE WK-N-CAND-COUNT TO WK-N-VASGN-I.
059300     SUBTRACT 1 FROM WK-N-VASGN-I.
059400
059500 C160-OUTER-PASS.
059600     IF WK-N-VASGN-I < 1
059700         GO TO C199-SORT-CANDIDATES-EX.
059800     MOVE "N" TO WK-C-VASGN-SWAP-SW.
059900     MOVE 1 TO WK-N-VASGN-J.
060000
060100 C170-INNER-PASS.
060200     IF WK-N-VASGN-J > WK-N-VASGN-I
060300         GO TO C180-INNER-PASS-EX.
060400     SET WK-I-CAND-IDX TO WK-N-VASGN-J.
060500     SET WK-I-CAND-IDX2 TO WK-N-VASGN-J.
060600     SET WK-I-CAND-IDX2 UP BY 1.
060700
060800     IF WK-N-CAND-BLKSEQ (WK-I-CAND-IDX) >
060900          WK-N-CAND-BLKSEQ (WK-I-CAND-IDX2)
061000         PERFORM C190-SWAP-MEMBERS THRU C199-SWAP-MEMBERS-EX
061100         MOVE "Y" TO WK-C-VASGN-SWAP-SW
061200         GO TO C175-BUMP-J.
061300
061400     IF WK-N-CAND-BLKSEQ (WK-I-CAND-IDX) =
061500          WK-N-CAND-BLKSEQ (WK-I-CAND-IDX2)
061600       AND WK-N-CAND-BLKNUM (WK-I-CAND-IDX) <
061700          WK-N-CAND-BLKNUM (WK-I-CAND-IDX2)
061800         PERFORM C190-SWAP-MEMBERS THRU C199-SWAP-MEMBERS-EX
061900         MOVE "Y" TO WK-C-VASGN-SWAP-SW.
062000
062100 C175-BUMP-J.
062200     ADD 1 TO WK-N-VASGN-J.
062300     GO TO C170-INNER-PASS.
062400
062500 C180-INNER-PASS-EX.
062600     SUBTRACT 1 FROM WK-N-VASGN-I.
062700     IF WK-C-VASGN-SWAPPED
062800         GO TO C160-OUTER-PASS.
062900
063000 C199-SORT-CANDIDATES-EX.
063100     EXIT.
063200
063300 C190-SWAP-MEMBERS.
063400     MOVE WK-N-CAND-TKTIDX (WK-I-CAND-IDX) TO
063500                                WK-N-CAND-SAVE-TKTIDX.
063600     MOVE WK-N-CAND-BLKSEQ (WK-I-CAND-IDX) TO
063700                                WK-N-CAND-SAVE-BLKSEQ.
063800     MOVE WK-N-CAND-BLKNUM (WK-I-CAND-IDX) TO
063900                                WK-N-CAND-SAVE-BLKNUM.
064000     MOVE WK-N-CAND-TKTIDX (WK-I-CAND-IDX2) TO
064100                                WK-N-CAND-TKTIDX (WK-I-CAND-IDX).
064200     MOVE WK-N-CAND-BLKSEQ (WK-I-CAND-IDX2) TO
064300                                WK-N-CAND-BLKSEQ (WK-I-CAND-IDX).
064400     MOVE WK-N-CAND-BLKNUM (WK-I-CAND-IDX2) TO
064500                                WK-N-CAND-BLKNUM (WK-I-CAND-IDX).
064600     MOVE WK-N-CAND-SAVE-TKTIDX TO
064700                                WK-N-CAND-TKTIDX (WK-I-CAND-IDX2).
064800     MOVE WK-N-CAND-SAVE-BLKSEQ TO
064900                                WK-N-CAND-BLKSEQ (WK-I-CAND-IDX2).
065000     MOVE WK-N-CAND-SAVE-BLKNUM TO
065100                                WK-N-CAND-BLKNUM (WK-I-CAND-IDX2).
065200
065300 C199-SWAP-MEMBERS-EX.
065400     EXIT.
065500
065600*------------------------------------------------------------------*
065700*  TKA0004  CALL THE SEAT CLASSIFIER OVER THIS ORDER'S CANDIDATES. *
065800*------------------------------------------------------------------*
065900 D100-CALL-CLASSIFIER.
066000     MOVE WK-N-CAND-COUNT TO WK-N-VSCLS-TKT-COUNT.
066100     MOVE WK-C-VASGN-ALLOW-SCH TO WK-C-VSCLS-ALLOW-SCH.
066200     CALL "TKAVSCLS" USING WK-C-VSCLS-RECORD TKA-TICKET-TABLE.
066300
066400 D199-CALL-CLASSIFIER-EX.
066500     EXIT.
066600
066700*------------------------------------------------------------------*
066800*  TKA0004  QTY = 1 OR SEATING LIMIT = 1 - FOUR-BRANCH RULE.       *
066900*------------------------------------------------------------------*
067000 F100-SINGLE-SEAT-RULE.
067100     MOVE ZERO TO WK-N-VASGN-POS.
067200     PERFORM F110-FIND-FIRST-TAGGED THRU F119-FIND-FIRST-TAGGED-EX
067300         WITH TEST AFTER
067400         VARYING WK-I-CAND-IDX FROM 1 BY 1
067500         UNTIL WK-I-CAND-IDX > WK-N-CAND-COUNT.
067600     IF WK-N-VASGN-POS NOT = ZERO
067700         SET TKT-IDX TO WK-N-VASGN-POS
067800         PERFORM G100-EMIT-ONE-CHOSEN
067900            THRU G199-EMIT-ONE-CHOSEN-EX
068000         MOVE "ASSIGNED" TO WK-C-VASGN-STATUS
068100         MOVE "SINGLE_OK" TO WK-C-VASGN-REASON
068200         GO TO F199-SINGLE-SEAT-RULE-EX.
068300
068400     IF WK-C-VASGN-SPEC-BLOCK-ORDER
068500         PERFORM F130-FIND-FIRST-PAIR
068600            THRU F139-FIND-FIRST-PAIR-EX
068700         IF WK-N-VASGN-POS NOT = ZERO
068800             SET TKT-IDX TO WK-N-VASGN-POS
068900             PERFORM G100-EMIT-ONE-CHOSEN
069000                THRU G199-EMIT-ONE-CHOSEN-EX
069100             MOVE "ASSIGNED" TO WK-C-VASGN-STATUS
069200             MOVE "SINGLE_FROM_PAIR_SPECIFIC_BLOCK" TO
069300                                      WK-C-VASGN-REASON
069400             GO TO F199-SINGLE-SEAT-RULE-EX
069500         END-IF.
069600
069700     IF WK-C-VASGN-STRICT-SGL = "Y"
069800         MOVE "NOT_AVAILABLE" TO WK-C-VASGN-STATUS
069900         MOVE "SINGLE_REQUIRED_NO_SINGLE_AVAILABLE" TO
070000                                  WK-C-VASGN-REASON
070100         GO TO F199-SINGLE-SEAT-RULE-EX.
070200
070300     PERFORM F130-FIND-FIRST-PAIR THRU F139-FIND-FIRST-PAIR-EX.
070400     IF WK-N-VASGN-POS NOT = ZERO
070500         SET TKT-IDX TO WK-N-VASGN-POS
070600         PERFORM G100-EMIT-ONE-CHOSEN
070700            THRU G199-EMIT-ONE-CHOSEN-EX
070800         MOVE "ASSIGNED" TO WK-C-VASGN-STATUS
070900         MOVE "SINGLE_FROM_PAIR" TO WK-C-VASGN-REASON
071000         GO TO F199-SINGLE-SEAT-RULE-EX.
071100
071200     PERFORM F140-FIND-FIRST-SCH THRU F149-FIND-FIRST-SCH-EX.
071300     IF WK-N-VASGN-POS NOT = ZERO
071400         SET TKT-IDX TO WK-N-VASGN-POS
071500         PERFORM G100-EMIT-ONE-CHOSEN
071600            THRU G199-EMIT-ONE-CHOSEN-EX
071700         MOVE "ASSIGNED" TO WK-C-VASGN-STATUS
071800         MOVE "SINGLE_FROM_SCH" TO WK-C-VASGN-REASON
071900         GO TO F199-SINGLE-SEAT-RULE-EX.
072000
072100     MOVE "NOT_AVAILABLE" TO WK-C-VASGN-STATUS.
072200     MOVE "SINGLE_NO_CANDIDATES" TO WK-C-VASGN-REASON.
072300
072400 F199-SINGLE-SEAT-RULE-EX.
072500     EXIT.
072600
072700 F110-FIND-FIRST-TAGGED.
072800     IF WK-N-VASGN-POS NOT = ZERO
072900         GO TO F119-FIND-FIRST-TAGGED-EX.
073000     SET TKT-IDX TO WK-N-CAND-TKTIDX (WK-I-CAND-IDX).
073100     IF TKA-TAG-SINGLE (TKT-IDX)
073200         SET WK-N-VASGN-POS TO TKT-IDX.
073300
073400 F119-FIND-FIRST-TAGGED-EX.
073500     EXIT.
073600
073700 F130-FIND-FIRST-PAIR.
073800     MOVE ZERO TO WK-N-VASGN-POS.
073900     PERFORM F131-TRY-ONE THRU F139-FIND-FIRST-PAIR-EX
074000         WITH TEST AFTER
074100         VARYING WK-I-CAND-IDX FROM 1 BY 1
074200         UNTIL WK-I-CAND-IDX > WK-N-CAND-COUNT
074300         OR WK-N-VASGN-POS NOT = ZERO.
074400
074500 F131-TRY-ONE.
074600     SET TKT-IDX TO WK-N-CAND-TKTIDX (WK-I-CAND-IDX).
074700     IF TKA-TAG-PAIR (TKT-IDX)
074800         SET WK-N-VASGN-POS TO TKT-IDX.
074900
075000 F139-FIND-FIRST-PAIR-EX.
075100     EXIT.
075200
075300 F140-FIND-FIRST-SCH.
075400     MOVE ZERO TO WK-N-VASGN-POS.
075500     PERFORM F141-TRY-ONE THRU F149-FIND-FIRST-SCH-EX
075600         WITH TEST AFTER
075700         VARYING WK-I-CAND-IDX FROM 1 BY 1
075800         UNTIL WK-I-CAND-IDX > WK-N-CAND-COUNT
075900         OR WK-N-VASGN-POS NOT = ZERO.
076000
076100 F141-TRY-ONE.
076200     SET TKT-IDX TO WK-N-CAND-TKTIDX (WK-I-CAND-IDX).
076300     IF TKA-TAG-SCH-GAP (TKT-IDX) OR TKA-TAG-SCH-DIAG (TKT-IDX)
076400         SET WK-N-VASGN-POS TO TKT-IDX.
076500
076600 F149-FIND-FIRST-SCH-EX.
076700     EXIT.
076800
076900*------------------------------------------------------------------*
077000*  TKA0004/TKA0046  QTY >= 2 - GROUP BY (BLOCK,ROW), SLIDE A       *
077100*           WINDOW OF EXACTLY QTY SEATS, KEEP THE BEST WINDOW.    *
077200*------------------------------------------------------------------*
077300 F200-TOGETHER-RULE.
077400     MOVE "N" TO WK-C-VASGN-FOUND-ANY-SW.
077500     MOVE "N" TO WK-C-VASGN-STRICT-EXISTS-SW.
077600     MOVE ZERO TO WK-N-BEST-BLKNUM WK-N-BEST-COUNT.
077700     MOVE ZERO TO WK-N-SEEN-COUNT.
077800     SET WK-I-CAND-IDX TO 1.
077900
078000 F210-TRY-ONE-GROUP.
078100     IF WK-I-CAND-IDX > WK-N-CAND-COUNT
078200         GO TO F280-REPORT-RESULT.
078300
078400     SET TKT-IDX TO WK-N-CAND-TKTIDX (WK-I-CAND-IDX).
078500     MOVE TKT-TAB-BLOCK (TKT-IDX) TO WK-C-SEEN-KEY-BLOCK-SAVE.
078600     MOVE TKT-TAB-ROW (TKT-IDX)   TO WK-N-SEEN-KEY-ROW-SAVE.
078700     PERFORM F220-CHECK-AND-MARK-SEEN
078800        THRU F229-CHECK-AND-MARK-SEEN-EX.
078900     IF WK-C-VASGN-WIN-OK-SW = "Y"
079000         GO TO F270-NEXT-GROUP.
079100
079200     PERFORM F230-BUILD-ROW-LIST
079300        THRU F239-BUILD-ROW-LIST-EX.
079400     PERFORM F240-SORT-ROW-LIST
079500        THRU F249-SORT-ROW-LIST-EX.
079600     PERFORM F250-SLIDE-WINDOW
079700        THRU F259-SLIDE-WINDOW-EX.
079800
079900 F270-NEXT-GROUP.
080000     SET WK-I-CAND-IDX UP BY 1.
080100     GO TO F210-TRY-ONE-GROUP.
080200
080300 F280-REPORT-RESULT.
080400     IF NOT WK-C-VASGN-FOUND-WINDOW
080500         MOVE "NOT_AVAILABLE" TO WK-C-VASGN-STATUS
080600         STRING "NO_GROUP_WITH_" DELIMITED BY SIZE
080700             WK-N-VASGN-QTY DELIMITED BY SIZE
080800             "_ADJACENT_SEATS" DELIMITED BY SIZE
080900             INTO WK-C-VASGN-REASON
081000         GO TO F299-TOGETHER-RULE-EX.
081100
081200     SET WK-I-BEST-IDX TO 1.
081300
081400 F285-EMIT-ONE-BEST.
081500     IF WK-I-BEST-IDX > WK-N-BEST-COUNT
081600         GO TO F290-FINISH.
081700     SET TKT-IDX TO WK-N-BEST-TKTIDX (WK-I-BEST-IDX).
081800     PERFORM G100-EMIT-ONE-CHOSEN THRU G199-EMIT-ONE-CHOSEN-EX.
081900     SET WK-I-BEST-IDX UP BY 1.
082000     GO TO F285-EMIT-ONE-BEST.
082100
082200 F290-FINISH.
082300     MOVE "ASSIGNED" TO WK-C-VASGN-STATUS.
082400     STRING "ALL_" DELIMITED BY SIZE
082500         WK-N-VASGN-QTY DELIMITED BY SIZE
082600         "_TOGETHER_OK" DELIMITED BY SIZE
082700         INTO WK-C-VASGN-REASON.
082800
082900 F299-TOGETHER-RULE-EX.
083000     EXIT.
083100
083200*------------------------------------------------------------------*
083300*  TKA0004  HAS THIS (BLOCK,ROW) KEY BEEN WALKED ALREADY?          *
083400*------------------------------------------------------------------*
083500 F220-CHECK-AND-MARK-SEEN.
083600     MOVE "N" TO WK-C-VASGN-WIN-OK-SW.
083700     SET WK-I-SEEN-IDX TO 1.
083800
083900 F221-SCAN-SEEN.
084000     IF WK-I-SEEN-IDX > WK-N-SEEN-COUNT
084100         GO TO F225-ADD-SEEN.
084200     IF  WK-C-SEEN-BLOCK (WK-I-SEEN-IDX) = WK-C-SEEN-KEY-BLOCK-SAVE
084300       AND WK-N-SEEN-ROW (WK-I-SEEN-IDX) = WK-N-SEEN-KEY-ROW-SAVE
084400         MOVE "Y" TO WK-C-VASGN-WIN-OK-SW
084500         GO TO F229-CHECK-AND-MARK-SEEN-EX.
084600     SET WK-I-SEEN-IDX UP BY 1.
084700     GO TO F221-SCAN-SEEN.
084800
084900 F225-ADD-SEEN.
085000     IF WK-N-SEEN-COUNT >= 300
085100         GO TO F229-CHECK-AND-MARK-SEEN-EX.
085200     ADD 1 TO WK-N-SEEN-COUNT.
085300     SET WK-I-SEEN-IDX TO WK-N-SEEN-COUNT.
085400     MOVE WK-C-SEEN-KEY-BLOCK-SAVE TO
085500         WK-C-SEEN-BLOCK (WK-I-SEEN-IDX).
085600     MOVE WK-N-SEEN-KEY-ROW-SAVE   TO WK-N-SEEN-ROW (WK-I-SEEN-IDX).
085700
085800 F229-CHECK-AND-MARK-SEEN-EX.
085900     EXIT.
086000
086100*------------------------------------------------------------------*
086200*  TKA0004  COLLECT EVERY CANDIDATE SHARING THIS (BLOCK,ROW).      *
086300*------------------------------------------------------------------*
086400 F230-BUILD-ROW-LIST.
086500     MOVE ZERO TO WK-N-WIN-COUNT.
086600     SET WK-I-CAND-IDX2 TO 1.
086700
086800 F231-SCAN-ONE.
086900     IF WK-I-CAND-IDX2 > WK-N-CAND-COUNT
087000         GO TO F239-BUILD-ROW-LIST-EX.
087100     SET TKT-IDX2 TO WK-N-CAND-TKTIDX (WK-I-CAND-IDX2).
087200     IF  TKT-TAB-BLOCK (TKT-IDX2) NOT = WK-C-SEEN-KEY-BLOCK-SAVE
087300       OR TKT-TAB-ROW (TKT-IDX2) NOT = WK-N-SEEN-KEY-ROW-SAVE
087400         GO TO F235-NEXT.
087500     IF WK-N-WIN-COUNT >= 60
087600         GO TO F235-NEXT.
087700     ADD 1 TO WK-N-WIN-COUNT.
087800     SET WK-I-WIN-IDX TO WK-N-WIN-COUNT.
087900     SET WK-N-WIN-TKTIDX (WK-I-WIN-IDX) TO TKT-IDX2.
088000     MOVE TKT-TAB-SEAT (TKT-IDX2) TO WK-N-WIN-SEAT (WK-I-WIN-IDX).
088100
088200 F235-NEXT.
088300     SET WK-I-CAND-IDX2 UP BY 1.
088400     GO TO F231-SCAN-ONE.
088500
088600 F239-BUILD-ROW-LIST-EX.
088700     EXIT.
088800
088900*------------------------------------------------------------------*
089000*  TKA0004  HAND-ROLLED BUBBLE SORT - ASCENDING BY SEAT NUMBER.    *
089100*------------------------------------------------------------------*
089200 F240-SORT-ROW-LIST.
089300     IF WK-N-WIN-COUNT < 2
089400         GO TO F249-SORT-ROW-LIST-EX.
089500     MOVE WK-N-WIN-COUNT TO WK-N-VASGN-I.
089600     SUBTRACT 1 FROM WK-N-VASGN-I.
089700
089800 F241-OUTER-PASS.
089900     IF WK-N-VASGN-I < 1
090000         GO TO F249-SORT-ROW-LIST-EX.
090100     MOVE "N" TO WK-C-VASGN-SWAP-SW.
090200     MOVE 1 TO WK-N-VASGN-J.
090300
090400 F242-INNER-PASS.
090500     IF WK-N-VASGN-J > WK-N-VASGN-I
090600         GO TO F243-INNER-PASS-EX.
090700     SET WK-I-WIN-IDX TO WK-N-VASGN-J.
090800     SET WK-I-WIN-IDX2 TO WK-N-VASGN-J.
090900     SET WK-I-WIN-IDX2 UP BY 1.
091000     IF WK-N-WIN-SEAT (WK-I-WIN-IDX) > WK-N-WIN-SEAT (WK-I-WIN-IDX2)
091100         PERFORM F290-SWAP-WIN THRU F299-SWAP-WIN-EX
091200         MOVE "Y" TO WK-C-VASGN-SWAP-SW.
091300     ADD 1 TO WK-N-VASGN-J.
091400     GO TO F242-INNER-PASS.
091500
091600 F243-INNER-PASS-EX.
091700     SUBTRACT 1 FROM WK-N-VASGN-I.
091800     IF WK-C-VASGN-SWAPPED
091900         GO TO F241-OUTER-PASS.
092000
092100 F249-SORT-ROW-LIST-EX.
092200     EXIT.
092300
092400 F290-SWAP-WIN.
092500     MOVE WK-N-WIN-TKTIDX (WK-I-WIN-IDX) TO WK-N-WIN-SAVE-TKTIDX.
092600     MOVE WK-N-WIN-SEAT   (WK-I-WIN-IDX) TO WK-N-WIN-SAVE-SEAT.
092700     MOVE WK-N-WIN-TKTIDX (WK-I-WIN-IDX2) TO
092800                                   WK-N-WIN-TKTIDX (WK-I-WIN-IDX).
092900     MOVE WK-N-WIN-SEAT   (WK-I-WIN-IDX2) TO
093000                                   WK-N-WIN-SEAT   (WK-I-WIN-IDX).
093100     MOVE WK-N-WIN-SAVE-TKTIDX TO
093200                                   WK-N-WIN-TKTIDX (WK-I-WIN-IDX2).
093300     MOVE WK-N-WIN-SAVE-SEAT   TO
093400                                   WK-N-WIN-SEAT   (WK-I-WIN-IDX2).
093500
093600 F299-SWAP-WIN-EX.
093700     EXIT.
093800
093900*------------------------------------------------------------------*
094000*  TKA0046  SLIDE A WINDOW OF EXACTLY QTY MEMBERS OVER THE SORTED  *
094100*           ROW LIST, KEEPING THE BEST ELIGIBLE WINDOW SEEN SO    *
094200*           FAR (STRICT PREFERRED OVER SCH; HIGHEST BLKNUM WINS). *
094300*------------------------------------------------------------------*
094400 F250-SLIDE-WINDOW.
094500     IF WK-N-WIN-COUNT < WK-N-VASGN-QTY
094600         GO TO F259-SLIDE-WINDOW-EX.
094700     COMPUTE WK-N-VASGN-POS = WK-N-WIN-COUNT - WK-N-VASGN-QTY + 1.
094800     SET WK-I-WIN-IDX TO 1.
094900
095000 F251-TRY-ONE-START.
095100     IF WK-I-WIN-IDX > WK-N-VASGN-POS
095200         GO TO F259-SLIDE-WINDOW-EX.
095300     PERFORM F260-EVALUATE-WINDOW THRU F269-EVALUATE-WINDOW-EX.
095400     SET WK-I-WIN-IDX UP BY 1.
095500     GO TO F251-TRY-ONE-START.
095600
095700 F259-SLIDE-WINDOW-EX.
095800     EXIT.
095900
096000*------------------------------------------------------------------*
096100*  TKA0046  CHECK ONE WINDOW STARTING AT WK-I-WIN-IDX - ADJACENT   *
096200*           DIFFS MUST BE 2 OR 4, AT MOST ONE GAP(4) ALLOWED.     *
096300*------------------------------------------------------------------*
096400 F260-EVALUATE-WINDOW.
096500     MOVE "Y" TO WK-C-VASGN-WIN-OK-SW.
096600     MOVE ZERO TO WK-N-VASGN-GAPCNT.
096700     SET WK-I-WIN-IDX2 TO WK-I-WIN-IDX.
096800     MOVE WK-N-VASGN-QTY TO WK-N-VASGN-LEN.
096900     SUBTRACT 1 FROM WK-N-VASGN-LEN.
097000
097100 F261-CHECK-ONE-ADJACENCY.
097200     IF WK-N-VASGN-LEN = ZERO
097300         GO TO F265-WINDOW-CHECKED.
097400     COMPUTE WK-N-VASGN-DIFF =
097500         WK-N-WIN-SEAT (WK-I-WIN-IDX2 + 1) -
097600         WK-N-WIN-SEAT (WK-I-WIN-IDX2).
097700     IF WK-N-VASGN-DIFF = 2
097800         GO TO F263-BUMP.
097900     IF WK-N-VASGN-DIFF = 4
098000         ADD 1 TO WK-N-VASGN-GAPCNT
098100         IF WK-N-VASGN-GAPCNT > 1
098200             MOVE "N" TO WK-C-VASGN-WIN-OK-SW
098300             GO TO F265-WINDOW-CHECKED
098400         END-IF
098500         GO TO F263-BUMP.
098600     MOVE "N" TO WK-C-VASGN-WIN-OK-SW.
098700     GO TO F265-WINDOW-CHECKED.
098800
098900 F263-BUMP.
099000     SET WK-I-WIN-IDX2 UP BY 1.
099100     SUBTRACT 1 FROM WK-N-VASGN-LEN.
099200     GO TO F261-CHECK-ONE-ADJACENCY.
099300
099400 F265-WINDOW-CHECKED.
099500     IF NOT WK-C-VASGN-WIN-IS-OK
099600         GO TO F269-EVALUATE-WINDOW-EX.
099700
099800     IF WK-N-VASGN-GAPCNT > ZERO
099900       AND WK-C-VASGN-ALLOW-SCH NOT = "Y"
100000         GO TO F269-EVALUATE-WINDOW-EX.
100100
100200     IF WK-N-VASGN-GAPCNT > ZERO AND WK-C-VASGN-STRICT-SEEN
100300         GO TO F269-EVALUATE-WINDOW-EX.
100400
100500     SET TKT-IDX TO WK-N-WIN-TKTIDX (WK-I-WIN-IDX).
100600     IF WK-N-VASGN-GAPCNT = ZERO AND NOT WK-C-VASGN-STRICT-SEEN
100700         MOVE "Y" TO WK-C-VASGN-STRICT-EXISTS-SW
100800*            A STRICT WINDOW JUST APPEARED - DISCARD ANY SCH
100900*            WINDOW KEPT SO FAR, IT IS NO LONGER ELIGIBLE.
101000         IF NOT WK-C-BEST-IS-STRICT
101100             MOVE ZERO TO WK-N-BEST-BLKNUM.
101200     IF TKT-TAB-BLKNUM (TKT-IDX) > WK-N-BEST-BLKNUM
101300         PERFORM F280-SAVE-BEST THRU F289-SAVE-BEST-EX.
101400
101500 F269-EVALUATE-WINDOW-EX.
101600     EXIT.
101700
101800*------------------------------------------------------------------*
101900*  TKA0004  COPY THIS WINDOW'S MEMBERS INTO THE BEST-SO-FAR LIST.  *
102000*------------------------------------------------------------------*
102100 F280-SAVE-BEST.
102200     MOVE TKT-TAB-BLKNUM (TKT-IDX) TO WK-N-BEST-BLKNUM.
102300     IF WK-N-VASGN-GAPCNT = ZERO
102400         SET WK-C-BEST-IS-STRICT TO TRUE
102500     ELSE
102600         SET WK-C-BEST-IS-STRICT TO FALSE.
102700     SET WK-C-VASGN-FOUND-WINDOW TO TRUE.
102800     MOVE ZERO TO WK-N-BEST-COUNT.
102900     SET WK-I-WIN-IDX2 TO WK-I-WIN-IDX.
103000     MOVE WK-N-VASGN-QTY TO WK-N-VASGN-LEN.
103100
103200 F281-COPY-ONE.
103300     IF WK-N-VASGN-LEN = ZERO
103400         GO TO F289-SAVE-BEST-EX.
103500     ADD 1 TO WK-N-BEST-COUNT.
103600     SET WK-I-BEST-IDX TO WK-N-BEST-COUNT.
103700     SET WK-N-BEST-TKTIDX (WK-I-BEST-IDX) TO
103800         WK-N-WIN-TKTIDX (WK-I-WIN-IDX2).
103900     SET WK-I-WIN-IDX2 UP BY 1.
104000     SUBTRACT 1 FROM WK-N-VASGN-LEN.
104100     GO TO F281-COPY-ONE.
104200
104300 F289-SAVE-BEST-EX.
104400     EXIT.
104500
104600*------------------------------------------------------------------*
104700*  TKA0004  COPY ONE CHOSEN TICKET INTO THE CALLER'S OUTPUT LIST   *
104800*           AND MARK IT CHOSEN SO TKAVALOC CAN WRITE THE ASSIGN-  *
104900*           MENT AND THE CLASSIFIER NEVER SEES IT AGAIN.          *
105000*------------------------------------------------------------------*
105100 G100-EMIT-ONE-CHOSEN.
105200     SET TKA-IS-CHOSEN (TKT-IDX) TO TRUE.
105300     IF WK-N-VASGN-CHOSEN-CNT >= 30
105400         GO TO G199-EMIT-ONE-CHOSEN-EX.
105500     ADD 1 TO WK-N-VASGN-CHOSEN-CNT.
105600     SET VASGN-CH-IDX TO WK-N-VASGN-CHOSEN-CNT.
105700     MOVE TKT-TAB-ID (TKT-IDX)    TO
105800         WK-N-VASGN-CH-ID (VASGN-CH-IDX).
105900     MOVE TKT-TAB-BLOCK (TKT-IDX) TO
106000         WK-C-VASGN-CH-BLOCK (VASGN-CH-IDX).
106100     MOVE TKT-TAB-ROW (TKT-IDX)   TO
106200         WK-N-VASGN-CH-ROW (VASGN-CH-IDX).
106300     MOVE TKT-TAB-SEAT (TKT-IDX)  TO
106400         WK-N-VASGN-CH-SEAT (VASGN-CH-IDX).
106500
106600 G199-EMIT-ONE-CHOSEN-EX.
106700     EXIT.
106800
106900*------------------------------------------------------------------*
107000*                   PROGRAM SUBROUTINE                           *
107100*------------------------------------------------------------------*
107200 Z000-END-PROGRAM-ROUTINE.
107300     CONTINUE.
107400
107500 Z999-END-PROGRAM-ROUTINE-EX.
107600     EXIT PROGRAM.
107700
107800******************************************************************
107900************** END OF PROGRAM SOURCE -  TKAVASGN ***************
108000******************************************************************
