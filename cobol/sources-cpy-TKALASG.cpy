000100******************************************************************
000200*    TKALASG.cpybk                                               *
000300*    LINKAGE RECORD - TKAVALOC CALLS TKAVASGN ONCE PER ORDER.    *
000400******************************************************************
000500* HISTORY OF MODIFICATION:                                       *
000600******************************************************************
000700* TKA0001 14/03/1991 RSH - INITIAL VERSION                       *
000800*-----------------------------------------------------------------*
000900    01  WK-C-VASGN-RECORD.
001000        05  WK-C-VASGN-INPUT.
001100            10  WK-C-VASGN-ORDER        PIC X(12).
001200            10  WK-C-VASGN-SOURCE       PIC X(20).
001300            10  WK-C-VASGN-EVENT        PIC X(40).
001400            10  WK-C-VASGN-CATEGORY     PIC X(30).
001500            10  WK-N-VASGN-QTY          PIC 9(02).
001600            10  WK-N-VASGN-SEAT-LIMIT   PIC 9(02).
001700            10  WK-C-VASGN-SPEC-BLK-SW  PIC X(01).
001800                88  WK-C-VASGN-SPEC-BLOCK-ORDER   VALUE "Y".
001900            10  WK-C-VASGN-STRICT-SGL   PIC X(01).
002000            10  WK-C-VASGN-ALLOW-SCH    PIC X(01).
002100            10  WK-C-VASGN-BLOCKS.
002200                COPY TKABLKL.
002300        05  WK-C-VASGN-OUTPUT.
002400            10  WK-C-VASGN-STATUS       PIC X(32).
002500            10  WK-C-VASGN-REASON       PIC X(40).
002600            10  WK-N-VASGN-CHOSEN-CNT   PIC 9(02) COMP.
002700            10  WK-C-VASGN-CHOSEN OCCURS 30 TIMES
002800                                  INDEXED BY VASGN-CH-IDX.
002900                15  WK-N-VASGN-CH-ID    PIC 9(06) COMP-3.
003000                15  WK-C-VASGN-CH-BLOCK PIC X(04).
003100                15  WK-N-VASGN-CH-ROW   PIC 9(03).
003200                15  WK-N-VASGN-CH-SEAT  PIC 9(03).
003300            10  WK-N-VASGN-REJ-GAME     PIC 9(04) COMP.
003400            10  WK-N-VASGN-REJ-BLOCK    PIC 9(04) COMP.
003500            10  WK-N-VASGN-REJ-TAKEN    PIC 9(04) COMP.
003600            10  FILLER                  PIC X(10).
