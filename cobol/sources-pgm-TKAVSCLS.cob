000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TKAVSCLS.
000500 AUTHOR.         RON HUA SH.
000600 INSTALLATION.   TICKETSENSE BATCH ALLOCATIONS.
000700 DATE-WRITTEN.   22 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TAG ONE ORDER'S
001200*               CANDIDATE SEATS AS SINGLE / PAIR / N-TOGETHER /
001300*               SCH-g / SCH, BY ROW-PARITY ADJACENCY, SAME-ROW
001400*               GAP PAIRING AND DIAGONAL (ADJACENT-ROW) PAIRING.
001500*               NO FILES OF ITS OWN - WORKS OVER THE CANDIDATE
001600*               ROWS (TKT-TAB-CANDFLAG = "Y") OF THE TICKET
001700*               TABLE TKAVASGN PASSES BY REFERENCE.
001800*______________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TKA0003  22/03/1991  RSH  - INITIAL VERSION
002200*                           - PASS 1 RUNS, PASS 2 SAME-ROW SCH,
002300*                             PASS 3 DIAGONAL SCH
002400*----------------------------------------------------------------
002500* TKA0011  03/02/1992  RSH  - PASS 2 GAP LIMIT RAISED FROM 20 TO
002600*                             40 SEATS - SOME STANDS RUN LONGER
002700*----------------------------------------------------------------
002800* TKA0019  26/10/1993  BGT  - ADDED THE BLOCK 618 SPECIAL PAIR -
002900*                             A STEWARD'S BOX SPLITS THE ROW
003000*                             THERE, ROW 7 SEAT 24 / ROW 6 SEAT
003100*                             28 ARE PHYSICALLY NEXT TO EACH
003200*                             OTHER EVEN THOUGH THE OFFSET ISN'T
003300*                             ONE OF THE USUAL THREE
003400*----------------------------------------------------------------
003500* TKA0039  30/09/1997  WCL  - Y2K READINESS SWEEP - NO DATE
003600*                             FIELDS IN THIS ROUTINE, REVIEWED
003700*                             AND SIGNED OFF ONLY
003800*----------------------------------------------------------------
003900* TKA0045  14/01/2000  HLM  - REQ 1198 - RETURN COUNTS OF EACH
004000*                             TAG SO TKAVASGN CAN LOG THEM
004100*----------------------------------------------------------------
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005000                   UPSI-0 IS WK-C-VSCLS-TRACE-SW.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    NO FILES - PURE TABLE-DRIVEN SERVICE ROUTINE.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM TKAVSCLS **".
006300
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01    WK-C-COMMON.
006600 COPY TKACMWS.
006700
006800******************************************************************
006900*    GROUPS ALREADY WALKED FOR PASS 1 / PASS 2, SO A GROUP OF    *
007000*    MANY SEATS IS NOT RE-WALKED FOR EACH ONE OF ITS OWN MEMBERS.*
007100*                                                                *
007200******************************************************************
007300 01  WK-C-SEEN-TABLE.
007400     05  WK-C-SEEN-ENTRY OCCURS 300 TIMES
007500                           INDEXED BY WK-I-SEEN-IDX.
007600         10  WK-C-SEEN-GAME      PIC X(40).
007700         10  WK-C-SEEN-BLOCK     PIC X(04).
007800         10  WK-N-SEEN-ROW       PIC 9(03).
007900         10  WK-C-SEEN-PARITY    PIC X(01).
008000 01  WK-N-SEEN-COUNT                  PIC 9(04) COMP.
008100*
008200 01  WK-G-SEEN-KEY-AREA.
008300     05  WK-C-SEEN-KEY-GAME          PIC X(40).
008400     05  WK-C-SEEN-KEY-BLOCK         PIC X(04).
008500     05  WK-N-SEEN-KEY-ROW           PIC 9(03).
008600     05  WK-C-SEEN-KEY-PARITY        PIC X(01).
008700 01  WK-C-SEEN-KEY-VIEW REDEFINES WK-G-SEEN-KEY-AREA.
008800     05  WK-C-SEEN-KEY-FULL          PIC X(48).
008900
009000******************************************************************
009100*    WORKING LIST OF TKT-IDX VALUES FOR ONE ROW/PARITY GROUP,    *
009200*    ASCENDING BY SEAT - BUILT FRESH FOR EACH GROUP (PASS 1 AND  *
009300*    PASS 2 SHARE THIS SHAPE).                                   *
009400******************************************************************
009500 01  WK-N-GRP-COUNT                   PIC 9(02) COMP.
009600 01  WK-N-GRP-MEMBER OCCURS 60 TIMES
009700                       INDEXED BY WK-I-GRP-IDX, WK-I-GRP-IDX2.
009800     05  WK-N-GRP-TKTIDX              PIC 9(04) COMP.
009900     05  WK-N-GRP-SEAT                PIC 9(03).
010000*
010100 01  WK-G-GRP-SAVE-AREA.
010200     05  WK-N-GRP-SAVE-TKTIDX         PIC 9(04) COMP.
010300     05  WK-N-GRP-SAVE-SEAT           PIC 9(03).
010400 01  WK-C-GRP-SAVE-VIEW REDEFINES WK-G-GRP-SAVE-AREA.
010500     05  WK-C-GRP-SAVE-KEY            PIC X(05).
010600
010700******************************************************************
010800*    BLOCK 618 SPECIAL STADIUM PAIR - MOD TKA0019.               *
010900******************************************************************
011000 01  WK-C-SPECIAL-BLOCK               PIC X(04) VALUE "618".
011100 01  WK-G-SPECIAL-PAIR-AREA.
011200     05  WK-N-SPECIAL-ROW-A            PIC 9(03) VALUE 7.
011300     05  WK-N-SPECIAL-SEAT-A           PIC 9(03) VALUE 24.
011400     05  WK-N-SPECIAL-ROW-B            PIC 9(03) VALUE 6.
011500     05  WK-N-SPECIAL-SEAT-B           PIC 9(03) VALUE 28.
011600 01  WK-C-SPECIAL-PAIR-VIEW REDEFINES WK-G-SPECIAL-PAIR-AREA.
011700     05  WK-C-SPECIAL-PAIR-KEY         PIC X(12).
011800
011900******************************************************************
012000*    GENERAL SCRATCH.                                            *
012100******************************************************************
012200 77  WK-N-VSCLS-I                     PIC 9(04) COMP.
012300 77  WK-N-VSCLS-J                     PIC 9(04) COMP.
012400 77  WK-N-VSCLS-RUN-LEN               PIC 9(02) COMP.
012500 77  WK-N-VSCLS-RUN-START              PIC 9(02) COMP.
012600 77  WK-N-VSCLS-DIFF                  PIC S9(04) COMP.
012700 77  WK-N-VSCLS-GAP                    PIC 9(02) COMP.
012800 01  WK-C-VSCLS-SEEN-SW                PIC X(01).
012900     88  WK-C-VSCLS-ALREADY-SEEN            VALUE "Y".
013000 01  WK-C-VSCLS-SWAP-SW                PIC X(01).
013100     88  WK-C-VSCLS-SWAPPED                 VALUE "Y".
013200
013300*****************
013400 LINKAGE SECTION.
013500*****************
013600 COPY TKALSCL.
013700*---------------------------------------------------------------*
013800*  TKA-TICKET-TABLE IS DECLARED HERE RATHER THAN COPYING        *
013900*  TKATICK'S FD SHAPE - THIS ROUTINE NEEDS ONLY THE IN-MEMORY   *
014000*  TABLE, NOT THE FILE RECORD.                                  *
014100*---------------------------------------------------------------*
014200 01  TKA-TICKET-TABLE.
014300     05  TKT-TAB-COUNT           PIC 9(06) COMP-3.
014400     05  TKT-TAB-ENTRY OCCURS 6000 TIMES
014500                       INDEXED BY TKT-IDX, TKT-IDX2.
014600         10  TKT-TAB-ID          PIC 9(06) COMP-3.
014700         10  TKT-TAB-GAME        PIC X(40).
014800         10  TKT-TAB-BLOCK       PIC X(04).
014900         10  TKT-TAB-BLKNUM      PIC 9(04) COMP.
015000         10  TKT-TAB-ROW         PIC 9(03).
015100         10  TKT-TAB-SEAT        PIC 9(03).
015200         10  TKT-TAB-PARITY      PIC X(01).
015300         10  TKT-TAB-ASSIGNED    PIC X(12).
015400         10  TKT-TAB-TAG         PIC X(02) VALUE SPACES.
015500             88  TKA-TAG-SINGLE          VALUE "SI".
015600             88  TKA-TAG-PAIR            VALUE "PA".
015700             88  TKA-TAG-NTOGETHER       VALUE "NT".
015800             88  TKA-TAG-SCH-GAP         VALUE "SG".
015900             88  TKA-TAG-SCH-DIAG        VALUE "SC".
016000         10  TKT-TAB-GAP         PIC 9(02) COMP.
016100         10  TKT-TAB-CANDFLAG    PIC X(01) VALUE "N".
016200             88  TKA-IS-CANDIDATE        VALUE "Y".
016300         10  TKT-TAB-BLKSEQ      PIC 9(04) COMP.
016400         10  TKT-TAB-CHOSEN      PIC X(01) VALUE "N".
016500             88  TKA-IS-CHOSEN           VALUE "Y".
016600 EJECT
016700********************************************************
016800 PROCEDURE DIVISION USING WK-C-VSCLS-RECORD
016900                          TKA-TICKET-TABLE.
017000********************************************************
017100 MAIN-MODULE.
017200     MOVE ZERO TO WK-N-VSCLS-SINGLE-CNT WK-N-VSCLS-PAIR-CNT
017300                  WK-N-VSCLS-NTOG-CNT WK-N-VSCLS-SCHGAP-CNT
017400                  WK-N-VSCLS-SCHDIAG-CNT.
017500     SET WK-C-VSCLS-OK TO TRUE.
017600
017700     IF WK-N-VSCLS-TKT-COUNT = ZERO
017800         SET WK-C-VSCLS-NO-CANDIDATES TO TRUE
017900         GO TO Z999-END-PROGRAM-ROUTINE-EX.
018000
018100     PERFORM A100-PASS1-RUNS
018200        THRU A199-PASS1-RUNS-EX.
018300     PERFORM B100-PASS2-SAME-ROW-SCH
018400        THRU B199-PASS2-SAME-ROW-SCH-EX.
018500     PERFORM C100-PASS3-DIAGONAL-SCH
018600        THRU C199-PASS3-DIAGONAL-SCH-EX.
018700     PERFORM D100-COUNT-TAGS
018800        THRU D199-COUNT-TAGS-EX.
018900     GO TO Z999-END-PROGRAM-ROUTINE-EX.
019000
019100*------------------------------------------------------------------*
019200*  TKA0003  PASS 1 - WITHIN EACH (GAME,BLOCK,ROW,PARITY) GROUP,   *
019300*           MAXIMAL RUNS OF SEATS 2 APART - 1 STAYS SINGLE, 2 IS  *
019400*           A PAIR, 3 OR MORE IS N-TOGETHER.                     *
019500*------------------------------------------------------------------*
019600 A100-PASS1-RUNS.
019700     MOVE ZERO TO WK-N-SEEN-COUNT.
019800     SET TKT-IDX TO 1.
019900
020000 A110-TRY-ONE-ROW.
020100     IF TKT-IDX > TKT-TAB-COUNT
020200         GO TO A199-PASS1-RUNS-EX.
020300*
020400     IF NOT TKA-IS-CANDIDATE (TKT-IDX)
020500         GO TO A180-NEXT-ROW.
020600
020700     MOVE TKT-TAB-GAME (TKT-IDX)    TO WK-C-SEEN-KEY-GAME.
020800     MOVE TKT-TAB-BLOCK (TKT-IDX)   TO WK-C-SEEN-KEY-BLOCK.
020900     MOVE TKT-TAB-ROW (TKT-IDX)     TO WK-N-SEEN-KEY-ROW.
021000     MOVE TKT-TAB-PARITY (TKT-IDX)  TO WK-C-SEEN-KEY-PARITY.
021100     PERFORM X100-CHECK-AND-MARK-SEEN
021200        THRU X199-CHECK-AND-MARK-SEEN-EX.
021300     IF WK-C-VSCLS-ALREADY-SEEN
021400         GO TO A180-NEXT-ROW.
021500
021600     PERFORM X200-BUILD-GROUP-LIST
021700        THRU X299-BUILD-GROUP-LIST-EX.
021800     PERFORM X300-SORT-GROUP-LIST
021900        THRU X399-SORT-GROUP-LIST-EX.
022000     PERFORM A200-TAG-RUNS-IN-GROUP
022100        THRU A299-TAG-RUNS-IN-GROUP-EX.
022200
022300 A180-NEXT-ROW.
022400     SET TKT-IDX UP BY 1.
022500     GO TO A110-TRY-ONE-ROW.
022600
022700 A199-PASS1-RUNS-EX.
022800     EXIT.
022900
023000*------------------------------------------------------------------*
023100*  TKA0003  WALK THE ASCENDING SEAT LIST LOOKING FOR MAXIMAL      *
023200*           RUNS WHERE CONSECUTIVE SEATS DIFFER BY EXACTLY 2.    *
023300*------------------------------------------------------------------*
023400 A200-TAG-RUNS-IN-GROUP.
023500     MOVE 1 TO WK-N-VSCLS-RUN-START.
023600     SET WK-I-GRP-IDX TO 2.
023700
023800 A210-EXTEND-OR-CLOSE.
023900     IF WK-I-GRP-IDX > WK-N-GRP-COUNT
024000         PERFORM A250-CLOSE-RUN
024100            THRU A259-CLOSE-RUN-EX
024200         GO TO A299-TAG-RUNS-IN-GROUP-EX.
024300
024400     COMPUTE WK-N-VSCLS-DIFF =
024500         WK-N-GRP-SEAT (WK-I-GRP-IDX) -
024600         WK-N-GRP-SEAT (WK-I-GRP-IDX - 1).
024700     IF WK-N-VSCLS-DIFF = 2
024800         SET WK-I-GRP-IDX UP BY 1
024900         GO TO A210-EXTEND-OR-CLOSE.
025000
025100     PERFORM A250-CLOSE-RUN
025200        THRU A259-CLOSE-RUN-EX.
025300     MOVE WK-I-GRP-IDX TO WK-N-VSCLS-RUN-START.
025400     SET WK-I-GRP-IDX UP BY 1.
025500     GO TO A210-EXTEND-OR-CLOSE.
025600
025700*------------------------------------------------------------------*
025800*  TKA0003  TAG EVERY MEMBER FROM WK-N-VSCLS-RUN-START UP TO      *
025900*           (WK-I-GRP-IDX - 1) ACCORDING TO THE RUN'S LENGTH.    *
026000*------------------------------------------------------------------*
026100 A250-CLOSE-RUN.
026200     IF WK-I-GRP-IDX > WK-N-GRP-COUNT
026300         COMPUTE WK-N-VSCLS-RUN-LEN =
026400             WK-I-GRP-IDX - WK-N-VSCLS-RUN-START
026500     ELSE
026600         COMPUTE WK-N-VSCLS-RUN-LEN =
026700             WK-I-GRP-IDX - WK-N-VSCLS-RUN-START.
026800
026900     SET WK-I-GRP-IDX2 TO WK-N-VSCLS-RUN-START.
027000
027100 A251-TAG-ONE-MEMBER.
027200     IF WK-I-GRP-IDX2 >= WK-I-GRP-IDX
027300         GO TO A259-CLOSE-RUN-EX.
027400*
027500     IF WK-I-GRP-IDX2 > WK-N-GRP-COUNT
027600         GO TO A259-CLOSE-RUN-EX.
027700
027800     SET TKT-IDX2 TO WK-N-GRP-TKTIDX (WK-I-GRP-IDX2).
027900     EVALUATE WK-N-VSCLS-RUN-LEN
028000         WHEN 1
028100             SET TKA-TAG-SINGLE (TKT-IDX2) TO TRUE
028200         WHEN 2
028300             SET TKA-TAG-PAIR (TKT-IDX2) TO TRUE
028400         WHEN OTHER
028500             SET TKA-TAG-NTOGETHER (TKT-IDX2) TO TRUE
028600     END-EVALUATE.
028700
028800     SET WK-I-GRP-IDX2 UP BY 1.
028900     GO TO A251-TAG-ONE-MEMBER.
029000
029100 A259-CLOSE-RUN-EX.
029200     EXIT.
029300
029400 A299-TAG-RUNS-IN-GROUP-EX.
029500     EXIT.
029600
029700*------------------------------------------------------------------*
029800*  TKA0003/TKA0011  PASS 2 - WITHIN EACH SAME ROW AND PARITY,     *
029900*           PAIR REMAINING SINGLES WHOSE GAP d SATISFIES          *
030000*           2 < d <= 40 AND d EVEN - FIRST MATCH PER SEAT WINS.   *
030100*------------------------------------------------------------------*
030200 B100-PASS2-SAME-ROW-SCH.
030300     MOVE ZERO TO WK-N-SEEN-COUNT.
030400     SET TKT-IDX TO 1.
030500
030600 B110-TRY-ONE-ROW.
030700     IF TKT-IDX > TKT-TAB-COUNT
030800         GO TO B199-PASS2-SAME-ROW-SCH-EX.
030900
031000     IF NOT TKA-IS-CANDIDATE (TKT-IDX)
031100       OR NOT TKA-TAG-SINGLE (TKT-IDX)
031200         GO TO B180-NEXT-ROW.
031300
031400     MOVE TKT-TAB-GAME (TKT-IDX)    TO WK-C-SEEN-KEY-GAME.
031500     MOVE TKT-TAB-BLOCK (TKT-IDX)   TO WK-C-SEEN-KEY-BLOCK.
031600     MOVE TKT-TAB-ROW (TKT-IDX)     TO WK-N-SEEN-KEY-ROW.
031700     MOVE TKT-TAB-PARITY (TKT-IDX)  TO WK-C-SEEN-KEY-PARITY.
031800     PERFORM X100-CHECK-AND-MARK-SEEN
031900        THRU X199-CHECK-AND-MARK-SEEN-EX.
032000     IF WK-C-VSCLS-ALREADY-SEEN
032100         GO TO B180-NEXT-ROW.
032200
032300     PERFORM X210-BUILD-SINGLES-LIST
032400        THRU X299-BUILD-GROUP-LIST-EX.
032500     PERFORM X300-SORT-GROUP-LIST
032600        THRU X399-SORT-GROUP-LIST-EX.
032700     PERFORM B200-PAIR-SINGLES-IN-GROUP
032800        THRU B299-PAIR-SINGLES-IN-GROUP-EX.
032900
033000 B180-NEXT-ROW.
033100     SET TKT-IDX UP BY 1.
033200     GO TO B110-TRY-ONE-ROW.
033300
033400 B199-PASS2-SAME-ROW-SCH-EX.
033500     EXIT.
033600
033700*------------------------------------------------------------------*
033800*  TKA0011  ASCENDING SCAN - FOR EACH STILL-SINGLE SEAT, TAKE THE *
033900*           NEAREST LATER STILL-SINGLE SEAT THAT QUALIFIES.      *
034000*------------------------------------------------------------------*
034100 B200-PAIR-SINGLES-IN-GROUP.
034200     SET WK-I-GRP-IDX TO 1.
034300
034400 B210-TRY-ONE-SEAT.
034500     IF WK-I-GRP-IDX > WK-N-GRP-COUNT
034600         GO TO B299-PAIR-SINGLES-IN-GROUP-EX.
034700
034800     SET TKT-IDX TO WK-N-GRP-TKTIDX (WK-I-GRP-IDX).
034900     IF NOT TKA-TAG-SINGLE (TKT-IDX)
035000         GO TO B280-NEXT-SEAT.
035100
035200     SET WK-I-GRP-IDX2 TO WK-I-GRP-IDX.
035300     SET WK-I-GRP-IDX2 UP BY 1.
035400
035500 B220-TRY-ONE-PARTNER.
035600     IF WK-I-GRP-IDX2 > WK-N-GRP-COUNT
035700         GO TO B280-NEXT-SEAT.
035800
035900     SET TKT-IDX2 TO WK-N-GRP-TKTIDX (WK-I-GRP-IDX2).
036000     IF NOT TKA-TAG-SINGLE (TKT-IDX2)
036100         GO TO B230-NEXT-PARTNER.
036200
036300     COMPUTE WK-N-VSCLS-DIFF =
036400         WK-N-GRP-SEAT (WK-I-GRP-IDX2) -
036500         WK-N-GRP-SEAT (WK-I-GRP-IDX).
036600     IF WK-N-VSCLS-DIFF <= 2
036700         GO TO B230-NEXT-PARTNER.
036800     IF WK-N-VSCLS-DIFF > 40
036900         GO TO B280-NEXT-SEAT.
037000     DIVIDE WK-N-VSCLS-DIFF BY 2 GIVING WK-N-VSCLS-GAP
037100         REMAINDER WK-N-VSCLS-I.
037200     IF WK-N-VSCLS-I NOT = ZERO
037300         GO TO B230-NEXT-PARTNER.
037400
037500     SUBTRACT 1 FROM WK-N-VSCLS-GAP.
037600     SET TKA-TAG-SCH-GAP (TKT-IDX) TO TRUE.
037700     SET TKA-TAG-SCH-GAP (TKT-IDX2) TO TRUE.
037800     MOVE WK-N-VSCLS-GAP TO TKT-TAB-GAP (TKT-IDX).
037900     MOVE WK-N-VSCLS-GAP TO TKT-TAB-GAP (TKT-IDX2).
038000     GO TO B280-NEXT-SEAT.
038100
038200 B230-NEXT-PARTNER.
038300     SET WK-I-GRP-IDX2 UP BY 1.
038400     GO TO B220-TRY-ONE-PARTNER.
038500
038600 B280-NEXT-SEAT.
038700     SET WK-I-GRP-IDX UP BY 1.
038800     GO TO B210-TRY-ONE-SEAT.
038900
039000 B299-PAIR-SINGLES-IN-GROUP-EX.
039100     EXIT.
039200
039300*------------------------------------------------------------------*
039400*  TKA0019  PASS 3 - FOR EACH REMAINING SINGLE, TRY THE BLOCK 618 *
039500*           SPECIAL PAIR FIRST, THEN THE STANDARD ROW +/-1,      *
039600*           SEAT OFFSET -2/0/+2 DIAGONAL CHECK.                  *
039700*------------------------------------------------------------------*
039800 C100-PASS3-DIAGONAL-SCH.
039900     SET TKT-IDX TO 1.
040000
040100 C110-TRY-ONE-SEAT.
040200     IF TKT-IDX > TKT-TAB-COUNT
040300         GO TO C199-PASS3-DIAGONAL-SCH-EX.
040400
040500     IF NOT TKA-IS-CANDIDATE (TKT-IDX)
040600       OR NOT TKA-TAG-SINGLE (TKT-IDX)
040700         GO TO C180-NEXT-SEAT.
040800
040900     PERFORM C300-TRY-SPECIAL-PAIR
041000        THRU C399-TRY-SPECIAL-PAIR-EX.
041100     IF TKA-TAG-SCH-DIAG (TKT-IDX)
041200         GO TO C180-NEXT-SEAT.
041300
041400     PERFORM C200-TRY-STANDARD-DIAGONAL
041500        THRU C299-TRY-STANDARD-DIAGONAL-EX.
041600
041700 C180-NEXT-SEAT.
041800     SET TKT-IDX UP BY 1.
041900     GO TO C110-TRY-ONE-SEAT.
042000
042100 C199-PASS3-DIAGONAL-SCH-EX.
042200     EXIT.
042300
042400*------------------------------------------------------------------*
042500*  TKA0003  SCAN THE WHOLE TABLE AGAIN FOR A REMAINING-SINGLE     *
042600*           PARTNER ONE ROW AWAY, SEAT OFFSET -2, 0 OR +2.       *
042700*------------------------------------------------------------------*
042800 C200-TRY-STANDARD-DIAGONAL.
042900     SET TKT-IDX2 TO 1.
043000
043100 C210-TRY-ONE-OTHER.
043200     IF TKT-IDX2 > TKT-TAB-COUNT
043300         GO TO C299-TRY-STANDARD-DIAGONAL-EX.
043400     IF TKT-IDX2 = TKT-IDX
043500         GO TO C280-NEXT-OTHER.
043600*
043700     IF NOT TKA-IS-CANDIDATE (TKT-IDX2)
043800       OR NOT TKA-TAG-SINGLE (TKT-IDX2)
043900         GO TO C280-NEXT-OTHER.
044000     IF TKT-TAB-GAME (TKT-IDX2) NOT = TKT-TAB-GAME (TKT-IDX)
044100       OR TKT-TAB-BLOCK (TKT-IDX2) NOT = TKT-TAB-BLOCK (TKT-IDX)
044200         GO TO C280-NEXT-OTHER.
044300
044400     COMPUTE WK-N-VSCLS-DIFF =
044500         TKT-TAB-ROW (TKT-IDX2) - TKT-TAB-ROW (TKT-IDX).
044600     IF WK-N-VSCLS-DIFF NOT = 1 AND WK-N-VSCLS-DIFF NOT = -1
044700         GO TO C280-NEXT-OTHER.
044800
044900     COMPUTE WK-N-VSCLS-DIFF =
045000         TKT-TAB-SEAT (TKT-IDX2) - TKT-TAB-SEAT (TKT-IDX).
045100     IF WK-N-VSCLS-DIFF = -2 OR WK-N-VSCLS-DIFF = 0
045200       OR WK-N-VSCLS-DIFF = 2
045300         SET TKA-TAG-SCH-DIAG (TKT-IDX)  TO TRUE
045400         SET TKA-TAG-SCH-DIAG (TKT-IDX2) TO TRUE
045500         GO TO C299-TRY-STANDARD-DIAGONAL-EX.
045600
045700 C280-NEXT-OTHER.
045800     SET TKT-IDX2 UP BY 1.
045900     GO TO C210-TRY-ONE-OTHER.
046000
046100 C299-TRY-STANDARD-DIAGONAL-EX.
046200     EXIT.
046300
046400*------------------------------------------------------------------*
046500*  TKA0019  BLOCK 618, ROW 7 SEAT 24 PAIRS WITH ROW 6 SEAT 28 AND  *
046600*           VICE VERSA - STEWARD'S BOX SPLITS THE ROW THERE.     *
046700*------------------------------------------------------------------*
046800 C300-TRY-SPECIAL-PAIR.
046900     IF TKT-TAB-BLOCK (TKT-IDX) NOT = WK-C-SPECIAL-BLOCK
047000         GO TO C399-TRY-SPECIAL-PAIR-EX.
047100
047200     IF  (TKT-TAB-ROW (TKT-IDX) = WK-N-SPECIAL-ROW-A
047300       AND TKT-TAB-SEAT (TKT-IDX) = WK-N-SPECIAL-SEAT-A)
047400         MOVE WK-N-SPECIAL-ROW-B  TO WK-N-VSCLS-RUN-START
047500         PERFORM C310-FIND-SPECIAL-PARTNER
047600            THRU C319-FIND-SPECIAL-PARTNER-EX
047700         GO TO C399-TRY-SPECIAL-PAIR-EX.
047800
047900     IF  (TKT-TAB-ROW (TKT-IDX) = WK-N-SPECIAL-ROW-B
048000       AND TKT-TAB-SEAT (TKT-IDX) = WK-N-SPECIAL-SEAT-B)
048100         MOVE WK-N-SPECIAL-ROW-A  TO WK-N-VSCLS-RUN-START
048200         PERFORM C320-FIND-SPECIAL-PARTNER-B
048300            THRU C329-FIND-SPECIAL-PARTNER-B-EX
048400         GO TO C399-TRY-SPECIAL-PAIR-EX.
048500
048600 C399-TRY-SPECIAL-PAIR-EX.
048700     EXIT.
048800
048900 C310-FIND-SPECIAL-PARTNER.
049000     SET TKT-IDX2 TO 1.
049100
049200 C311-SCAN.
049300     IF TKT-IDX2 > TKT-TAB-COUNT
049400         GO TO C319-FIND-SPECIAL-PARTNER-EX.
049500     IF  TKA-IS-CANDIDATE (TKT-IDX2)
049600       AND TKA-TAG-SINGLE (TKT-IDX2)
049700       AND TKT-TAB-BLOCK (TKT-IDX2) = WK-C-SPECIAL-BLOCK
049800       AND TKT-TAB-ROW (TKT-IDX2) = WK-N-SPECIAL-ROW-B
049900       AND TKT-TAB-SEAT (TKT-IDX2) = WK-N-SPECIAL-SEAT-B
050000       AND TKT-TAB-GAME (TKT-IDX2) = TKT-TAB-GAME (TKT-IDX)
050100         SET TKA-TAG-SCH-DIAG (TKT-IDX)  TO TRUE
050200         SET TKA-TAG-SCH-DIAG (TKT-IDX2) TO TRUE
050300         GO TO C319-FIND-SPECIAL-PARTNER-EX.
050400     SET TKT-IDX2 UP BY 1.
050500     GO TO C311-SCAN.
050600
050700 C319-FIND-SPECIAL-PARTNER-EX.
050800     EXIT.
050900
051000 C320-FIND-SPECIAL-PARTNER-B.
051100     SET TKT-IDX2 TO 1.
051200
051300 C321-SCAN.
051400     IF TKT-IDX2 > TKT-TAB-COUNT
051500         GO TO C329-FIND-SPECIAL-PARTNER-B-EX.
051600     IF  TKA-IS-CANDIDATE (TKT-IDX2)
051700       AND TKA-TAG-SINGLE (TKT-IDX2)
051800       AND TKT-TAB-BLOCK (TKT-IDX2) = WK-C-SPECIAL-BLOCK
051900       AND TKT-TAB-ROW (TKT-IDX2) = WK-N-SPECIAL-ROW-A
052000       AND TKT-TAB-SEAT (TKT-IDX2) = WK-N-SPECIAL-SEAT-A
052100       AND TKT-TAB-GAME (TKT-IDX2) = TKT-TAB-GAME (TKT-IDX)
052200         SET TKA-TAG-SCH-DIAG (TKT-IDX)  TO TRUE
052300         SET TKA-TAG-SCH-DIAG (TKT-IDX2) TO TRUE
052400         GO TO C329-FIND-SPECIAL-PARTNER-B-EX.
052500     SET TKT-IDX2 UP BY 1.
052600     GO TO C321-SCAN.
052700
052800 C329-FIND-SPECIAL-PARTNER-B-EX.
052900     EXIT.
053000
053100*------------------------------------------------------------------*
053200*  TKA0045  ONE FINAL PASS TO TOTAL EACH TAG FOR THE CALLER'S LOG. *
053300*------------------------------------------------------------------*
053400 D100-COUNT-TAGS.
053500     SET TKT-IDX TO 1.
053600
053700 D110-COUNT-ONE.
053800     IF TKT-IDX > TKT-TAB-COUNT
053900         GO TO D199-COUNT-TAGS-EX.
054000     IF NOT TKA-IS-CANDIDATE (TKT-IDX)
054100         GO TO D180-NEXT.
054200
054300     EVALUATE TRUE
054400         WHEN TKA-TAG-SINGLE (TKT-IDX)
054500             ADD 1 TO WK-N-VSCLS-SINGLE-CNT
054600         WHEN TKA-TAG-PAIR (TKT-IDX)
054700             ADD 1 TO WK-N-VSCLS-PAIR-CNT
054800         WHEN TKA-TAG-NTOGETHER (TKT-IDX)
054900             ADD 1 TO WK-N-VSCLS-NTOG-CNT
055000         WHEN TKA-TAG-SCH-GAP (TKT-IDX)
055100             ADD 1 TO WK-N-VSCLS-SCHGAP-CNT
055200         WHEN TKA-TAG-SCH-DIAG (TKT-IDX)
055300             ADD 1 TO WK-N-VSCLS-SCHDIAG-CNT
055400     END-EVALUATE.
055500
055600 D180-NEXT.
055700     SET TKT-IDX UP BY 1.
055800     GO TO D110-COUNT-ONE.
055900
056000 D199-COUNT-TAGS-EX.
056100     EXIT.
056200
056300*------------------------------------------------------------------*
056400*  TKA0003  HAS THIS (GAME,BLOCK,ROW,PARITY) KEY BEEN WALKED      *
056500*           ALREADY THIS PASS - IF NOT, ADD IT TO THE SEEN LIST.  *
056600*------------------------------------------------------------------*
056700 X100-CHECK-AND-MARK-SEEN.
056800     MOVE "N" TO WK-C-VSCLS-SEEN-SW.
056900     SET WK-I-SEEN-IDX TO 1.
057000
057100 X110-SCAN-SEEN.
057200     IF WK-I-SEEN-IDX > WK-N-SEEN-COUNT
057300         GO TO X120-ADD-SEEN.
057400     IF  WK-C-SEEN-GAME (WK-I-SEEN-IDX) = WK-C-SEEN-KEY-GAME
057500       AND WK-C-SEEN-BLOCK (WK-I-SEEN-IDX) = WK-C-SEEN-KEY-BLOCK
057600       AND WK-N-SEEN-ROW (WK-I-SEEN-IDX) = WK-N-SEEN-KEY-ROW
057700       AND WK-C-SEEN-PARITY (WK-I-SEEN-IDX) =
057800                                     WK-C-SEEN-KEY-PARITY
057900         MOVE "Y" TO WK-C-VSCLS-SEEN-SW
058000         GO TO X199-CHECK-AND-MARK-SEEN-EX.
058100     SET WK-I-SEEN-IDX UP BY 1.
058200     GO TO X110-SCAN-SEEN.
058300
058400 X120-ADD-SEEN.
058500     IF WK-N-SEEN-COUNT >= 300
058600         GO TO X199-CHECK-AND-MARK-SEEN-EX.
058700     ADD 1 TO WK-N-SEEN-COUNT.
058800     SET WK-I-SEEN-IDX TO WK-N-SEEN-COUNT.
058900     MOVE WK-C-SEEN-KEY-GAME    TO WK-C-SEEN-GAME (WK-I-SEEN-IDX).
059000     MOVE WK-C-SEEN-KEY-BLOCK   TO WK-C-SEEN-BLOCK (WK-I-SEEN-IDX).
059100     MOVE WK-N-SEEN-KEY-ROW     TO WK-N-SEEN-ROW (WK-I-SEEN-IDX).
059200     MOVE WK-C-SEEN-KEY-PARITY  TO WK-C-SEEN-PARITY (WK-I-SEEN-IDX).
059300
059400 X199-CHECK-AND-MARK-SEEN-EX.
059500     EXIT.
059600
059700*------------------------------------------------------------------*
059800*  TKA0003  COLLECT EVERY CANDIDATE SHARING TKT-IDX'S GAME/BLOCK/  *
059900*           ROW/PARITY INTO THE WORKING GROUP LIST.               *
060000*------------------------------------------------------------------*
060100 X200-BUILD-GROUP-LIST.
060200     MOVE ZERO TO WK-N-GRP-COUNT.
060300     SET TKT-IDX2 TO 1.
060400
060500 X210-SCAN-ONE.
060600     IF TKT-IDX2 > TKT-TAB-COUNT
060700         GO TO X299-BUILD-GROUP-LIST-EX.
060800     IF NOT TKA-IS-CANDIDATE (TKT-IDX2)
060900         GO TO X280-NEXT.
061000     IF  TKT-TAB-GAME (TKT-IDX2) NOT = WK-C-SEEN-KEY-GAME
061100       OR TKT-TAB-BLOCK (TKT-IDX2) NOT = WK-C-SEEN-KEY-BLOCK
061200       OR TKT-TAB-ROW (TKT-IDX2) NOT = WK-N-SEEN-KEY-ROW
061300       OR TKT-TAB-PARITY (TKT-IDX2) NOT = WK-C-SEEN-KEY-PARITY
061400         GO TO X280-NEXT.
061500
061600     IF WK-N-GRP-COUNT >= 60
061700         GO TO X280-NEXT.
061800     ADD 1 TO WK-N-GRP-COUNT.
061900     SET WK-I-GRP-IDX TO WK-N-GRP-COUNT.
062000     SET WK-N-GRP-TKTIDX (WK-I-GRP-IDX) TO TKT-IDX2.
062100     MOVE TKT-TAB-SEAT (TKT-IDX2) TO WK-N-GRP-SEAT (WK-I-GRP-IDX).
062200
062300 X280-NEXT.
062400     SET TKT-IDX2 UP BY 1.
062500     GO TO X210-SCAN-ONE.
062600
062700 X299-BUILD-GROUP-LIST-EX.
062800     EXIT.
062900
063000*------------------------------------------------------------------*
063100*  TKA0011  PASS 2 VARIANT - ONLY CANDIDATES STILL TAGGED SINGLE.  *
063200*------------------------------------------------------------------*
063300 X210-BUILD-SINGLES-LIST.
063400     MOVE ZERO TO WK-N-GRP-COUNT.
063500     SET TKT-IDX2 TO 1.
063600
063700 X220-SCAN-ONE.
063800     IF TKT-IDX2 > TKT-TAB-COUNT
063900         GO TO X299-BUILD-GROUP-LIST-EX.
064000     IF NOT TKA-IS-CANDIDATE (TKT-IDX2)
064100       OR NOT TKA-TAG-SINGLE (TKT-IDX2)
064200         GO TO X230-NEXT.
064300     IF  TKT-TAB-GAME (TKT-IDX2) NOT = WK-C-SEEN-KEY-GAME
064400       OR TKT-TAB-BLOCK (TKT-IDX2) NOT = WK-C-SEEN-KEY-BLOCK
064500       OR TKT-TAB-ROW (TKT-IDX2) NOT = WK-N-SEEN-KEY-ROW
064600       OR TKT-TAB-PARITY (TKT-IDX2) NOT = WK-C-SEEN-KEY-PARITY
064700         GO TO X230-NEXT.
064800
064900     IF WK-N-GRP-COUNT >= 60
065000         GO TO X230-NEXT.
065100     ADD 1 TO WK-N-GRP-COUNT.
065200     SET WK-I-GRP-IDX TO WK-N-GRP-COUNT.
065300     SET WK-N-GRP-TKTIDX (WK-I-GRP-IDX) TO TKT-IDX2.
065400     MOVE TKT-TAB-SEAT (TKT-IDX2) TO WK-N-GRP-SEAT (WK-I-GRP-IDX).
065500
065600 X230-NEXT.
065700     SET TKT-IDX2 UP BY 1.
065800     GO TO X220-SCAN-ONE.
065900
066000*------------------------------------------------------------------*
066100*  TKA0003  HAND-ROLLED BUBBLE SORT - ASCENDING BY SEAT NUMBER.   *
066200*------------------------------------------------------------------*
066300 X300-SORT-GROUP-LIST.
066400     MOVE WK-N-GRP-COUNT TO WK-N-VSCLS-I.
066500     SUBTRACT 1 FROM WK-N-VSCLS-I.
066600
066700 X310-OUTER-PASS.
066800     IF WK-N-VSCLS-I < 1
066900         GO TO X399-SORT-GROUP-LIST-EX.
067000     MOVE "N" TO WK-C-VSCLS-SWAP-SW.
067100     MOVE 1 TO WK-N-VSCLS-J.
067200
067300 X320-INNER-PASS.
067400     IF WK-N-VSCLS-J > WK-N-VSCLS-I
067500         GO TO X330-INNER-PASS-EX.
067600     IF WK-N-GRP-SEAT (WK-N-VSCLS-J) > WK-N-GRP-SEAT
067700                                       (WK-N-VSCLS-J + 1)
067800         PERFORM X340-SWAP-MEMBERS
067900            THRU X349-SWAP-MEMBERS-EX
068000         MOVE "Y" TO WK-C-VSCLS-SWAP-SW.
068100     ADD 1 TO WK-N-VSCLS-J.
068200     GO TO X320-INNER-PASS.
068300
068400 X330-INNER-PASS-EX.
068500     SUBTRACT 1 FROM WK-N-VSCLS-I.
068600     IF WK-C-VSCLS-SWAPPED
068700         GO TO X310-OUTER-PASS.
068800
068900 X399-SORT-GROUP-LIST-EX.
069000     EXIT.
069100
069200 X340-SWAP-MEMBERS.
069300     MOVE WK-N-GRP-TKTIDX (WK-N-VSCLS-J)     TO
069400                                   WK-N-GRP-SAVE-TKTIDX.
069500     MOVE WK-N-GRP-SEAT   (WK-N-VSCLS-J)     TO
069600                                   WK-N-GRP-SAVE-SEAT.
069700     MOVE WK-N-GRP-TKTIDX (WK-N-VSCLS-J + 1)  TO
069800                                   WK-N-GRP-TKTIDX (WK-N-VSCLS-J).
069900     MOVE WK-N-GRP-SEAT   (WK-N-VSCLS-J + 1)  TO
070000                                   WK-N-GRP-SEAT   (WK-N-VSCLS-J).
070100     MOVE WK-N-GRP-SAVE-TKTIDX TO
070200         WK-N-GRP-TKTIDX (WK-N-VSCLS-J + 1).
070300     MOVE WK-N-GRP-SAVE-SEAT   TO
070400         WK-N-GRP-SEAT   (WK-N-VSCLS-J + 1).
070500
070600 X349-SWAP-MEMBERS-EX.
070700     EXIT.
070800
070900*------------------------------------------------------------------*
071000*                   PROGRAM SUBROUTINE                           *
071100*------------------------------------------------------------------*
071200 Z000-END-PROGRAM-ROUTINE.
071300     CONTINUE.
071400
071500 Z999-END-PROGRAM-ROUTINE-EX.
071600     EXIT PROGRAM.
071700
071800******************************************************************
071900************** END OF PROGRAM SOURCE -  TKAVSCLS ***************
072000******************************************************************
