000100******************************************************************
000200*    TKALCAT.cpybk                                               *
000300*    LINKAGE RECORD FOR CALLS TO TKAVCATM - CATEGORY MAPPING AND   *
000400*    SOURCE NORMALISATION SERVICES.  TKAVCATM WORKS DIRECTLY OVER  *
000500*    TKA-MAPPING-TABLE AND TKA-HIERARCHY-TABLE BY REFERENCE,       *
000600*    ALREADY BUILT BY TKAVALOC BEFORE THE FIRST CALL.              *
000700*                                                                *
000800*    WK-N-VCATM-FUNCTION  ACTION..........  KEY INPUT FIELDS     *
000900*    1  NORMALISE-SOURCE - REWRITE THE ORDER'S SOURCE TEXT TO ONE  *
001000*       OF THE FIVE CANONICAL SOURCE NAMES                        *
001100*    2  RESOLVE-CATEGORY - NORMALISE AND MATCH THE ORDER CATEGORY  *
001200*       AGAINST THIS SOURCE'S MAPPING, THEN WALK THE HIERARCHY FOR *
001300*       UPGRADE CATEGORIES (SHORTSIDE EXCLUSION APPLIED), AND      *
001400*       RETURN THE FULL DEDUPLICATED PERMITTED-BLOCK LIST          *
001500******************************************************************
001600* HISTORY OF MODIFICATION:                                       *
001700******************************************************************
001800* TKA0001 14/03/1991 RSH - INITIAL VERSION                       *
001900*-----------------------------------------------------------------*
002000    01  WK-C-VCATM-RECORD.
002100        05  WK-N-VCATM-FUNCTION         PIC 9(01) COMP.
002200            88  WK-C-VCATM-NORM-SOURCE       VALUE 1.
002300            88  WK-C-VCATM-RESOLVE-CATG      VALUE 2.
002400        05  WK-C-VCATM-INPUT.
002500            10  WK-C-VCATM-SOURCE       PIC X(20).
002600            10  WK-C-VCATM-CATEGORY     PIC X(30).
002700        05  WK-C-VCATM-OUTPUT.
002800            10  WK-C-VCATM-MATCHFLAG    PIC X(01).
002900                88  WK-C-VCATM-FOUND         VALUE "Y".
003000            10  WK-C-VCATM-BLOCKS.
003100                COPY TKABLKL.
003200            10  FILLER                  PIC X(10).
