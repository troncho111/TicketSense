000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TKAVCATM.
000500 AUTHOR.         RON HUA SH.
000600 INSTALLATION.   TICKETSENSE BATCH ALLOCATIONS.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO NORMALISE A
001200*               SOURCE NAME (FUNCTION 1) AND TO RESOLVE A
001300*               CATEGORY TO THE FULL PERMITTED-BLOCK LIST FOR
001400*               ONE SOURCE, INCLUDING HIERARCHY UPGRADES AND
001500*               THE SHORTSIDE EXCLUSION (FUNCTION 2).  NO
001600*               FILES OF ITS OWN - WORKS OVER THE MAPPING AND
001700*               HIERARCHY TABLES TKAVALOC PASSES BY REFERENCE.
001800*______________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TKA0002  18/03/1991  RSH  - INITIAL VERSION
002200*                           - FUNCTION 1 NORMALISE-SOURCE,
002300*                             FUNCTION 2 RESOLVE-CATEGORY
002400*----------------------------------------------------------------
002500* TKA0009  14/11/1991  RSH  - SPORTSEVENTS365 CHANGED THEIR
002600*                             TRADING NAME - SOURCE TABLE REDONE
002700*----------------------------------------------------------------
002800* TKA0017  09/05/1993  BGT  - ADDED THE SIX EQUIVALENCE SETS FOR
002900*                             CATEGORY 1-4 / CAT n SPELLINGS -
003000*                             REQUEST FROM SEAT3EXCHANGE DESK
003100*----------------------------------------------------------------
003200* TKA0025  02/02/1995  BGT  - SPANISH CATEGORY TEXT FROM
003300*                             GOLDENSEAT - FOLD CATEGORIA/
003400*                             CATEGORÍA TO CATEGORY BEFORE MATCH
003500*----------------------------------------------------------------
003600* TKA0028  19/04/1995  BGT  - STRIP A TRAILING "- FONDO" SUFFIX
003700*                             BEFORE MATCHING - SAME GOLDENSEAT
003800*                             CATEGORY TEXT
003900*----------------------------------------------------------------
004000* TKA0033  11/02/1996  WCL  - SHORTSIDE CATEGORIES MUST NOT PICK
004100*                             UP A "LATERAL" UPGRADE - REQUEST
004200*                             FROM THE ALLOCATIONS DESK
004300*----------------------------------------------------------------
004400* TKA0039  30/09/1997  WCL  - Y2K READINESS SWEEP - NO DATE
004500*                             FIELDS IN THIS ROUTINE, REVIEWED
004600*                             AND SIGNED OFF ONLY
004700*----------------------------------------------------------------
004800* TKA0046  23/02/2000  HLM  - REQ 1204 - HIERARCHY WALK NOW
004900*                             DEDUPLICATES BLOCKS PULLED IN BY
005000*                             MORE THAN ONE UPGRADE CATEGORY
005100*----------------------------------------------------------------
005200* TKA0047  12/06/2000  HLM  - THE RS/6000 MIGRATION COMPILER DOES
005300*                             NOT CARRY THE LOWER-CASE/UPPER-CASE
005400*                             EXTENSION FUNCTIONS - EVERY FOLD IN
005500*                             THIS ROUTINE NOW GOES THROUGH INSPECT
005600*                             ... CONVERTING INSTEAD
005700*----------------------------------------------------------------
005800 EJECT
005900**********************
006000 ENVIRONMENT DIVISION.
006100**********************
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-AS400.
006400 OBJECT-COMPUTER.  IBM-AS400.
006500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006600                   UPSI-0 IS WK-C-VCATM-TRACE-SW.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*    NO FILES - PURE TABLE-DRIVEN SERVICE ROUTINE.
007100
007200***************
007300 DATA DIVISION.
007400***************
007500 WORKING-STORAGE SECTION.
007600*************************
007700 01  FILLER                          PIC X(24)        VALUE
007800     "** PROGRAM TKAVCATM **".
007900
008000* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 01    WK-C-COMMON.
008200 COPY TKACMWS.
008300
008400******************************************************************
008500*    SOURCE NORMALISATION TABLE - THE SUBSTRING EACH OF THE      *
008600*    FIVE SOURCES' TRADING NAMES IS KNOWN BY - MOD TKA0009.      *
008700******************************************************************
008800 01  WK-C-SRCNORM-TABLE.
008900     05  WK-C-SRCNORM-ENTRY OCCURS 5 TIMES
009000                           INDEXED BY WK-I-SRCNORM-IDX.
009100         10  WK-C-SRCNORM-SUBSTR     PIC X(16) VALUE SPACES.
009200         10  WK-C-SRCNORM-CANON      PIC X(20) VALUE SPACES.
009300 01  WK-N-SRCNORM-COUNT              PIC 9(02) COMP VALUE 5.
009400*
009500 01  WK-G-SRCNORM-SAVE.
009600     05  WK-C-SRCNORM-SAVE-SUB       PIC X(16).
009700     05  WK-C-SRCNORM-SAVE-CAN       PIC X(20).
009800     05  FILLER                      PIC X(01).
009900 01  WK-G-SRCNORM-VIEW REDEFINES WK-G-SRCNORM-SAVE.
010000     05  WK-C-SRCNORM-SAVE-KEY       PIC X(37).
010100
010200******************************************************************
010300*    EQUIVALENCE SETS - SEE EACH ENTRY'S FIRST MEMBER AS THE      *
010400*    CANONICAL SPELLING - MOD TKA0017.                           *
010500******************************************************************
010600 01  WK-C-EQUIV-TABLE.
010700     05  WK-C-EQUIV-SET OCCURS 6 TIMES
010800                           INDEXED BY WK-I-EQUIV-SET-IDX.
010900         10  WK-C-EQUIV-MEMBER OCCURS 3 TIMES
011000                           INDEXED BY WK-I-EQUIV-MBR-IDX
011100                           PIC X(20) VALUE SPACES.
011200 01  WK-N-EQUIV-SET-COUNT             PIC 9(02) COMP VALUE 6.
011300*
011400
011500
011600******************************************************************
011700*    SCRATCH FIELDS FOR NORMALISATION, MATCHING AND THE          *
011800*    HIERARCHY WALK.                                             *
011900******************************************************************
012000 01  WK-C-VCATM-NORM-CATG             PIC X(30).
012100 01  WK-C-VCATM-CATGKEY-VIEW REDEFINES WK-C-VCATM-NORM-CATG.
012200     05  WK-C-VCATM-NORM-CATG-KEY     PIC X(20).
012300     05  FILLER                       PIC X(10).
012400 01  WK-C-VCATM-NORM-MAPKEY           PIC X(30).
012500 01  WK-C-VCATM-UPPER-CATG            PIC X(30).
012600 77  WK-N-VCATM-I                     PIC 9(02) COMP.
012700 77  WK-N-VCATM-J                     PIC 9(02) COMP.
012800 77  WK-N-VCATM-LEN                   PIC 9(02) COMP.
012900 01  WK-C-VCATM-MATCH-SW              PIC X(01).
013000     88  WK-C-VCATM-MATCHED                 VALUE "Y".
013100 01  WK-C-VCATM-SHORTSIDE-SW          PIC X(01).
013200     88  WK-C-VCATM-IS-SHORTSIDE             VALUE "Y".
013300 01  WK-C-VCATM-SHORTSIDE-MRK         PIC X(11).
013400 01  WK-N-VCATM-MRK-LEN               PIC 9(02) COMP.
013500 01  WK-C-VCATM-DUP-SW                PIC X(01).
013600     88  WK-C-VCATM-DUPLICATE               VALUE "Y".
013700 01  WK-C-VCATM-ORD-IN-SET-SW         PIC X(01).
013800     88  WK-C-VCATM-ORD-IN-SET               VALUE "Y".
013900 01  WK-C-VCATM-MAP-IN-SET-SW         PIC X(01).
014000     88  WK-C-VCATM-MAP-IN-SET               VALUE "Y".
014100*
014200 01  WK-N-VCATM-ORDER-LEVEL           PIC 9(02).
014300 01  WK-N-VCATM-LEVEL                 PIC 9(02).
014400*
014500******************************************************************
014600*    TKA0047  CASE-FOLDING SCRATCH FIELDS - THE SHOP'S COMPILER    *
014700*    HAS NO LOWER-CASE/UPPER-CASE BUILT-IN, SO EVERY FOLD GOES     *
014800*    THROUGH ONE OF THESE VIA INSPECT ... CONVERTING.              *
014900******************************************************************
015000 01  WK-C-VCATM-EQUIV-WORK            PIC X(20).
015100 01  WK-C-VCATM-HIER-WORK             PIC X(30).
015200 01  WK-C-VCATM-MAPCATG-WORK          PIC X(30).
015300 01  WK-C-VCATM-LATERAL-WORK          PIC X(07).
015400 01  WK-G-VCATM-HIT-AREA.
015500     05  WK-C-VCATM-HIT-BLOCK         PIC X(04).
015600     05  WK-N-VCATM-HIT-BLKNUM        PIC 9(04) COMP.
015700 01  WK-C-VCATM-HIT-VIEW REDEFINES WK-G-VCATM-HIT-AREA.
015800     05  WK-C-VCATM-HIT-KEY           PIC X(06).
015900
016000*****************
016100 LINKAGE SECTION.
016200*****************
016300 COPY TKALCAT.
016400*---------------------------------------------------------------*
016500*  TKA-MAPPING-TABLE AND TKA-HIERARCHY-TABLE ARE DECLARED HERE  *
016600*  RATHER THAN COPYING TKACTAB WHOLE - THIS ROUTINE HAS NO      *
016700*  BUSINESS DECLARING THE EXCLUSIVITY OR RESULT RECORDS.        *
016800*---------------------------------------------------------------*
016900 01  TKA-MAPPING-TABLE.
017000     05  MAP-TAB-COUNT           PIC 9(04) COMP.
017100     05  MAP-TAB-ENTRY OCCURS 1000 TIMES INDEXED BY MAP-IDX.
017200         10  MAP-TAB-SOURCE      PIC X(20).
017300         10  MAP-TAB-CATEGORY    PIC X(30).
017400         10  MAP-TAB-BLOCK       PIC X(04).
017500         10  MAP-TAB-BLKNUM      PIC 9(04) COMP.
017600         10  MAP-TAB-PARENTFLAG  PIC X(01).
017700             88  MAP-IS-PARENT          VALUE "Y".
017800 01  TKA-HIERARCHY-TABLE.
017900     05  HIER-TAB-COUNT          PIC 9(04) COMP.
018000     05  HIER-TAB-ENTRY OCCURS 200 TIMES INDEXED BY HIER-IDX.
018100         10  HIER-TAB-NAME       PIC X(30).
018200         10  HIER-TAB-LEVEL      PIC 9(02).
018300         10  HIER-TAB-ALIAS      PIC X(30).
018400 EJECT
018500********************************************************
018600 PROCEDURE DIVISION USING WK-C-VCATM-RECORD
018700                          TKA-MAPPING-TABLE
018800                          TKA-HIERARCHY-TABLE.
018900********************************************************
019000 MAIN-MODULE.
019100     PERFORM X000-BUILD-REF-TABLES
019200        THRU X099-BUILD-REF-TABLES-EX.
019300     EVALUATE TRUE
019400         WHEN WK-C-VCATM-NORM-SOURCE
019500             PERFORM A100-NORMALIZE-SOURCE
019600                THRU A199-NORMALIZE-SOURCE-EX
019700         WHEN WK-C-VCATM-RESOLVE-CATG
019800             PERFORM C100-RESOLVE-CATEGORY
019900                THRU C199-RESOLVE-CATEGORY-EX
020000         WHEN OTHER
020100             DISPLAY "TKAVCATM - UNKNOWN FUNCTION CODE"
020200     END-EVALUATE.
020300     GO TO Z999-END-PROGRAM-ROUTINE-EX.
020400
020500*------------------------------------------------------------------*
020600*  TKA0002  ONE-TIME LOAD OF THE TWO IN-LINE REFERENCE TABLES -    *
020700*           CHEAPER THAN A VALUE CLAUSE ON EVERY OCCURS LEVEL.    *
020800*------------------------------------------------------------------*
020900 X000-BUILD-REF-TABLES.
021000     IF WK-C-SRCNORM-SUBSTR (1) NOT = SPACES
021100         GO TO X099-BUILD-REF-TABLES-EX.
021200
021300     MOVE "LIVEFOOTBALL"      TO WK-C-SRCNORM-SUBSTR (1).
021400     MOVE "LIVEFOOTBALLTICKETS" TO WK-C-SRCNORM-CANON (1).
021500     MOVE "FOOTBALLTICKETNET" TO WK-C-SRCNORM-SUBSTR (2).
021600     MOVE "FOOTBALLTICKETNET"  TO WK-C-SRCNORM-CANON (2).
021700     MOVE "SPORTSEVENTS"      TO WK-C-SRCNORM-SUBSTR (3).
021800     MOVE "SPORTSEVENTS365"   TO WK-C-SRCNORM-CANON (3).
021900     MOVE "TIXSTOCK"          TO WK-C-SRCNORM-SUBSTR (4).
022000     MOVE "TIXSTOCK"          TO WK-C-SRCNORM-CANON (4).
022100     MOVE "GOLDEN"            TO WK-C-SRCNORM-SUBSTR (5).
022200     MOVE "GOLDENSEAT"        TO WK-C-SRCNORM-CANON (5).
022300
022400     MOVE "CATEGORY 1"            TO WK-C-EQUIV-MEMBER (1 1).
022500     MOVE "CAT1"                  TO WK-C-EQUIV-MEMBER (1 2).
022600     MOVE "CAT 1"                 TO WK-C-EQUIV-MEMBER (1 3).
022700     MOVE "CATEGORY 2"            TO WK-C-EQUIV-MEMBER (2 1).
022800     MOVE "CAT2"                  TO WK-C-EQUIV-MEMBER (2 2).
022900     MOVE "CAT 2"                 TO WK-C-EQUIV-MEMBER (2 3).
023000     MOVE "CATEGORY 3"            TO WK-C-EQUIV-MEMBER (3 1).
023100     MOVE "CAT3"                  TO WK-C-EQUIV-MEMBER (3 2).
023200     MOVE "CAT 3"                 TO WK-C-EQUIV-MEMBER (3 3).
023300     MOVE "CATEGORY 4"            TO WK-C-EQUIV-MEMBER (4 1).
023400     MOVE "CAT4"                  TO WK-C-EQUIV-MEMBER (4 2).
023500     MOVE "CAT 4"                 TO WK-C-EQUIV-MEMBER (4 3).
023600     MOVE "CATEGORY 1 PREMIUM"    TO WK-C-EQUIV-MEMBER (5 1).
023700     MOVE "CAT1 PREMIUM"          TO WK-C-EQUIV-MEMBER (5 2).
023800     MOVE "CAT 1 PREMIUM"         TO WK-C-EQUIV-MEMBER (5 3).
023900     MOVE "CATEGORY 2 LATERAL"    TO WK-C-EQUIV-MEMBER (6 1).
024000     MOVE "CAT2 LATERAL"          TO WK-C-EQUIV-MEMBER (6 2).
024100     MOVE "CAT 2 LATERAL"         TO WK-C-EQUIV-MEMBER (6 3).
024200
024300 X099-BUILD-REF-TABLES-EX.
024400     EXIT.
024500
024600*------------------------------------------------------------------*
024700*  TKA0002  FUNCTION 1 - REWRITE THE ORDER'S SOURCE TEXT TO ONE    *
024800*           OF THE FIVE CANONICAL NAMES - MOD TKA0009.  THE       *
024900*           SUBSTRING MAY START ANYWHERE IN THE TRIMMED, LOWER-   *
025000*           CASED SOURCE TEXT, NOT JUST AT COLUMN 1.              *
025100*------------------------------------------------------------------*
025200 A100-NORMALIZE-SOURCE.
025300     MOVE WK-C-VCATM-SOURCE TO WK-C-VCATM-NORM-CATG-KEY.
025400     INSPECT WK-C-VCATM-NORM-CATG-KEY CONVERTING
025500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
025600         "abcdefghijklmnopqrstuvwxyz".
025700     SET WK-I-SRCNORM-IDX TO 1.
025800     MOVE "N" TO WK-C-VCATM-MATCH-SW.
025900
026000 A110-TRY-ONE-SUBSTR.
026100     IF WK-I-SRCNORM-IDX > WK-N-SRCNORM-COUNT
026200         GO TO A199-NORMALIZE-SOURCE-EX.
026300     IF WK-C-VCATM-MATCHED
026400         GO TO A199-NORMALIZE-SOURCE-EX.
026500
026600     PERFORM A120-SCAN-POSITIONS
026700        THRU A129-SCAN-POSITIONS-EX.
026800
026900     SET WK-I-SRCNORM-IDX UP BY 1.
027000     GO TO A110-TRY-ONE-SUBSTR.
027100
027200 A199-NORMALIZE-SOURCE-EX.
027300     EXIT.
027400
027500*------------------------------------------------------------------*
027600*  TKA0009  TEST THE CURRENT SUBSTRING STARTING AT EVERY POSITION  *
027700*           IN THE LOWER-CASED SOURCE TEXT.                      *
027800*------------------------------------------------------------------*
027900 A120-SCAN-POSITIONS.
028000     MOVE WK-C-SRCNORM-SUBSTR (WK-I-SRCNORM-IDX)
028100                                TO WK-C-VCATM-NORM-MAPKEY (1:16).
028200     INSPECT WK-C-VCATM-NORM-MAPKEY (1:16) CONVERTING
028300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
028400         "abcdefghijklmnopqrstuvwxyz".
028500     MOVE 1 TO WK-N-VCATM-I.
028600
028700 A121-TRY-ONE-POSITION.
028800     IF WK-N-VCATM-I > 5
028900         GO TO A129-SCAN-POSITIONS-EX.
029000     IF WK-C-VCATM-MATCHED
029100         GO TO A129-SCAN-POSITIONS-EX.
029200
029300     IF WK-C-VCATM-NORM-CATG (WK-N-VCATM-I:16) =
029400                         WK-C-VCATM-NORM-MAPKEY (1:16)
029500         MOVE "Y" TO WK-C-VCATM-MATCH-SW
029600         MOVE WK-C-SRCNORM-CANON (WK-I-SRCNORM-IDX)
029700                                  TO WK-C-VCATM-SOURCE
029800         GO TO A129-SCAN-POSITIONS-EX.
029900
030000     ADD 1 TO WK-N-VCATM-I.
030100     GO TO A121-TRY-ONE-POSITION.
030200
030300 A129-SCAN-POSITIONS-EX.
030400     EXIT.
030500
030600*------------------------------------------------------------------*
030700*  TKA0002  FUNCTION 2 - NORMALISE, MATCH, WALK THE HIERARCHY AND  *
030800*           RETURN THE FULL PERMITTED-BLOCK LIST - MOD TKA0046.   *
030900*------------------------------------------------------------------*
031000 C100-RESOLVE-CATEGORY.
031100     MOVE ZERO  TO BLKL-COUNT IN WK-C-VCATM-BLOCKS.
031200     MOVE "N"   TO WK-C-VCATM-MATCHFLAG.
031300
031400     PERFORM B100-NORMALIZE-CATEGORY
031500        THRU B199-NORMALIZE-CATEGORY-EX.
031600
031700     PERFORM B200-MATCH-MAPPING-KEY
031800        THRU B299-MATCH-MAPPING-KEY-EX.
031900     IF WK-C-VCATM-MATCHED
032000         SET WK-C-VCATM-FOUND TO TRUE
032100         PERFORM B300-ADD-MATCHED-BLOCKS
032200            THRU B399-ADD-MATCHED-BLOCKS-EX.
032300
032400     PERFORM D100-DETECT-SHORTSIDE
032500        THRU D199-DETECT-SHORTSIDE-EX.
032600     PERFORM C200-LOOK-UP-LEVEL
032700        THRU C299-LOOK-UP-LEVEL-EX.
032800     MOVE WK-N-VCATM-LEVEL TO WK-N-VCATM-ORDER-LEVEL.
032900
033000     PERFORM C300-TRY-ONE-UPGRADE
033100        THRU C399-TRY-ONE-UPGRADE-EX
033200        VARYING HIER-IDX FROM 1 BY 1
033300          UNTIL HIER-IDX > HIER-TAB-COUNT.
033400
033500 C199-RESOLVE-CATEGORY-EX.
033600     EXIT.
033700
033800*------------------------------------------------------------------*
033900*  TKA0025/TKA0028  NORMALISE CATEGORY TEXT FOR MAPPING-KEY        *
034000*           COMPARISON - LOWER-CASE, TRIM, STRIP PARENS, FOLD     *
034100*           CATEGORIA/CATEGORÍA TO CATEGORY, COLLAPSE BLANKS,     *
034200*           DROP A TRAILING "- FONDO[N]" SUFFIX.                  *
034300*------------------------------------------------------------------*
034400 B100-NORMALIZE-CATEGORY.
034500     MOVE WK-C-VCATM-CATEGORY TO WK-C-VCATM-NORM-CATG.
034600     INSPECT WK-C-VCATM-NORM-CATG CONVERTING
034700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
034800         "abcdefghijklmnopqrstuvwxyz".
034900*                       TKA0039 - NEITHER FIELD TOUCHED HERE IS A
035000*                       DATE FIELD, NO Y2K IMPACT FROM THIS FOLD.
035100     PERFORM B110-STRIP-PARENS
035200        THRU B119-STRIP-PARENS-EX.
035300     PERFORM B120-FOLD-CATEGORIA
035400        THRU B129-FOLD-CATEGORIA-EX.
035500     PERFORM B130-STRIP-FONDO
035600        THRU B139-STRIP-FONDO-EX.
035700        PERFORM B140-COLLAPSE-BLANKS
035800           THRU B149-COLLAPSE-BLANKS-EX.
035900
036000 B199-NORMALIZE-CATEGORY-EX.
036100     EXIT.
036200
036300 B110-STRIP-PARENS.
036400     MOVE 1 TO WK-N-VCATM-I.
036500
036600 B111-FIND-OPEN-PAREN.
036700     IF WK-N-VCATM-I > 30
036800         GO TO B119-STRIP-PARENS-EX.
036900     IF WK-C-VCATM-NORM-CATG (WK-N-VCATM-I:1) = "("
037000         PERFORM B112-BLANK-TO-CLOSE-PAREN
037100            THRU B112-BLANK-TO-CLOSE-PAREN-EX
037200         GO TO B111-FIND-OPEN-PAREN.
037300     ADD 1 TO WK-N-VCATM-I.
037400     GO TO B111-FIND-OPEN-PAREN.
037500
037600 B112-BLANK-TO-CLOSE-PAREN.
037700     MOVE WK-N-VCATM-I TO WK-N-VCATM-J.
037800
037900 B113-BLANK-ONE.
038000     IF WK-N-VCATM-J > 30
038100         GO TO B112-BLANK-TO-CLOSE-PAREN-EX.
038200     MOVE SPACE TO WK-C-VCATM-NORM-CATG (WK-N-VCATM-J:1).
038300     IF WK-C-VCATM-NORM-CATG (WK-N-VCATM-J:1) = ")"
038400         GO TO B112-BLANK-TO-CLOSE-PAREN-EX.
038500     ADD 1 TO WK-N-VCATM-J.
038600     GO TO B113-BLANK-ONE.
038700
038800 B112-BLANK-TO-CLOSE-PAREN-EX.
038900     EXIT.
039000
039100 B119-STRIP-PARENS-EX.
039200     EXIT.
039300
039400 B120-FOLD-CATEGORIA.
039500     INSPECT WK-C-VCATM-NORM-CATG CONVERTING
039600         "categoria" TO "category  ".
039700*                        TKA0039 - LENGTH-FOR-LENGTH FOLD ONLY
039800*                        CATCHES THE PLAIN-ASCII SPELLING - THE
039900*                        ACCENTED CATEGORÍA VARIANT IS FOLDED
040000*                        TO ASCII BY THE UPSTREAM EXTRACT BEFORE
040100*                        THIS ROUTINE EVER SEES THE RECORD.
040200
040300 B129-FOLD-CATEGORIA-EX.
040400     EXIT.
040500
040600 B130-STRIP-FONDO.
040700     MOVE 1 TO WK-N-VCATM-I.
040800
040900 B131-FIND-DASH.
041000     IF WK-N-VCATM-I > 24
041100         GO TO B139-STRIP-FONDO-EX.
041200
041300     IF WK-C-VCATM-NORM-CATG (WK-N-VCATM-I:6) = "- fond"
041400         MOVE SPACES TO WK-C-VCATM-NORM-CATG (WK-N-VCATM-I:30)
041500         GO TO B139-STRIP-FONDO-EX.
041600     ADD 1 TO WK-N-VCATM-I.
041700     GO TO B131-FIND-DASH.
041800
041900 B139-STRIP-FONDO-EX.
042000     EXIT.
042100*------------------------------------------------------------------*
042200*  TKA0048  COLLAPSE ANY RUN OF TWO OR MORE BLANKS IN THE         *
042300*           NORMALISED CATEGORY DOWN TO ONE - A MAPPING KEY IS    *
042400*           ALWAYS SINGLE-SPACED, SO A DOUBLE-SPACED ORDER        *
042500*           CATEGORY MUST BE SQUEEZED BEFORE ANY COMPARISON.      *
042600*------------------------------------------------------------------*
042700 B140-COLLAPSE-BLANKS.
042800     MOVE 1 TO WK-N-VCATM-I.
042900
043000 B141-FIND-DOUBLE-BLANK.
043100     IF WK-N-VCATM-I > 29
043200         GO TO B149-COLLAPSE-BLANKS-EX.
043300     IF  WK-C-VCATM-NORM-CATG (WK-N-VCATM-I:1)     = SPACE
043400       AND WK-C-VCATM-NORM-CATG (WK-N-VCATM-I + 1:1) = SPACE
043500         PERFORM B142-SHIFT-LEFT-FROM-I
043600            THRU B142-SHIFT-LEFT-FROM-I-EX
043700         GO TO B141-FIND-DOUBLE-BLANK.
043800     ADD 1 TO WK-N-VCATM-I.
043900     GO TO B141-FIND-DOUBLE-BLANK.
044000
044100 B142-SHIFT-LEFT-FROM-I.
044200     MOVE WK-N-VCATM-I TO WK-N-VCATM-J.
044300
044400 B143-SHIFT-ONE-CHAR.
044500     IF WK-N-VCATM-J > 29
044600         GO TO B142-SHIFT-LEFT-FROM-I-EX.
044700     MOVE WK-C-VCATM-NORM-CATG (WK-N-VCATM-J + 1:1) TO
044800                            WK-C-VCATM-NORM-CATG (WK-N-VCATM-J:1).
044900     ADD 1 TO WK-N-VCATM-J.
045000     GO TO B143-SHIFT-ONE-CHAR.
045100
045200 B142-SHIFT-LEFT-FROM-I-EX.
045300     MOVE SPACE TO WK-C-VCATM-NORM-CATG (30:1).
045400
045500 B149-COLLAPSE-BLANKS-EX.
045600     EXIT.
045700
045800
045900*------------------------------------------------------------------*
046000*  TKA0017  MATCH THE NORMALISED CATEGORY AGAINST THIS SOURCE'S    *
046100*           MAPPING KEYS - EQUAL, SUBSTRING, OR SAME EQUIVALENCE   *
046200*           SET.  FIRST MAPPING KEY TO MATCH WINS.                 *
046300*------------------------------------------------------------------*
046400 B200-MATCH-MAPPING-KEY.
046500     MOVE "N" TO WK-C-VCATM-MATCH-SW.
046600     SET MAP-IDX TO 1.
046700
046800 B210-TRY-ONE-KEY.
046900     IF MAP-IDX > MAP-TAB-COUNT
047000         GO TO B299-MATCH-MAPPING-KEY-EX.
047100     IF WK-C-VCATM-MATCHED
047200         GO TO B299-MATCH-MAPPING-KEY-EX.
047300     IF MAP-TAB-SOURCE (MAP-IDX) NOT = WK-C-VCATM-SOURCE
047400         GO TO B220-NEXT-KEY.
047500
047600     MOVE MAP-TAB-CATEGORY (MAP-IDX) TO WK-C-VCATM-NORM-MAPKEY.
047700     INSPECT WK-C-VCATM-NORM-MAPKEY CONVERTING
047800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
047900         "abcdefghijklmnopqrstuvwxyz".
048000
048100     IF WK-C-VCATM-NORM-CATG = WK-C-VCATM-NORM-MAPKEY
048200         MOVE "Y" TO WK-C-VCATM-MATCH-SW
048300         GO TO B298-RECORD-HIT.
048400
048500     PERFORM B240-TRY-CONTAINS
048600        THRU B249-TRY-CONTAINS-EX.
048700     IF WK-C-VCATM-MATCHED
048800         GO TO B298-RECORD-HIT.
048900
049000     PERFORM B230-TRY-EQUIVALENCE-SETS
049100        THRU B239-TRY-EQUIVALENCE-SETS-EX.
049200     IF WK-C-VCATM-MATCHED
049300         GO TO B298-RECORD-HIT.
049400
049500 B220-NEXT-KEY.
049600     SET MAP-IDX UP BY 1.
049700     GO TO B210-TRY-ONE-KEY.
049800
049900 B298-RECORD-HIT.
050000     MOVE MAP-TAB-BLOCK (MAP-IDX)      TO WK-C-VCATM-HIT-BLOCK.
050100     MOVE MAP-TAB-BLKNUM (MAP-IDX)      TO WK-N-VCATM-HIT-BLKNUM.
050200
050300 B299-MATCH-MAPPING-KEY-EX.
050400     EXIT.
050500
050600*------------------------------------------------------------------*
050700*  TKA0017  BOTH CATEGORY TEXTS MAY BELONG TO THE SAME EQUIVALENCE *
050800*           SET EVEN THOUGH NEITHER CONTAINS THE OTHER (E.G.       *
050900*           "CAT 1" VS "CATEGORY 1").                              *
051000*------------------------------------------------------------------*
051100 B230-TRY-EQUIVALENCE-SETS.
051200     MOVE "N" TO WK-C-VCATM-MATCH-SW.
051300     SET WK-I-EQUIV-SET-IDX TO 1.
051400
051500 B231-TRY-ONE-SET.
051600     IF WK-I-EQUIV-SET-IDX > WK-N-EQUIV-SET-COUNT
051700         GO TO B239-TRY-EQUIVALENCE-SETS-EX.
051800     IF WK-C-VCATM-MATCHED
051900         GO TO B239-TRY-EQUIVALENCE-SETS-EX.
052000
052100     MOVE "N" TO WK-C-VCATM-ORD-IN-SET-SW.
052200     PERFORM B232-MEMBER-MATCHES-ORDER
052300        THRU B232-MEMBER-MATCHES-ORDER-EX
052400        VARYING WK-I-EQUIV-MBR-IDX FROM 1 BY 1
052500          UNTIL WK-I-EQUIV-MBR-IDX > 3.
052600
052700     MOVE "N" TO WK-C-VCATM-MAP-IN-SET-SW.
052800     PERFORM B233-MEMBER-MATCHES-MAPKEY
052900        THRU B233-MEMBER-MATCHES-MAPKEY-EX
053000        VARYING WK-I-EQUIV-MBR-IDX FROM 1 BY 1
053100          UNTIL WK-I-EQUIV-MBR-IDX > 3.
053200
053300     IF WK-C-VCATM-ORD-IN-SET AND WK-C-VCATM-MAP-IN-SET
053400         MOVE "Y" TO WK-C-VCATM-MATCH-SW
053500         GO TO B239-TRY-EQUIVALENCE-SETS-EX.
053600
053700     SET WK-I-EQUIV-SET-IDX UP BY 1.
053800     GO TO B231-TRY-ONE-SET.
053900
054000 B232-MEMBER-MATCHES-ORDER.
054100     MOVE WK-C-EQUIV-MEMBER
054200         (WK-I-EQUIV-SET-IDX WK-I-EQUIV-MBR-IDX) TO
054300                                  WK-C-VCATM-EQUIV-WORK.
054400     INSPECT WK-C-VCATM-EQUIV-WORK CONVERTING
054500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
054600         "abcdefghijklmnopqrstuvwxyz".
054700     IF WK-C-VCATM-EQUIV-WORK = WK-C-VCATM-NORM-CATG-KEY
054800         MOVE "Y" TO WK-C-VCATM-ORD-IN-SET-SW.
054900
055000 B232-MEMBER-MATCHES-ORDER-EX.
055100     EXIT.
055200
055300 B233-MEMBER-MATCHES-MAPKEY.
055400     MOVE WK-C-EQUIV-MEMBER
055500         (WK-I-EQUIV-SET-IDX WK-I-EQUIV-MBR-IDX) TO
055600                                  WK-C-VCATM-EQUIV-WORK.
055700     INSPECT WK-C-VCATM-EQUIV-WORK CONVERTING
055800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
055900         "abcdefghijklmnopqrstuvwxyz".
056000     IF WK-C-VCATM-EQUIV-WORK = WK-C-VCATM-NORM-MAPKEY (1:20)
056100         MOVE "Y" TO WK-C-VCATM-MAP-IN-SET-SW.
056200
056300 B233-MEMBER-MATCHES-MAPKEY-EX.
056400     EXIT.
056500
056600 B239-TRY-EQUIVALENCE-SETS-EX.
056700     EXIT.
056800
056900*------------------------------------------------------------------*
057000*------------------------------------------------------------------*
057100*  TKA0048  "CONTAINS" TEST FOR THE MATCH RULE ABOVE - DOES THE    *
057200*           NORMALISED ORDER CATEGORY CONTAIN THE MAPPING KEY      *
057300*           ANYWHERE, OR DOES THE MAPPING KEY CONTAIN THE ORDER    *
057400*           CATEGORY ANYWHERE - NOT JUST A MATCHING LEADING RUN.   *
057500*           SAME FORWARD/REVERSE SCAN TKAVASGN USES TO MATCH A     *
057600*           GAME'S HOME/AWAY TEAM TEXT (SEE ITS B260-TRY-CONTAINS).*
057700*------------------------------------------------------------------*
057800 B240-TRY-CONTAINS.
057900     MOVE ZERO TO WK-N-VCATM-LEN.
058000     INSPECT WK-C-VCATM-NORM-MAPKEY TALLYING WK-N-VCATM-LEN
058100         FOR CHARACTERS BEFORE INITIAL SPACE.
058200     IF WK-N-VCATM-LEN = ZERO
058300         GO TO B249-TRY-CONTAINS-EX.
058400
058500     MOVE 1 TO WK-N-VCATM-I.
058600
058700 B241-TRY-ONE-POSITION.
058800     IF WK-N-VCATM-I > 30
058900         GO TO B245-TRY-REVERSE.
059000     COMPUTE WK-N-VCATM-J = WK-N-VCATM-I + WK-N-VCATM-LEN - 1.
059100     IF WK-N-VCATM-J > 30
059200         GO TO B245-TRY-REVERSE.
059300     IF WK-C-VCATM-NORM-CATG (WK-N-VCATM-I:WK-N-VCATM-LEN) =
059400           WK-C-VCATM-NORM-MAPKEY (1:WK-N-VCATM-LEN)
059500         MOVE "Y" TO WK-C-VCATM-MATCH-SW
059600         GO TO B249-TRY-CONTAINS-EX.
059700     ADD 1 TO WK-N-VCATM-I.
059800     GO TO B241-TRY-ONE-POSITION.
059900
060000 B245-TRY-REVERSE.
060100     MOVE ZERO TO WK-N-VCATM-LEN.
060200     INSPECT WK-C-VCATM-NORM-CATG TALLYING WK-N-VCATM-LEN
060300         FOR CHARACTERS BEFORE INITIAL SPACE.
060400     IF WK-N-VCATM-LEN = ZERO
060500         GO TO B249-TRY-CONTAINS-EX.
060600
060700     MOVE 1 TO WK-N-VCATM-I.
060800
060900 B246-TRY-ONE-POSITION.
061000     IF WK-N-VCATM-I > 30
061100         GO TO B249-TRY-CONTAINS-EX.
061200     COMPUTE WK-N-VCATM-J = WK-N-VCATM-I + WK-N-VCATM-LEN - 1.
061300     IF WK-N-VCATM-J > 30
061400         GO TO B249-TRY-CONTAINS-EX.
061500     IF WK-C-VCATM-NORM-MAPKEY (WK-N-VCATM-I:WK-N-VCATM-LEN) =
061600           WK-C-VCATM-NORM-CATG (1:WK-N-VCATM-LEN)
061700         MOVE "Y" TO WK-C-VCATM-MATCH-SW
061800         GO TO B249-TRY-CONTAINS-EX.
061900     ADD 1 TO WK-N-VCATM-I.
062000     GO TO B246-TRY-ONE-POSITION.
062100
062200 B249-TRY-CONTAINS-EX.
062300     EXIT.
062400
062500*  TKA0002/TKA0046  ADD THE BLOCK FROM A DIRECT MAPPING HIT TO THE *
062600*           OUTPUT LIST - SKIPPED IF THE ROW IS A PARENT ROW (A   *
062700*           PARENT ROW CARRIES NO BLOCK OF ITS OWN - TKAVALOC     *
062800*           ALREADY EXPANDED ITS CHILDREN AT LOAD TIME).          *
062900*------------------------------------------------------------------*
063000 B300-ADD-MATCHED-BLOCKS.
063100     IF MAP-TAB-PARENTFLAG (MAP-IDX) = "Y"
063200         GO TO B399-ADD-MATCHED-BLOCKS-EX.
063300     PERFORM E100-ADD-ONE-BLOCK
063400        THRU E199-ADD-ONE-BLOCK-EX.
063500
063600 B399-ADD-MATCHED-BLOCKS-EX.
063700     EXIT.
063800
063900*------------------------------------------------------------------*
064000*  TKA0033/TKA0048  THE ORDER IS A SHORTSIDE CATEGORY IF ITS       *
064100*           UPPER-CASED TEXT CONTAINS ANY OF THE EIGHT SHORTSIDE   *
064200*           MARKERS ANYWHERE, NOT ONLY AS THE LEADING TEXT - SAME  *
064300*           EVERY-POSITION SCAN AS C320-CHECK-LATERAL BELOW.       *
064400*------------------------------------------------------------------*
064500 D100-DETECT-SHORTSIDE.
064600     MOVE "N" TO WK-C-VCATM-SHORTSIDE-SW.
064700     MOVE WK-C-VCATM-CATEGORY TO WK-C-VCATM-UPPER-CATG.
064800     INSPECT WK-C-VCATM-UPPER-CATG CONVERTING
064900         "abcdefghijklmnopqrstuvwxyz" TO
065000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
065100
065200     MOVE "SHORT SIDE " TO WK-C-VCATM-SHORTSIDE-MRK.
065300     MOVE 10            TO WK-N-VCATM-MRK-LEN.
065400     PERFORM D110-SCAN-FOR-MARKER THRU D119-SCAN-FOR-MARKER-EX.
065500
065600     MOVE "CATEGORY 3 " TO WK-C-VCATM-SHORTSIDE-MRK.
065700     MOVE 10            TO WK-N-VCATM-MRK-LEN.
065800     PERFORM D110-SCAN-FOR-MARKER THRU D119-SCAN-FOR-MARKER-EX.
065900
066000     MOVE "CATEGORY 4 " TO WK-C-VCATM-SHORTSIDE-MRK.
066100     MOVE 10            TO WK-N-VCATM-MRK-LEN.
066200     PERFORM D110-SCAN-FOR-MARKER THRU D119-SCAN-FOR-MARKER-EX.
066300
066400     MOVE "CAT 3      " TO WK-C-VCATM-SHORTSIDE-MRK.
066500     MOVE 5             TO WK-N-VCATM-MRK-LEN.
066600     PERFORM D110-SCAN-FOR-MARKER THRU D119-SCAN-FOR-MARKER-EX.
066700
066800     MOVE "CAT 4      " TO WK-C-VCATM-SHORTSIDE-MRK.
066900     MOVE 5             TO WK-N-VCATM-MRK-LEN.
067000     PERFORM D110-SCAN-FOR-MARKER THRU D119-SCAN-FOR-MARKER-EX.
067100
067200     MOVE "CATEGORÍA 3" TO WK-C-VCATM-SHORTSIDE-MRK.
067300     MOVE 11            TO WK-N-VCATM-MRK-LEN.
067400     PERFORM D110-SCAN-FOR-MARKER THRU D119-SCAN-FOR-MARKER-EX.
067500
067600     MOVE "CATEGORÍA 4" TO WK-C-VCATM-SHORTSIDE-MRK.
067700     MOVE 11            TO WK-N-VCATM-MRK-LEN.
067800     PERFORM D110-SCAN-FOR-MARKER THRU D119-SCAN-FOR-MARKER-EX.
067900
068000     MOVE "FONDO      " TO WK-C-VCATM-SHORTSIDE-MRK.
068100     MOVE 5             TO WK-N-VCATM-MRK-LEN.
068200     PERFORM D110-SCAN-FOR-MARKER THRU D119-SCAN-FOR-MARKER-EX.
068300
068400 D199-DETECT-SHORTSIDE-EX.
068500     EXIT.
068600*------------------------------------------------------------------*
068700*  TKA0048  SHARED SCAN FOR D100 - TEST WK-C-VCATM-SHORTSIDE-MRK   *
068800*           (LENGTH WK-N-VCATM-MRK-LEN) AGAINST WK-C-VCATM-UPPER-  *
068900*           CATG AT EVERY POSITION, NOT JUST COLUMN 1.             *
069000*------------------------------------------------------------------*
069100 D110-SCAN-FOR-MARKER.
069200     IF WK-C-VCATM-IS-SHORTSIDE
069300         GO TO D119-SCAN-FOR-MARKER-EX.
069400     MOVE 1 TO WK-N-VCATM-I.
069500
069600 D111-TRY-ONE-POSITION.
069700     IF WK-N-VCATM-I > 30
069800         GO TO D119-SCAN-FOR-MARKER-EX.
069900     COMPUTE WK-N-VCATM-J = WK-N-VCATM-I + WK-N-VCATM-MRK-LEN - 1.
070000     IF WK-N-VCATM-J > 30
070100         GO TO D119-SCAN-FOR-MARKER-EX.
070200     IF WK-C-VCATM-UPPER-CATG (WK-N-VCATM-I:WK-N-VCATM-MRK-LEN) =
070300           WK-C-VCATM-SHORTSIDE-MRK (1:WK-N-VCATM-MRK-LEN)
070400         MOVE "Y" TO WK-C-VCATM-SHORTSIDE-SW
070500         GO TO D119-SCAN-FOR-MARKER-EX.
070600     ADD 1 TO WK-N-VCATM-I.
070700     GO TO D111-TRY-ONE-POSITION.
070800
070900 D119-SCAN-FOR-MARKER-EX.
071000     EXIT.
071100
071200
071300*------------------------------------------------------------------*
071400*  TKA0002  LOOK UP THE ORDER CATEGORY'S HIERARCHY LEVEL - EXACT   *
071500*           NAME MATCH FIRST, THEN ALIAS, ELSE 99 (UNKNOWN).      *
071600*------------------------------------------------------------------*
071700 C200-LOOK-UP-LEVEL.
071800     MOVE 99 TO WK-N-VCATM-LEVEL.
071900     SET HIER-IDX TO 1.
072000
072100 C210-TRY-ONE-ROW.
072200     IF HIER-IDX > HIER-TAB-COUNT
072300         GO TO C299-LOOK-UP-LEVEL-EX.
072400     IF WK-N-VCATM-LEVEL NOT = 99
072500         GO TO C299-LOOK-UP-LEVEL-EX.
072600
072700     MOVE HIER-TAB-NAME (HIER-IDX) TO WK-C-VCATM-HIER-WORK.
072800     INSPECT WK-C-VCATM-HIER-WORK CONVERTING
072900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
073000         "abcdefghijklmnopqrstuvwxyz".
073100     IF WK-C-VCATM-HIER-WORK = WK-C-VCATM-NORM-CATG
073200         MOVE HIER-TAB-LEVEL (HIER-IDX) TO WK-N-VCATM-LEVEL
073300         GO TO C220-NEXT-ROW.
073400
073500     MOVE HIER-TAB-ALIAS (HIER-IDX) TO WK-C-VCATM-HIER-WORK.
073600     INSPECT WK-C-VCATM-HIER-WORK CONVERTING
073700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
073800         "abcdefghijklmnopqrstuvwxyz".
073900     IF WK-C-VCATM-HIER-WORK = WK-C-VCATM-NORM-CATG
074000         MOVE HIER-TAB-LEVEL (HIER-IDX) TO WK-N-VCATM-LEVEL.
074100
074200 C220-NEXT-ROW.
074300     SET HIER-IDX UP BY 1.
074400     GO TO C210-TRY-ONE-ROW.
074500
074600 C299-LOOK-UP-LEVEL-EX.
074700     EXIT.
074800
074900*------------------------------------------------------------------*
075000*  TKA0002/TKA0033/TKA0046  FOR EACH HIERARCHY ROW STRICTLY BETTER *
075100*           THAN THE ORDER'S OWN LEVEL, TRY IT AS AN UPGRADE -    *
075200*           SKIP A "LATERAL" NAME WHEN THE ORDER IS SHORTSIDE.    *
075300*------------------------------------------------------------------*
075400 C300-TRY-ONE-UPGRADE.
075500     IF HIER-TAB-LEVEL (HIER-IDX) >= WK-N-VCATM-ORDER-LEVEL
075600         GO TO C399-TRY-ONE-UPGRADE-EX.
075700
075800     MOVE "N" TO WK-C-VCATM-DUP-SW.
075900     IF WK-C-VCATM-IS-SHORTSIDE
076000         PERFORM C320-CHECK-LATERAL
076100            THRU C329-CHECK-LATERAL-EX.
076200     IF WK-C-VCATM-DUPLICATE
076300         GO TO C399-TRY-ONE-UPGRADE-EX.
076400
076500     MOVE HIER-TAB-NAME (HIER-IDX) TO WK-C-VCATM-NORM-MAPKEY.
076600     INSPECT WK-C-VCATM-NORM-MAPKEY CONVERTING
076700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
076800         "abcdefghijklmnopqrstuvwxyz".
076900     PERFORM C310-MATCH-UPGRADE-NAME
077000        THRU C319-MATCH-UPGRADE-NAME-EX.
077100
077200 C399-TRY-ONE-UPGRADE-EX.
077300     EXIT.
077400
077500*------------------------------------------------------------------*
077600*  TKA0033  "LATERAL" IS TESTED ANYWHERE IN THE 30-BYTE NAME,     *
077700*           NOT JUST AS A LEADING SUBSTRING - GOLDENSEAT NAMES    *
077800*           SOME LATERAL ROWS "CATEGORY 2 LATERAL (NORTH)".       *
077900*------------------------------------------------------------------*
078000 C320-CHECK-LATERAL.
078100     MOVE 1 TO WK-N-VCATM-I.
078200
078300 C321-TRY-ONE-POSITION.
078400     IF WK-N-VCATM-I > 23
078500         GO TO C329-CHECK-LATERAL-EX.
078600     IF WK-C-VCATM-DUPLICATE
078700         GO TO C329-CHECK-LATERAL-EX.
078800     MOVE HIER-TAB-NAME (HIER-IDX) (WK-N-VCATM-I:7)
078900                                TO WK-C-VCATM-LATERAL-WORK.
079000     INSPECT WK-C-VCATM-LATERAL-WORK CONVERTING
079100         "abcdefghijklmnopqrstuvwxyz" TO
079200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
079300     IF WK-C-VCATM-LATERAL-WORK = "LATERAL"
079400         MOVE "Y" TO WK-C-VCATM-DUP-SW.
079500     ADD 1 TO WK-N-VCATM-I.
079600     GO TO C321-TRY-ONE-POSITION.
079700
079800 C329-CHECK-LATERAL-EX.
079900     EXIT.
080000
080100 C310-MATCH-UPGRADE-NAME.
080200     SET MAP-IDX TO 1.
080300
080400 C311-TRY-ONE-KEY.
080500     IF MAP-IDX > MAP-TAB-COUNT
080600         GO TO C319-MATCH-UPGRADE-NAME-EX.
080700     MOVE MAP-TAB-CATEGORY (MAP-IDX) TO WK-C-VCATM-MAPCATG-WORK.
080800     INSPECT WK-C-VCATM-MAPCATG-WORK CONVERTING
080900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
081000         "abcdefghijklmnopqrstuvwxyz".
081100     IF  MAP-TAB-SOURCE (MAP-IDX) = WK-C-VCATM-SOURCE
081200       AND MAP-TAB-PARENTFLAG (MAP-IDX) NOT = "Y"
081300       AND WK-C-VCATM-MAPCATG-WORK = WK-C-VCATM-NORM-MAPKEY
081400         MOVE MAP-TAB-BLOCK (MAP-IDX)  TO WK-C-VCATM-HIT-BLOCK
081500         MOVE MAP-TAB-BLKNUM (MAP-IDX) TO WK-N-VCATM-HIT-BLKNUM
081600         PERFORM E100-ADD-ONE-BLOCK
081700            THRU E199-ADD-ONE-BLOCK-EX.
081800
081900     SET MAP-IDX UP BY 1.
082000     GO TO C311-TRY-ONE-KEY.
082100
082200 C319-MATCH-UPGRADE-NAME-EX.
082300     EXIT.
082400
082500*------------------------------------------------------------------*
082600*  TKA0046  ADD ONE BLOCK TO THE OUTPUT LIST, SKIPPING IT IF       *
082700*           ALREADY PRESENT - THE SAME BLOCK MAY APPEAR UNDER     *
082800*           MORE THAN ONE UPGRADE CATEGORY.                       *
082900*------------------------------------------------------------------*
083000 E100-ADD-ONE-BLOCK.
083100     MOVE "N" TO WK-C-VCATM-DUP-SW.
083200     SET BLKL-IDX TO 1.
083300
083400 E110-CHECK-ONE.
083500     IF BLKL-IDX > BLKL-COUNT IN WK-C-VCATM-BLOCKS
083600         GO TO E120-CHECK-DONE.
083700     IF BLKL-BLOCK (BLKL-IDX) = WK-C-VCATM-HIT-BLOCK
083800         MOVE "Y" TO WK-C-VCATM-DUP-SW
083900         GO TO E120-CHECK-DONE.
084000     SET BLKL-IDX UP BY 1.
084100     GO TO E110-CHECK-ONE.
084200
084300 E120-CHECK-DONE.
084400     IF WK-C-VCATM-DUPLICATE
084500         GO TO E199-ADD-ONE-BLOCK-EX.
084600     IF BLKL-COUNT IN WK-C-VCATM-BLOCKS >= 50
084700         GO TO E199-ADD-ONE-BLOCK-EX.
084800
084900     ADD 1 TO BLKL-COUNT IN WK-C-VCATM-BLOCKS.
085000     SET BLKL-IDX TO BLKL-COUNT IN WK-C-VCATM-BLOCKS.
085100     MOVE WK-C-VCATM-HIT-BLOCK     TO BLKL-BLOCK (BLKL-IDX).
085200     MOVE WK-N-VCATM-HIT-BLKNUM    TO BLKL-BLKNUM (BLKL-IDX).
085300     MOVE "N"                     TO BLKL-EXCLUSIVE (BLKL-IDX).
085400
085500 E199-ADD-ONE-BLOCK-EX.
085600     EXIT.
085700
085800*------------------------------------------------------------------*
085900*                   PROGRAM SUBROUTINE                           *
086000*------------------------------------------------------------------*
086100 Z000-END-PROGRAM-ROUTINE.
086200     CONTINUE.
086300
086400 Z999-END-PROGRAM-ROUTINE-EX.
086500     EXIT PROGRAM.
086600
086700******************************************************************
086800************** END OF PROGRAM SOURCE -  TKAVCATM ***************
086900******************************************************************
087000
