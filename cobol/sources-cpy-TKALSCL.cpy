000100******************************************************************
000200*    TKALSCL.cpybk                                               *
000300*    LINKAGE RECORD - TKAVASGN CALLS TKAVSCLS ONCE PER ORDER,      *
000400*    AFTER THE CANDIDATE FILTER HAS SET TKT-TAB-CANDFLAG = "Y" ON  *
000500*    EVERY ROW OF TKA-TICKET-TABLE THIS ORDER MAY TAKE.  TAGS ARE  *
000600*    RECOMPUTED FRESH EACH CALL - AN EARLIER ORDER'S ASSIGNMENTS   *
000700*    CHANGE WHICH SEATS ARE STILL SINGLE, SO A TAG FROM ONE ORDER  *
000800*    CANNOT BE TRUSTED FOR THE NEXT.  TKAVSCLS WORKS DIRECTLY OVER *
000900*    TKA-TICKET-TABLE BY REFERENCE - THIS RECORD CARRIES ONLY THE  *
001000*    ONE SOURCE'S SCH-GAP PERMISSION AND THE RETURN COUNTS.        *
001100******************************************************************
001200* HISTORY OF MODIFICATION:                                       *
001300******************************************************************
001400* TKA0001 14/03/1991 RSH - INITIAL VERSION                       *
001500*-----------------------------------------------------------------*
001600    01  WK-C-VSCLS-RECORD.
001700        05  WK-C-VSCLS-INPUT.
001800            10  WK-N-VSCLS-TKT-COUNT    PIC 9(06) COMP-3.
001900            10  WK-C-VSCLS-ALLOW-SCH    PIC X(01).
002000        05  WK-C-VSCLS-OUTPUT.
002100            10  WK-N-VSCLS-SINGLE-CNT   PIC 9(06) COMP-3.
002200            10  WK-N-VSCLS-PAIR-CNT     PIC 9(06) COMP-3.
002300            10  WK-N-VSCLS-NTOG-CNT     PIC 9(06) COMP-3.
002400            10  WK-N-VSCLS-SCHGAP-CNT   PIC 9(06) COMP-3.
002500            10  WK-N-VSCLS-SCHDIAG-CNT  PIC 9(06) COMP-3.
002600            10  WK-C-VSCLS-RETURN-CD    PIC X(01).
002700                88  WK-C-VSCLS-OK              VALUE "0".
002800                88  WK-C-VSCLS-NO-CANDIDATES   VALUE "8".
002900            10  FILLER                  PIC X(10).
