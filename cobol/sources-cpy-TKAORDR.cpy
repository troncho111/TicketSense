000100******************************************************************
000200*    TKAORDR.cpybk                                               *
000300*    I-O FORMAT: ORDR-RECORD  FROM FILE ORDERS OF LIBRARY TKALIB  *
000400*    CUSTOMER ORDER - ONE ROW PER ORDER REQUESTED FOR A MATCH     *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700******************************************************************
000800* TKA0001 14/03/1991 RSH - INITIAL VERSION                       *
000900*-----------------------------------------------------------------*
001000* TKA0022 02/09/1994 BGT - ORD-CATEGORY WIDENED 24 TO 30 FOR THE *
001100*                          LONGER "CATEGORIA ... - FONDO n" TEXT *
001200*-----------------------------------------------------------------*
001300    05  ORDR-RECORD                 PIC X(124).
001400*
001500    05  ORDR-RECORD-1 REDEFINES ORDR-RECORD.
001600        06  ORD-NUMBER              PIC X(12).
001700*                        ORDER NUMBER - KEY USED FOR ASSIGNMENT
001800*                        STAMPING.  BLANK = SKIP ROW.
001900        06  ORD-SOURCE              PIC X(20).
002000*                        SALES SOURCE NAME, FREE TEXT
002100        06  ORD-EVENT               PIC X(40).
002200*                        EVENT NAME, E.G. REAL MADRID VS BARCELONA
002300        06  ORD-CATEGORY            PIC X(30).
002400*                        SEATING CATEGORY TEXT, MAY END IN A
002500*                        3-DIGIT BLOCK NUMBER
002600        06  ORD-QTY                 PIC 9(02).
002700*                        SEATS REQUESTED, BLANK/INVALID DEFAULTS 1
002800        06  ORD-SEATING             PIC X(20).
002900*                        SINGLE SEAT(S) / UP TO n TOGETHER
003000*
003100    05  ORDR-CATG-VIEW REDEFINES ORDR-RECORD.
003200*                        ALTERNATE VIEW USED ONLY TO PEEL THE
003300*                        TRAILING 3-DIGIT BLOCK NUMBER, IF ANY,
003400*                        OFF THE TAIL OF ORD-CATEGORY.
003500        06  FILLER                  PIC X(12).
003600        06  FILLER                  PIC X(20).
003700        06  FILLER                  PIC X(40).
003800        06  ORDC-CATEGORY-HEAD      PIC X(27).
003900        06  ORDC-CATEGORY-TAIL      PIC X(03).
004000*                        LAST 3 BYTES OF ORD-CATEGORY - NUMERIC
004100*                        HERE MEANS A SPECIFIC-BLOCK ORDER
004200        06  FILLER                  PIC X(22).
