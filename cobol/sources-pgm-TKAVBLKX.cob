000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TKAVBLKX.
000500 AUTHOR.         RON HUA SH.
000600 INSTALLATION.   TICKETSENSE BATCH ALLOCATIONS.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TRANSLATE A
001200*               TIXSTOCK BLOCK NAME TO THE HOUSE BLOCK CODE
001300*               AND TO BUILD THE SORTED PERMITTED-BLOCK LIST
001400*               FOR ONE ORDER, EXCLUSIVE BLOCKS PLACED FIRST.
001500*               NO FILES OF ITS OWN - WORKS OVER THE
001600*               EXCLUSIVITY TABLE TKAVALOC PASSES BY REFERENCE.
001700*______________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* TKA0001  14/03/1991  RSH  - INITIAL VERSION
002100*                           - FUNCTION 1 TRANSLATE, FUNCTION 2
002200*                             BUILD SORTED BLOCK LIST
002300*----------------------------------------------------------------
002400* TKA0006  02/09/1991  RSH  - TIXSTOCK RENUMBERED THEIR BLOCKS
002500*                             THIS SUMMER - REBUILT XLATE TABLE
002600*----------------------------------------------------------------
002700* TKA0014  21/01/1993  BGT  - EXCLUSIVE BLOCKS MUST SORT AHEAD
002800*                             OF SHARED BLOCKS, NOT JUST ALPHA -
002900*                             REQUEST FROM ALLOCATIONS DESK
003000*----------------------------------------------------------------
003100* TKA0022  17/07/1994  WCL  - ADDED GOLDSEATS (GLD) AS A FIFTH
003200*                             OWNING SOURCE ON THE EXCL TABLE
003300*----------------------------------------------------------------
003400* TKA0031  04/12/1995  BGT  - TIXSTOCK BLOCK T09 SPLIT INTO T09
003500*                             AND T09A - TRANSLATE TABLE REDONE
003600*----------------------------------------------------------------
003700* TKA0039  30/09/1997  WCL  - Y2K READINESS SWEEP - NO DATE
003800*                             FIELDS IN THIS ROUTINE, REVIEWED
003900*                             AND SIGNED OFF ONLY
004000*----------------------------------------------------------------
004100* TKA0044  11/08/1999  HLM  - REQ 1187 - BLOCK LIST NOW CARRIES
004200*                             THE BLOCK'S NUMERIC VALUE SO THE
004300*                             ALLOCATOR CAN SORT CANDIDATES ON
004400*                             IT DIRECTLY
004500*----------------------------------------------------------------
004600* TKA0051  06/03/2002  HLM  - REQ 1340 - GOLDSEATS DROPPED AS A
004700*                             SOURCE, FLAG LEFT IN PLACE AND
004800*                             ALWAYS "N" FOR BACKWARD READS
004900*----------------------------------------------------------------
005000* TKA0053  19/07/2002  HLM  - REQ 1352 - A TWIN BLOCK ENTRY NOW
005100*                             CARRIES THE ORIGINAL BLOCK'S BLKNUM
005200*                             INSTEAD OF ITS OWN - ALLOCATIONS DESK
005300*                             FOUND TWIN STANDS SORTING AHEAD OF
005400*                             THE BLOCK THEY STAND IN FOR
005500*----------------------------------------------------------------
005600 EJECT
005700**********************
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-AS400.
006200 OBJECT-COMPUTER.  IBM-AS400.
006300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006400                   UPSI-0 IS WK-C-VBLKX-TRACE-SW.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*    NO FILES - PURE TABLE-DRIVEN SERVICE ROUTINE.
006900
007000***************
007100 DATA DIVISION.
007200***************
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                          PIC X(24)        VALUE
007600     "** PROGRAM TKAVBLKX **".
007700
007800* ------------------ PROGRAM WORKING STORAGE -------------------*
007900 01    WK-C-COMMON.
008000 COPY TKACMWS.
008100
008200******************************************************************
008300*    TKA0052  TIXSTOCK TWIN-BLOCK TABLE - FOR TIXSTOCK ONLY, A   *
008400*    PERMITTED BLOCK IN THIS LIST ALSO ADMITS THE BLOCK NUMBERED*
008500*    100 HIGHER (OR LOWER) AS THE SAME SEAT GROUP - THE GROUND  *
008600*    RENUMBERED THESE STANDS FOR THE TIXSTOCK FEED ONLY.        *
008700******************************************************************
008800 01  WK-N-XLATE-LOW-TABLE VALUE "0102030405061517181920212223" &
008900     "24".
009000     05  WK-N-XLATE-LOW OCCURS 15 TIMES
009100                           INDEXED BY WK-I-XLATE-IDX
009200                           PIC 9(02).
009300 01  WK-C-XLATE-LOW-VIEW REDEFINES WK-N-XLATE-LOW-TABLE.
009400     05  WK-C-XLATE-LOW-CHARS        PIC X(30).
009500 01  WK-N-XLATE-COUNT                PIC 9(02) COMP VALUE 15.
009600*
009700 01  WK-N-VBLKX-TWIN-SRC-NUM           PIC 9(04) COMP.
009800 01  WK-N-VBLKX-TWIN-NUM              PIC 9(04) COMP.
009900 01  WK-N-VBLKX-TWIN-DISP             PIC 9(04).
010000 01  WK-C-VBLKX-TWIN-DISP-VIEW REDEFINES
010100     WK-N-VBLKX-TWIN-DISP.
010200     05  WK-C-VBLKX-TWIN-DISP-CHARS   PIC X(04).
010300 01  WK-C-VBLKX-TWIN-BLOCK            PIC X(04).
010400 01  WK-C-VBLKX-TWIN-FOUND-SW         PIC X(01).
010500     88  WK-C-VBLKX-TWIN-ELIGIBLE          VALUE "Y".
010600 01  WK-C-VBLKX-TWIN-ALREADY-SW       PIC X(01).
010700     88  WK-C-VBLKX-TWIN-ALREADY-IN-LIST   VALUE "Y".
010800 01  WK-N-VBLKX-ORIG-COUNT            PIC 9(04) COMP.
010900
011000******************************************************************
011100*    WORKING FIELDS FOR THE SORTED-LIST BUILD (FUNCTION 2).     *
011200******************************************************************
011300 77  WK-N-VBLKX-I                    PIC 9(04) COMP.
011400 77  WK-N-VBLKX-J                    PIC 9(04) COMP.
011500 01  WK-N-VBLKX-SWAP-SW              PIC X(01).
011600     88  WK-C-VBLKX-SWAPPED                VALUE "Y".
011700 01  WK-G-VBLKX-SAVE-AREA.
011800     05  WK-C-VBLKX-SAVE-BLOCK        PIC X(04).
011900     05  WK-N-VBLKX-SAVE-NUM          PIC 9(04) COMP.
012000     05  WK-C-VBLKX-SAVE-EXCL         PIC X(01).
012100     05  FILLER                       PIC X(01).
012200*
012300 01  WK-G-VBLKX-SAVE-VIEW REDEFINES WK-G-VBLKX-SAVE-AREA.
012400     05  WK-C-VBLKX-SAVE-KEY          PIC X(05).
012500     05  FILLER                       PIC X(05).
012600*
012700*****************
012800 LINKAGE SECTION.
012900*****************
013000 COPY TKALBLK.
013100*---------------------------------------------------------------*
013200*  TKA-EXCLUSIVITY-TABLE IS DECLARED HERE RATHER THAN COPYING   *
013300*  TKACTAB WHOLE - THIS ROUTINE USES NONE OF THE OTHER THREE    *
013400*  TABLES IN THAT MEMBER AND HAS NO BUSINESS DECLARING THEM.    *
013500*---------------------------------------------------------------*
013600 01  TKA-EXCLUSIVITY-TABLE.
013700     05  EXCL-TAB-COUNT          PIC 9(04) COMP.
013800     05  EXCL-TAB-ENTRY OCCURS 500 TIMES INDEXED BY EXCL-IDX.
013900         10  EXCL-TAB-BLOCK      PIC X(04).
014000         10  EXCL-TAB-OWNERCNT   PIC 9(01) COMP.
014100         10  EXCL-TAB-LFT-FLAG   PIC X(01).
014200         10  EXCL-TAB-FTN-FLAG   PIC X(01).
014300         10  EXCL-TAB-SE3-FLAG   PIC X(01).
014400         10  EXCL-TAB-TIX-FLAG   PIC X(01).
014500         10  EXCL-TAB-GLD-FLAG   PIC X(01).
014600 EJECT
014700********************************************************
014800 PROCEDURE DIVISION USING WK-C-VBLKX-RECORD
014900                          TKA-EXCLUSIVITY-TABLE.
015000********************************************************
015100 MAIN-MODULE.
015200     EVALUATE TRUE
015300         WHEN WK-C-VBLKX-TRANSLATE
015400             PERFORM A100-TRANSLATE-BLOCK
015500                THRU A199-TRANSLATE-BLOCK-EX
015600         WHEN WK-C-VBLKX-BUILD-LIST
015700             PERFORM B100-BUILD-BLOCK-LIST
015800                THRU B199-BUILD-BLOCK-LIST-EX
015900         WHEN OTHER
016000             DISPLAY "TKAVBLKX - UNKNOWN FUNCTION CODE"
016100     END-EVALUATE.
016200     GO TO Z999-END-PROGRAM-ROUTINE-EX.
016300
016400*------------------------------------------------------------------*
016500*  TKA0052  FUNCTION 1 - TRANSLATE ONE BLOCK TO ITS TIXSTOCK TWIN, *
016600*           IF IT HAS ONE (SEE A110) - KEPT FOR CALLERS WANTING   *
016700*           A SINGLE-BLOCK LOOKUP RATHER THAN A WHOLE LIST.      *
016800*------------------------------------------------------------------*
016900 A100-TRANSLATE-BLOCK.
017000     MOVE SPACES             TO WK-C-VBLKX-HOUSE-BLOCK.
017100     SET WK-C-VBLKX-XLATED TO FALSE.
017200     MOVE WK-C-VBLKX-TIX-BLOCK TO WK-N-VBLKX-TWIN-SRC-NUM.
017300     PERFORM A110-FIND-TWIN THRU A119-FIND-TWIN-EX.
017400     IF WK-C-VBLKX-TWIN-ELIGIBLE
017500         MOVE WK-C-VBLKX-TWIN-BLOCK TO WK-C-VBLKX-HOUSE-BLOCK
017600         SET WK-C-VBLKX-XLATED TO TRUE
017700     ELSE
017800         MOVE WK-C-VBLKX-TIX-BLOCK TO WK-C-VBLKX-HOUSE-BLOCK.
017900
018000 A199-TRANSLATE-BLOCK-EX.
018100     EXIT.
018200
018300*------------------------------------------------------------------*
018400*  TKA0052  GIVEN A BLOCK NUMBER IN WK-N-VBLKX-TWIN-SRC-NUM, FIND  *
018500*           ITS TIXSTOCK TWIN (+/- 100) IF THE LOWER OF THE TWO   *
018600*           NUMBERS IS IN THE GROUND'S TWIN-ELIGIBLE STAND LIST.  *
018700*           SHARED BY A100 AND BY THE LIST BUILD BELOW.          *
018800*------------------------------------------------------------------*
018900 A110-FIND-TWIN.
019000     MOVE "N" TO WK-C-VBLKX-TWIN-FOUND-SW.
019100     IF WK-N-VBLKX-TWIN-SRC-NUM > 100
019200         COMPUTE WK-N-VBLKX-TWIN-NUM =
019300                           WK-N-VBLKX-TWIN-SRC-NUM - 100
019400     ELSE
019500         MOVE WK-N-VBLKX-TWIN-SRC-NUM TO WK-N-VBLKX-TWIN-NUM.
019600
019700     SET WK-I-XLATE-IDX TO 1.
019800     SEARCH WK-N-XLATE-LOW
019900         AT END
020000             MOVE "N" TO WK-C-VBLKX-TWIN-FOUND-SW
020100         WHEN WK-N-XLATE-LOW (WK-I-XLATE-IDX) =
020200                           WK-N-VBLKX-TWIN-NUM
020300             MOVE "Y" TO WK-C-VBLKX-TWIN-FOUND-SW.
020400
020500     IF NOT WK-C-VBLKX-TWIN-ELIGIBLE
020600         GO TO A119-FIND-TWIN-EX.
020700
020800     IF WK-N-VBLKX-TWIN-SRC-NUM > 100
020900         NEXT SENTENCE
021000     ELSE
021100         ADD 100 TO WK-N-VBLKX-TWIN-NUM.
021200     MOVE WK-N-VBLKX-TWIN-NUM TO WK-N-VBLKX-TWIN-DISP.
021300     MOVE WK-C-VBLKX-TWIN-DISP-CHARS TO WK-C-VBLKX-TWIN-BLOCK.
021400
021500 A119-FIND-TWIN-EX.
021600     EXIT.
021700
021800*------------------------------------------------------------------*
021900*  TKA0001  FUNCTION 2 - SORT THE PERMITTED-BLOCK LIST THE CALLER  *
022000*           ALREADY RESOLVED FROM CATEGORY MAPPING (WK-C-VBLKX-   *
022100*           BLOCKS ON ENTRY), FLAGGING EXCLUSIVE BLOCKS FROM THE  *
022200*           EXCLUSIVITY TABLE - MOD TKA0014.  TKA0052 ADDED THE   *
022300*           TIXSTOCK TWIN-BLOCK EXPANSION BEFORE THE SORT.        *
022400*------------------------------------------------------------------*
022500 B100-BUILD-BLOCK-LIST.
022600     MOVE BLKL-COUNT IN WK-C-VBLKX-BLOCKS TO WK-N-VBLKX-ORIG-COUNT.
022700     SET BLKL-IDX TO 1.
022800     PERFORM B110-FLAG-ONE-ENTRY
022900        THRU B110-FLAG-ONE-ENTRY-EX
023000        VARYING BLKL-IDX FROM 1 BY 1
023100          UNTIL BLKL-IDX > WK-N-VBLKX-ORIG-COUNT.
023200
023300     IF WK-C-VBLKX-SOURCE = "TIXSTOCK"
023400         SET BLKL-IDX TO 1
023500         PERFORM B130-EXPAND-ONE-TWIN
023600            THRU B130-EXPAND-ONE-TWIN-EX
023700            VARYING BLKL-IDX FROM 1 BY 1
023800              UNTIL BLKL-IDX > WK-N-VBLKX-ORIG-COUNT.
023900
024000     IF BLKL-COUNT IN WK-C-VBLKX-BLOCKS > 1
024100         PERFORM B200-SORT-BLOCK-LIST
024200            THRU B299-SORT-BLOCK-LIST-EX.
024300
024400 B100-BUILD-BLOCK-LIST-CONT.
024500     GO TO B199-BUILD-BLOCK-LIST-EX.
024600
024700*------------------------------------------------------------------*
024800*  TKA0052  LOOK THE ENTRY'S BLOCK UP IN THE EXCLUSIVITY TABLE AND *
024900*           FLAG IT EXCLUSIVE WHEN ONLY ONE SOURCE OWNS IT.       *
025000*------------------------------------------------------------------*
025100 B110-FLAG-ONE-ENTRY.
025200     MOVE "N" TO BLKL-EXCLUSIVE (BLKL-IDX).
025300     SET EXCL-IDX TO 1.
025400     SEARCH EXCL-TAB-ENTRY
025500         AT END
025600             GO TO B110-FLAG-ONE-ENTRY-EX
025700         WHEN EXCL-TAB-BLOCK (EXCL-IDX) = BLKL-BLOCK (BLKL-IDX)
025800             IF EXCL-TAB-OWNERCNT (EXCL-IDX) = 1
025900                 SET BLKL-IS-EXCLUSIVE (BLKL-IDX) TO TRUE
026000             END-IF.
026100
026200 B110-FLAG-ONE-ENTRY-EX.
026300     EXIT.
026400
026500*------------------------------------------------------------------*
026600*  TKA0052  FOR A TIXSTOCK ORDER, EVERY PERMITTED BLOCK ALSO       *
026700*           ADMITS ITS NUMBERED TWIN (+/- 100) - THE TWIN TAKES   *
026800*           THE SAME EXCLUSIVITY FLAG AS THE ORIGINAL, SINCE THE  *
026900*           TWO STANDS ARE THE SAME PHYSICAL SEATING BLOCK.       *
027000*------------------------------------------------------------------*
027100 B130-EXPAND-ONE-TWIN.
027200     MOVE BLKL-BLKNUM (BLKL-IDX) TO WK-N-VBLKX-TWIN-SRC-NUM.
027300     PERFORM A110-FIND-TWIN THRU A119-FIND-TWIN-EX.
027400     IF NOT WK-C-VBLKX-TWIN-ELIGIBLE
027500         GO TO B130-EXPAND-ONE-TWIN-EX.
027600
027700     MOVE "N" TO WK-C-VBLKX-TWIN-ALREADY-SW.
027800     SET BLKL-IDX2 TO 1.
027900     SEARCH BLKL-ENTRY VARYING BLKL-IDX2
028000         AT END
028100             NEXT SENTENCE
028200         WHEN BLKL-BLOCK (BLKL-IDX2) = WK-C-VBLKX-TWIN-BLOCK
028300             MOVE "Y" TO WK-C-VBLKX-TWIN-ALREADY-SW.
028400     IF WK-C-VBLKX-TWIN-ALREADY-IN-LIST
028500         GO TO B130-EXPAND-ONE-TWIN-EX.
028600
028700     IF BLKL-COUNT IN WK-C-VBLKX-BLOCKS >= 50
028800         GO TO B130-EXPAND-ONE-TWIN-EX.
028900
029000     ADD 1 TO BLKL-COUNT IN WK-C-VBLKX-BLOCKS.
029100     SET BLKL-IDX2 TO BLKL-COUNT IN WK-C-VBLKX-BLOCKS.
029200     MOVE WK-C-VBLKX-TWIN-BLOCK TO BLKL-BLOCK (BLKL-IDX2).
029300*                   TKA0053 - THE TWIN SHARES THE ORIGINAL'S
029400*                   BLKNUM, NOT ITS OWN TRANSLATED NUMBER, SO IT
029500*                   SORTS INTO THE SAME PRIORITY POSITION.
029600     MOVE BLKL-BLKNUM (BLKL-IDX)    TO BLKL-BLKNUM (BLKL-IDX2).
029700     MOVE BLKL-EXCLUSIVE (BLKL-IDX) TO BLKL-EXCLUSIVE (BLKL-IDX2).
029800
029900 B130-EXPAND-ONE-TWIN-EX.
030000     EXIT.
030100
030200 B200-SORT-BLOCK-LIST.
030300     MOVE BLKL-COUNT IN WK-C-VBLKX-BLOCKS TO WK-N-VBLKX-I.
030400     SUBTRACT 1 FROM WK-N-VBLKX-I.
030500
030600 B210-OUTER-PASS.
030700     IF WK-N-VBLKX-I < 1
030800         GO TO B299-SORT-BLOCK-LIST-EX.
030900
031000     MOVE "N" TO WK-N-VBLKX-SWAP-SW.
031100     MOVE 1 TO WK-N-VBLKX-J.
031200
031300 B220-INNER-PASS.
031400     IF WK-N-VBLKX-J > WK-N-VBLKX-I
031500         GO TO B230-INNER-PASS-EX.
031600
031700     IF  (BLKL-IS-EXCLUSIVE (WK-N-VBLKX-J) AND
031800         NOT BLKL-IS-EXCLUSIVE (WK-N-VBLKX-J + 1))
031900*                                EXCLUSIVE ALREADY AHEAD - OK
032000         NEXT SENTENCE
032100     ELSE IF (NOT BLKL-IS-EXCLUSIVE (WK-N-VBLKX-J) AND
032200         BLKL-IS-EXCLUSIVE (WK-N-VBLKX-J + 1))
032300         PERFORM B240-SWAP-ENTRIES
032400            THRU B249-SWAP-ENTRIES-EX
032500         MOVE "Y" TO WK-N-VBLKX-SWAP-SW
032600     ELSE IF BLKL-BLKNUM (WK-N-VBLKX-J) <
032700         BLKL-BLKNUM (WK-N-VBLKX-J + 1)
032800*                                DESCENDING NUMERIC VALUE
032900         PERFORM B240-SWAP-ENTRIES
033000            THRU B249-SWAP-ENTRIES-EX
033100         MOVE "Y" TO WK-N-VBLKX-SWAP-SW.
033200
033300     ADD 1 TO WK-N-VBLKX-J.
033400     GO TO B220-INNER-PASS.
033500
033600 B230-INNER-PASS-EX.
033700     SUBTRACT 1 FROM WK-N-VBLKX-I.
033800     IF WK-C-VBLKX-SWAPPED
033900         GO TO B210-OUTER-PASS.
034000
034100 B299-SORT-BLOCK-LIST-EX.
034200     EXIT.
034300
034400 B240-SWAP-ENTRIES.
034500     MOVE BLKL-BLOCK     (WK-N-VBLKX-J)     TO
034600         WK-C-VBLKX-SAVE-BLOCK.
034700     MOVE BLKL-BLKNUM    (WK-N-VBLKX-J)     TO WK-N-VBLKX-SAVE-NUM.
034800     MOVE BLKL-EXCLUSIVE (WK-N-VBLKX-J)     TO WK-C-VBLKX-SAVE-EXCL.
034900
035000     MOVE BLKL-BLOCK     (WK-N-VBLKX-J + 1) TO
035100         BLKL-BLOCK (WK-N-VBLKX-J).
035200     MOVE BLKL-BLKNUM    (WK-N-VBLKX-J + 1) TO
035300         BLKL-BLKNUM (WK-N-VBLKX-J).
035400     MOVE BLKL-EXCLUSIVE (WK-N-VBLKX-J + 1) TO
035500         BLKL-EXCLUSIVE (WK-N-VBLKX-J).
035600
035700     MOVE WK-C-VBLKX-SAVE-BLOCK  TO
035800         BLKL-BLOCK     (WK-N-VBLKX-J + 1).
035900     MOVE WK-N-VBLKX-SAVE-NUM    TO
036000         BLKL-BLKNUM    (WK-N-VBLKX-J + 1).
036100     MOVE WK-C-VBLKX-SAVE-EXCL   TO
036200         BLKL-EXCLUSIVE (WK-N-VBLKX-J + 1).
036300
036400 B249-SWAP-ENTRIES-EX.
036500     EXIT.
036600
036700 B199-BUILD-BLOCK-LIST-EX.
036800     EXIT.
036900
037000*------------------------------------------------------------------*
037100*                   PROGRAM SUBROUTINE                           *
037200*------------------------------------------------------------------*
037300 Z000-END-PROGRAM-ROUTINE.
037400     CONTINUE.
037500
037600 Z999-END-PROGRAM-ROUTINE-EX.
037700     EXIT PROGRAM.
037800
037900******************************************************************
038000************** END OF PROGRAM SOURCE -  TKAVBLKX ***************
038100******************************************************************
038200
