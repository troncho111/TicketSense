000100******************************************************************
000200*    TKACFGT.cpybk                                               *
000300*    I-O FORMATS FOR THE CATMAP AND HIERARCHY FILES.  THE IN-     *
000400*    MEMORY TABLES BUILT FROM THESE RECORDS ARE IN TKACTAB.       *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700******************************************************************
000800* TKA0001 14/03/1991 RSH - INITIAL VERSION                       *
000900*-----------------------------------------------------------------*
001000* TKA0029 11/05/1995 BGT - SPLIT THE FD SHAPES OUT OF TKACFGT INTO*
001100*                          THEIR OWN MEMBER - THE IN-MEMORY       *
001200*                          TABLES NOW LIVE IN TKACTAB SO A CALLED *
001300*                          ROUTINE CAN COPY JUST THE TABLE IT     *
001400*                          NEEDS INTO ITS LINKAGE SECTION         *
001500*-----------------------------------------------------------------*
001600*    CATMAP FILE RECORD                                          *
001700*-----------------------------------------------------------------*
001800    05  CATMAP-RECORD               PIC X(54).
001900*
002000    05  CATMAP-RECORD-1 REDEFINES CATMAP-RECORD.
002100        06  MAP-SOURCE              PIC X(20).
002200        06  MAP-CATEGORY            PIC X(30).
002300        06  MAP-BLOCK               PIC X(04).
002400*                        BLANK = THIS CATEGORY IS A "PARENT" ROW
002500*
002600    05  CATMAP-RECORD-2 REDEFINES CATMAP-RECORD.
002700        06  FILLER                  PIC X(20).
002800        06  FILLER                  PIC X(30).
002900        06  FILLER                  PIC X(04).
003000*-----------------------------------------------------------------*
003100*    HIERARCHY FILE RECORD                                       *
003200*-----------------------------------------------------------------*
003300    05  HIER-RECORD                 PIC X(62).
003400*
003500    05  HIER-RECORD-1 REDEFINES HIER-RECORD.
003600        06  HIER-NAME               PIC X(30).
003700        06  HIER-LEVEL              PIC 9(02).
003800*                        1 = BEST, LARGER = WORSE.  99 = UNKNOWN.
003900        06  HIER-ALIAS              PIC X(30).
004000*
004100    05  HIER-RECORD-2 REDEFINES HIER-RECORD.
004200        06  FILLER                  PIC X(30).
004300        06  FILLER                  PIC X(02).
004400        06  FILLER                  PIC X(30).
004500*
