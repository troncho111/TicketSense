000100******************************************************************
000200*    TKACMWS.cpybk                                               *
000300*    COMMON WORKING STORAGE FOR THE TICKET ALLOCATION SUITE      *
000400*    COPY INTO EVERY TKAV* PROGRAM AS 01 WK-C-COMMON.            *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700******************************************************************
000800* TKA0001 14/03/1991 RSH - INITIAL VERSION, LIFTED FROM THE TRF  *
000900*                          COMMON AREA FOR THE NEW TICKET        *
001000*                          ALLOCATION BATCH SUITE                *
001100*---------------------------------------------------------------*
001200* TKA0037 09/11/1996 WCL - ADD WK-C-DUPLICATE-KEY FOR THE        *
001300*                          ALREADY-ASSIGNED ORDER CHECK          *
001400*---------------------------------------------------------------*
001500    05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
001600        88  WK-C-SUCCESSFUL                   VALUE "00".
001700        88  WK-C-END-OF-FILE                  VALUE "10".
001800        88  WK-C-DUPLICATE-KEY                VALUE "22".
001900        88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002000        88  WK-C-INVALID-KEY                  VALUE "21" "23".
002100    05  WK-C-PROGRAM-ID             PIC X(08) VALUE SPACES.
002200    05  WK-C-RUN-DATE               PIC 9(08) VALUE ZEROES.
002300    05  FILLER                      PIC X(10) VALUE SPACES.
