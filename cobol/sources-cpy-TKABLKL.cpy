000100******************************************************************
000200*    TKABLKL.cpybk                                               *
000300*    SORTED PERMITTED-BLOCK LIST FOR ONE ORDER - SHARED SHAPE    *
000400*    BETWEEN TKAVALOC, TKAVASGN, TKAVCATM AND TKAVBLKX.           *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700******************************************************************
000800* TKA0001 14/03/1991 RSH - INITIAL VERSION                       *
000850* TKA0052 03/11/2001 KMP - ADDED 2ND INDEX FOR THE TIXSTOCK TWIN- *
000870*         BLOCK DUPLICATE SCAN IN TKAVBLKX.                      *
000900*-----------------------------------------------------------------*
015000    15  BLKL-COUNT                  PIC 9(02) COMP.
015100    15  BLKL-ENTRY OCCURS 50 TIMES INDEXED BY BLKL-IDX, BLKL-IDX2.
015200        20  BLKL-BLOCK              PIC X(04).
015300        20  BLKL-BLKNUM             PIC 9(04) COMP.
015400        20  BLKL-EXCLUSIVE          PIC X(01).
015500            88  BLKL-IS-EXCLUSIVE         VALUE "Y".
