000100******************************************************************
000200*    TKARULE.cpybk                                               *
000300*    I-O FORMAT: RULE-RECORD  FROM FILE RULES OF LIBRARY TKALIB  *
000400*    ONE GLOBAL ROW (SRC NAME BLANK) PLUS ONE ROW PER SOURCE     *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700******************************************************************
000800* TKA0001 14/03/1991 RSH - INITIAL VERSION                       *
000900*-----------------------------------------------------------------*
001000    05  RULE-RECORD                 PIC X(22).
001100*
001200    05  RULE-RECORD-1 REDEFINES RULE-RECORD.
001300        06  RUL-STRICT-SINGLE       PIC X(01).
001400*                        'Y' = QTY-1 ORDER MUST TAKE A SINGLE
001500*                        SEAT, SUBJECT TO THE EXCEPTIONS.  ONLY
001600*                        MEANINGFUL ON THE GLOBAL ROW.  DEFAULT Y.
001700        06  RUL-SRC-NAME            PIC X(20).
001800*                        BLANK ON THE GLOBAL ROW, ELSE THE
001900*                        SOURCE THIS ROW'S FLAG APPLIES TO
002000        06  RUL-SRC-ALLOW-SCH       PIC X(01).
002100*                        'Y' = SOURCE MAY USE ONE SCH GAP INSIDE
002200*                        A TOGETHER-GROUP.  DEFAULT N.
002300*
002400    05  RULE-RECORD-2 REDEFINES RULE-RECORD.
002500        06  FILLER                  PIC X(01).
002600        06  FILLER                  PIC X(20).
002700        06  FILLER                  PIC X(01).
002800*
002900******************************************************************
003000*    TKA-RULES-WORK - RULES HELD IN WORKING STORAGE AFTER LOAD   *
003100******************************************************************
003200    01  TKA-RULES-WORK.
003300        05  WK-RUL-STRICT-SINGLE    PIC X(01) VALUE "Y".
003400        05  WK-RUL-SOURCE-TAB OCCURS 5 TIMES INDEXED BY RUL-IDX.
003500            10  WK-RUL-SRC-NAME     PIC X(20) VALUE SPACES.
003600            10  WK-RUL-ALLOW-SCH    PIC X(01) VALUE "N".
