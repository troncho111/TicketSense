000100******************************************************************
000200*    TKALBLK.cpybk                                               *
000300*    LINKAGE RECORD FOR CALLS TO TKAVBLKX - BLOCK EXCLUSIVITY     *
000400*    SORT AND TIXSTOCK BLOCK-NAME TRANSLATION SERVICES.           *
000500*                                                                *
000600*    WK-N-VBLKX-FUNCTION  ACTION..........  KEY INPUT FIELDS     *
000700*    1  TRANSLATE A TIXSTOCK SOURCE BLOCK NAME TO THE HOUSE BLOCK *
000800*       CODE USED BY THE OTHER FOUR SOURCES                      *
000900*    2  BUILD THE SORTED PERMITTED-BLOCK LIST FOR ONE ORDER,      *
001000*       EXCLUSIVE BLOCKS FIRST, FROM TKA-EXCLUSIVITY-TABLE        *
001100******************************************************************
001200* HISTORY OF MODIFICATION:                                       *
001300******************************************************************
001400* TKA0001 14/03/1991 RSH - INITIAL VERSION                       *
001500*-----------------------------------------------------------------*
001600    01  WK-C-VBLKX-RECORD.
001700        05  WK-N-VBLKX-FUNCTION         PIC 9(01) COMP.
001800            88  WK-C-VBLKX-TRANSLATE         VALUE 1.
001900            88  WK-C-VBLKX-BUILD-LIST        VALUE 2.
002000        05  WK-C-VBLKX-INPUT.
002100            10  WK-C-VBLKX-TIX-BLOCK    PIC X(04).
002200            10  WK-C-VBLKX-SOURCE       PIC X(20).
002300        05  WK-C-VBLKX-OUTPUT.
002400            10  WK-C-VBLKX-HOUSE-BLOCK  PIC X(04).
002500            10  WK-C-VBLKX-XLATEFLAG    PIC X(01).
002600                88  WK-C-VBLKX-XLATED        VALUE "Y".
002700            10  WK-C-VBLKX-BLOCKS.
002800                COPY TKABLKL.
002900            10  FILLER                  PIC X(10).
