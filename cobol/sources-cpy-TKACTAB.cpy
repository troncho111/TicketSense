000100******************************************************************
000200*    TKACTAB.cpybk                                               *
000300*    IN-MEMORY TABLES BUILT FROM CATMAP/HIERARCHY AT RUN START,   *
000400*    AND THE RESULT PRINT RECORD.  EACH ITEM HERE IS ITS OWN 01  *
000500*    LEVEL SO A CALLED ROUTINE MAY COPY JUST THE ONE IT NEEDS    *
000600*    INTO ITS LINKAGE SECTION.                                   *
000700******************************************************************
000800* HISTORY OF MODIFICATION:                                       *
000900******************************************************************
001000* TKA0001 14/03/1991 RSH - INITIAL VERSION                       *
001100*-----------------------------------------------------------------*
001200* TKA0029 11/05/1995 BGT - RAISED MAPPING TABLE FROM 600 TO 1000 *
001300*                          ROWS - LIVEFOOTBALLTICKETS EXPANSION  *
001400*                          NOW EXPANDS PARENT ROWS INTO CHILDREN *
001500*                          SPLIT OUT OF TKACFGT - SEE THAT MEMBER*
001600*                          FOR THE FILE RECORD SHAPES            *
001700*-----------------------------------------------------------------*
001800******************************************************************
001900*    TKA-MAPPING-TABLE - CATMAP, AFTER LIVEFOOTBALLTICKETS        *
002000*    PARENT/CHILD EXPANSION, HELD IN ROW ORDER AS READ.           *
002100******************************************************************
002200    01  TKA-MAPPING-TABLE.
002300        05  MAP-TAB-COUNT           PIC 9(04) COMP.
002400        05  MAP-TAB-ENTRY OCCURS 1000 TIMES INDEXED BY MAP-IDX.
002500            10  MAP-TAB-SOURCE      PIC X(20).
002600            10  MAP-TAB-CATEGORY    PIC X(30).
002700            10  MAP-TAB-BLOCK       PIC X(04).
002800            10  MAP-TAB-BLKNUM      PIC 9(04) COMP.
002900            10  MAP-TAB-PARENTFLAG  PIC X(01).
003000                88  MAP-IS-PARENT          VALUE "Y".
003100        05  FILLER                      PIC X(10).
003200*
003300******************************************************************
003400*    TKA-HIERARCHY-TABLE - HIERARCHY FILE ROWS, PRIORITY ORDER   *
003500******************************************************************
003600    01  TKA-HIERARCHY-TABLE.
003700        05  HIER-TAB-COUNT          PIC 9(04) COMP.
003800        05  HIER-TAB-ENTRY OCCURS 200 TIMES INDEXED BY HIER-IDX.
003900            10  HIER-TAB-NAME       PIC X(30).
004000            10  HIER-TAB-LEVEL      PIC 9(02).
004100            10  HIER-TAB-ALIAS      PIC X(30).
004200        05  FILLER                      PIC X(10).
004300*
004400******************************************************************
004500*    TKA-EXCLUSIVITY-TABLE - ONE ROW PER BLOCK SEEN IN ANY        *
004600*    SOURCE'S MAPPING, FLAGGING WHICH OF THE FIVE SUPPORTED       *
004700*    SOURCES MAY USE IT.                                          *
004800******************************************************************
004900    01  TKA-EXCLUSIVITY-TABLE.
005000        05  EXCL-TAB-COUNT          PIC 9(04) COMP.
005100        05  EXCL-TAB-ENTRY OCCURS 500 TIMES INDEXED BY EXCL-IDX.
005200            10  EXCL-TAB-BLOCK      PIC X(04).
005300            10  EXCL-TAB-OWNERCNT   PIC 9(01) COMP.
005400            10  EXCL-TAB-LFT-FLAG   PIC X(01) VALUE "N".
005500            10  EXCL-TAB-FTN-FLAG   PIC X(01) VALUE "N".
005600            10  EXCL-TAB-SE3-FLAG   PIC X(01) VALUE "N".
005700            10  EXCL-TAB-TIX-FLAG   PIC X(01) VALUE "N".
005800            10  EXCL-TAB-GLD-FLAG   PIC X(01) VALUE "N".
005900        05  FILLER                      PIC X(10).
