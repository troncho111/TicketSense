000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TKAVALOC.
000500 AUTHOR.         RON HUA SH.
000600 INSTALLATION.   TICKETSENSE BATCH ALLOCATIONS.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE BATCH DRIVER FOR THE TICKET-TO-ORDER
001200*               ALLOCATION RUN.  IT IS THE ONLY PROGRAM IN THE
001300*               SUITE THAT OWNS A FILE, AND THE ONLY ONE THAT
001400*               WRITES ANYTHING TO DISK.  IT LOADS THE RULES,
001500*               CATEGORY-HIERARCHY AND CATEGORY-MAPPING CONFIG
001600*               INTO WORKING TABLES, EXPANDS THE LIVEFOOTBALL-
001700*               TICKETS PARENT/CHILD MAPPING ROWS, BUILDS THE
001800*               BLOCK-EXCLUSIVITY MAP, LOADS THE TICKET INVENTORY
001900*               AND THE ORDER FILE, SORTS THE ORDERS, THEN DRIVES
002000*               ONE ALLOCATION PASS PER ORDER - CALLING TKAVCATM
002100*               TO RESOLVE PERMITTED BLOCKS, TKAVBLKX TO SORT AND
002200*               TIXSTOCK-TRANSLATE THE BLOCK LIST, AND TKAVASGN TO
002300*               PICK THE SEATS - BEFORE COMMITTING THE RESULT,
002400*               REWRITING THE TICKET FILE, AND PRINTING THE RUN
002500*               SUMMARY.
002600*______________________________________________________________
002700* HISTORY OF MODIFICATION:
002800*================================================================
002900* TKA0001  14/03/1991  RSH  - INITIAL VERSION
003000*                           - RULES/HIERARCHY/CATMAP LOAD, TICKET
003100*                             AND ORDER LOAD, PER-ORDER ALLOCATION
003200*                             LOOP, COMMIT, RUN SUMMARY
003300*----------------------------------------------------------------
003400* TKA0005  02/09/1991  RSH  - ADDED THE SPECIFIC-BLOCK BYPASS FOR
003500*                             ORDERS WHOSE CATEGORY ENDS IN A
003600*                             STANDALONE 3-DIGIT BLOCK NUMBER
003700*----------------------------------------------------------------
003800* TKA0007  21/01/1992  RSH  - SEATING-ARRANGEMENT TEXT PARSE
003900*                             (SINGLE / UP TO n TOGETHER)
004000*----------------------------------------------------------------
004100* TKA0008  02/09/1992  RSH  - ALREADY-ASSIGNED ORDER SET NOW
004200*                             COLLECTED WHILE THE TICKETS FILE IS
004300*                             BEING LOADED, NOT RESCANNED PER ORDER
004400*----------------------------------------------------------------
004500* TKA0010  21/01/1993  BGT  - CHANGED_CATEGORY_NOT_IN_MAPPING
004600*                             RESULT STATUS ADDED FOR WHEN NO
004700*                             BLOCKS RESOLVE FOR THE CATEGORY
004800*----------------------------------------------------------------
004900* TKA0013  04/12/1993  BGT  - BLOCK-EXCLUSIVITY MAP REWORKED AS A
005000*                             TWO-PASS BUILD SO A BLOCK MAPPED
005100*                             TWICE BY ONE SOURCE IS NOT COUNTED
005200*                             AS TWO OWNING SOURCES
005300*----------------------------------------------------------------
005400* TKA0016  17/07/1994  WCL  - LIVEFOOTBALLTICKETS PARENT/CHILD
005500*                             MAPPING EXPANSION ADDED AT LOAD TIME
005600*----------------------------------------------------------------
005700* TKA0018  02/09/1994  BGT  - ORD-CATEGORY WIDENED TO 30 BYTES -
005800*                             SEE TKAORDR - STORE-ONE-ORDER UPDATED
005900*----------------------------------------------------------------
006000* TKA0021  11/05/1995  BGT  - MAPPING TABLE RAISED TO 1000 ROWS TO
006100*                             HOLD THE EXPANDED CHILD ROWS
006200*----------------------------------------------------------------
006300* TKA0023  04/12/1995  BGT  - DRIVER NOW PASSES THE ORDER'S
006400*                             NORMALISED SOURCE INTO THE BLOCK-LIST
006500*                             CALL SO TIXSTOCK TWIN EXPANSION FIRES
006600*----------------------------------------------------------------
006700* TKA0024  06/06/1996  WCL  - TICKETS-OUT NOW WRITTEN IN FULL AFTER
006800*                             THE ALLOCATION LOOP RATHER THAN IN
006900*                             PLACE - WE NO LONGER REWRITE A LIVE
007000*                             SPREADSHEET, WE BATCH IT
007100*----------------------------------------------------------------
007200* TKA0026  09/11/1996  WCL  - ALREADY-ASSIGNED CHECK NOW A SEARCH
007300*                             OVER A BUILT TABLE INSTEAD OF A FULL
007400*                             TICKET-TABLE SCAN PER ORDER
007500*----------------------------------------------------------------
007600* TKA0027  30/09/1997  WCL  - Y2K READINESS SWEEP - WK-C-RUN-DATE
007700*                             IS AN 8-DIGIT FIELD, NO 2-DIGIT YEAR
007800*                             IS STORED ANYWHERE IN THIS ROUTINE
007900*----------------------------------------------------------------
008000* TKA0030  19/02/1998  WCL  - TICKET TABLE OCCURS RAISED TO 6000 TO
008100*                             MATCH TKATICK
008200*----------------------------------------------------------------
008300* TKA0032  11/08/1999  HLM  - REQ 1187 - PERMITTED-BLOCK LIST NOW
008400*                             CARRIES THE BLOCK'S NUMERIC VALUE FOR
008500*                             THE ALLOCATOR'S SORT
008600*----------------------------------------------------------------
008700* TKA0034  21/01/2000  HLM  - REQ 1210 - PER-SOURCE ALLOW-SCH FLAG
008800*                             LOOKED UP FROM THE RULES TABLE BEFORE
008900*                             EACH CALL TO THE ALLOCATOR
009000*----------------------------------------------------------------
009100* TKA0035  06/03/2002  HLM  - REQ 1340 - GOLDENSEAT DROPPED AS A
009200*                             SUPPORTED SOURCE - CHECK LEFT TABLE-
009300*                             DRIVEN SO IT CAN COME BACK
009400*----------------------------------------------------------------
009500 EJECT
009600**********************
009700 ENVIRONMENT DIVISION.
009800**********************
009900 CONFIGURATION SECTION.
010000 SOURCE-COMPUTER.  IBM-AS400.
010100 OBJECT-COMPUTER.  IBM-AS400.
010200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
010300                   UPSI-0 IS WK-C-ALOC-TRACE-SW.
010400
010500 INPUT-OUTPUT SECTION.
010600 FILE-CONTROL.
010700     SELECT ORDERS     ASSIGN TO DATABASE-ORDERS
010800             ORGANIZATION IS SEQUENTIAL
010900             FILE STATUS IS WK-C-FILE-STATUS.
011000
011100     SELECT TICKETS    ASSIGN TO DATABASE-TICKETS
011200             ORGANIZATION IS SEQUENTIAL
011300             FILE STATUS IS WK-C-FILE-STATUS.
011400
011500     SELECT CATMAP     ASSIGN TO DATABASE-CATMAP
011600             ORGANIZATION IS SEQUENTIAL
011700             FILE STATUS IS WK-C-FILE-STATUS.
011800
011900     SELECT HIERARCHY  ASSIGN TO DATABASE-HIERARCHY
012000             ORGANIZATION IS SEQUENTIAL
012100             FILE STATUS IS WK-C-FILE-STATUS.
012200
012300     SELECT RULES      ASSIGN TO DATABASE-RULES
012400             ORGANIZATION IS SEQUENTIAL
012500             FILE STATUS IS WK-C-FILE-STATUS.
012600
012700     SELECT TICKETSOUT ASSIGN TO DATABASE-TICKETSOUT
012800             ORGANIZATION IS SEQUENTIAL
012900             FILE STATUS IS WK-C-FILE-STATUS.
013000
013100     SELECT RESULTS    ASSIGN TO DATABASE-RESULTS
013200             ORGANIZATION IS SEQUENTIAL
013300             FILE STATUS IS WK-C-FILE-STATUS.
013400 EJECT
013500***************
013600 DATA DIVISION.
013700***************
013800 FILE SECTION.
013900*
014000 FD  ORDERS
014100     LABEL RECORDS ARE OMITTED
014200     RECORD CONTAINS 124 CHARACTERS
014300     DATA RECORD IS ORDR-FD-RECORD.
014400 01  ORDR-FD-RECORD.
014500     05  ORDR-FD-TEXT            PIC X(122).
014600     05  FILLER                  PIC X(02).
014700*
014800 FD  TICKETS
014900     LABEL RECORDS ARE OMITTED
015000     RECORD CONTAINS 62 CHARACTERS
015100     DATA RECORD IS TKT-FD-RECORD.
015200 01  TKT-FD-RECORD.
015300     05  TKT-FD-TEXT             PIC X(60).
015400     05  FILLER                  PIC X(02).
015500*
015600 FD  CATMAP
015700     LABEL RECORDS ARE OMITTED
015800     RECORD CONTAINS 54 CHARACTERS
015900     DATA RECORD IS CATMAP-FD-RECORD.
016000 01  CATMAP-FD-RECORD.
016100     05  CATMAP-FD-TEXT          PIC X(52).
016200     05  FILLER                  PIC X(02).
016300*
016400 FD  HIERARCHY
016500     LABEL RECORDS ARE OMITTED
016600     RECORD CONTAINS 62 CHARACTERS
016700     DATA RECORD IS HIER-FD-RECORD.
016800 01  HIER-FD-RECORD.
016900     05  HIER-FD-TEXT            PIC X(60).
017000     05  FILLER                  PIC X(02).
017100*
017200 FD  RULES
017300     LABEL RECORDS ARE OMITTED
017400     RECORD CONTAINS 22 CHARACTERS
017500     DATA RECORD IS RUL-FD-RECORD.
017600 01  RUL-FD-RECORD.
017700     05  RUL-FD-TEXT             PIC X(20).
017800     05  FILLER                  PIC X(02).
017900*
018000 FD  TICKETSOUT
018100     LABEL RECORDS ARE OMITTED
018200     RECORD CONTAINS 62 CHARACTERS
018300     DATA RECORD IS TKTOUT-FD-RECORD.
018400 01  TKTOUT-FD-RECORD.
018500     05  TKTOUT-FD-TEXT          PIC X(60).
018600     05  FILLER                  PIC X(02).
018700*
018800 FD  RESULTS
018900     LABEL RECORDS ARE OMITTED
019000     RECORD CONTAINS 133 CHARACTERS
019100     DATA RECORD IS RES-FD-RECORD.
019200 01  RES-FD-RECORD.
019300     05  RES-FD-TEXT             PIC X(131).
019400     05  FILLER                  PIC X(02).
019500 EJECT
019600*************************
019700 WORKING-STORAGE SECTION.
019800*************************
019900 01  FILLER                          PIC X(24)        VALUE
020000     "** PROGRAM TKAVALOC **".
020100*
020200* ------------------ PROGRAM WORKING STORAGE -------------------*
020300 01    WK-C-COMMON.
020400 COPY TKACMWS.
020500*
020600*-----------------------------------------------------------------*
020700*  THE FOUR SHARED TABLES AND THE RESULT-LINE LAYOUT - COPIED     *
020800*  PLAIN SINCE EACH MEMBER OF TKACTAB IS ALREADY A FULL 01.       *
020900*-----------------------------------------------------------------*
021000 COPY TKACTAB.
021100*
021200 01  WK-RUL-RECORD.
021300 COPY TKARULE.
021400*
021500 01  WK-CFGT-RECORD.
021600 COPY TKACFGT.
021700*
021800 01  WK-TKT-RECORD.
021900 COPY TKATICK.
022000*
022100 01  WK-ORDR-RECORD.
022200 COPY TKAORDR.
022300*
022400*-----------------------------------------------------------------*
022500*  TKA0001  CALL-LINKAGE RECORDS FOR THE THREE SERVICE ROUTINES - *
022600*  TKAVALOC OWNS THE STORAGE AND BUILDS EACH ONE BEFORE ITS CALL. *
022700*-----------------------------------------------------------------*
022800 COPY TKALASG.
022900 COPY TKALCAT.
023000 COPY TKALBLK.
023100 EJECT
023200******************************************************************
023300*    TKA0008  ORDER NUMBERS ALREADY SEEN IN TKT-TAB-ASSIGNED AT   *
023400*    TICKET-LOAD TIME - TKA0026 SEARCHED RATHER THAN RESCANNED.   *
023500******************************************************************
023600 01  TKA-ASSIGNED-ORD-TABLE.
023700     05  ASGORD-COUNT            PIC 9(04) COMP.
023800     05  ASGORD-ENTRY OCCURS 2000 TIMES INDEXED BY ASGORD-IDX.
023900         10  ASGORD-NUMBER       PIC X(12).
024000         10  FILLER              PIC X(02).
024100     05  FILLER                  PIC X(02).
024200*
024300******************************************************************
024400*    TKA0001  ONE ENTRY PER ORDER READ, SORTED BY TKA0005'S       *
024500*    SPECIFIC-BLOCK FLAG THEN BY CATEGORY TEXT BEFORE THE LOOP.   *
024600******************************************************************
024700 01  TKA-ORDER-TABLE.
024800     05  ORD-TAB-COUNT           PIC 9(04) COMP.
024900     05  ORD-TAB-ENTRY OCCURS 2000 TIMES INDEXED BY ORD-IDX,
025000                                                    ORD-IDX2.
025100         10  ORD-TAB-NUMBER      PIC X(12).
025200         10  ORD-TAB-SOURCE      PIC X(20).
025300         10  ORD-TAB-EVENT       PIC X(40).
025400         10  ORD-TAB-CATEGORY    PIC X(30).
025500         10  ORD-TAB-QTY         PIC 9(02) COMP.
025600         10  ORD-TAB-SEATING     PIC X(20).
025700         10  ORD-TAB-SEAT-LIMIT  PIC 9(02) COMP.
025800         10  ORD-TAB-SPEC-BLK-SW PIC X(01).
025900             88  ORD-TAB-SPEC-BLOCK-ORDER   VALUE "Y".
026000         10  ORD-TAB-SPEC-BLOCK  PIC X(04).
026100         10  ORD-TAB-SORTKEY.
026200             15  ORD-TAB-SORT-SPEC   PIC 9(01).
026300*                        TKA0005 - 0 = SPECIFIC-BLOCK ORDER, SORTS
026400*                        AHEAD OF 1 = ORDINARY MAPPED ORDER
026500             15  ORD-TAB-SORT-CATG   PIC X(30).
026600         10  FILLER              PIC X(02).
026700     05  FILLER                  PIC X(02).
026800*
026900******************************************************************
027000*    TKA0010  ONE ENTRY PER NON-ASSIGNED RESULT, HELD FOR THE     *
027100*    RUN-SUMMARY BLOCK PRINTED AFTER THE ALLOCATION LOOP.         *
027200******************************************************************
027300 01  TKA-NOTASSIGNED-TABLE.
027400     05  NA-COUNT                PIC 9(04) COMP.
027500     05  NA-ENTRY OCCURS 2000 TIMES INDEXED BY NA-IDX.
027600         10  NA-ORDER            PIC X(12).
027700         10  NA-SOURCE           PIC X(20).
027800         10  NA-STATUS           PIC X(32).
027900         10  NA-REASON           PIC X(40).
028000         10  FILLER              PIC X(02).
028100     05  FILLER                  PIC X(02).
028200 EJECT
028300******************************************************************
028400*    RESULTS REPORT PRINT LINE - DETAIL/SEAT/SUMMARY LINES ALL    *
028500*    SHARE THIS ONE 133-BYTE BUFFER, MATCHING RES-FD-RECORD.      *
028600******************************************************************
028700 01  WK-PRINT-LINE.
028800     05  PR-ORDER                PIC X(12).
028900     05  FILLER                  PIC X(02).
029000     05  PR-SOURCE               PIC X(20).
029100     05  FILLER                  PIC X(02).
029200     05  PR-STATUS               PIC X(32).
029300     05  FILLER                  PIC X(02).
029400     05  PR-REASON               PIC X(40).
029500     05  FILLER                  PIC X(23).
029600*
029700 01  WK-PRINT-SEAT-VIEW REDEFINES WK-PRINT-LINE.
029800     05  FILLER                  PIC X(04).
029900     05  PR-SEAT-BLOCK           PIC X(04).
030000     05  FILLER                  PIC X(02).
030100     05  PR-SEAT-ROW             PIC 9(03).
030200     05  FILLER                  PIC X(02).
030300     05  PR-SEAT-SEAT            PIC 9(03).
030400     05  FILLER                  PIC X(02).
030500     05  PR-SEAT-TKTID           PIC 9(06).
030600     05  FILLER                  PIC X(107).
030700*
030800 77  WK-N-ALOC-TOTAL-PROCESSED  PIC 9(04) COMP.
030900 77  WK-N-ALOC-TOTAL-ASSIGNED   PIC 9(04) COMP.
031000 01  WK-N-ALOC-TOTAL-PROC-DISP  PIC 9(04).
031100 01  WK-N-ALOC-TOTAL-ASGN-DISP  PIC 9(04).
031200*
031300 EJECT
031400******************************************************************
031500*    TKA0001  GENERIC "NUMERIC BLOCK VALUE" HELPER - STRIP THE    *
031600*    NON-DIGIT CHARACTERS FROM A 4-BYTE BLOCK ID AND RETURN THE   *
031700*    INTEGER FORMED BY WHAT'S LEFT - NO DIGITS MEANS ZERO.        *
031800******************************************************************
031900 01  WK-C-ALOC-BLOCK-IN          PIC X(04).
032000 01  WK-N-ALOC-BLKNUM-OUT        PIC 9(04) COMP.
032100 01  WK-N-ALOC-CHAR-POS          PIC 9(01) COMP.
032200 01  WK-C-ALOC-DIGITS-ONLY       PIC X(04).
032300 01  WK-N-ALOC-DIGITS-LEN        PIC 9(01) COMP.
032400 01  WK-C-ALOC-DIGITS-PADDED     PIC X(04).
032500 01  WK-N-ALOC-DIGITS-NUMERIC REDEFINES WK-C-ALOC-DIGITS-PADDED
032600                                 PIC 9(04).
032700*
032800******************************************************************
032900*    TKA0016  LIVEFOOTBALLTICKETS PARENT/CHILD MAPPING EXPANSION  *
033000******************************************************************
033100 01  WK-N-ALOC-MAP-ORIG-COUNT    PIC 9(04) COMP.
033200 01  WK-N-ALOC-MAP-SCAN          PIC 9(04) COMP.
033300 01  WK-C-ALOC-PARENT-CATG       PIC X(30).
033400*
033500******************************************************************
033600*    TKA0013  BLOCK-EXCLUSIVITY MAP - TWO-PASS BUILD              *
033700******************************************************************
033800 01  WK-N-ALOC-EXCL-OWNERS       PIC 9(01) COMP.
033900 01  WK-N-ALOC-RUL-COUNT         PIC 9(01) COMP.
034000*
034100******************************************************************
034200*    TKA0008  TICKETS-FILE LOAD WORKING FIELDS                   *
034300******************************************************************
034400 01  WK-N-ALOC-TICKET-ROWNUM     PIC 9(06) COMP.
034500 01  WK-N-ALOC-SEAT-QUOT         PIC 9(03) COMP.
034600 01  WK-N-ALOC-SEAT-REM          PIC 9(01) COMP.
034700*
034800******************************************************************
034900*    TKA0005/TKA0007  ORDERS-FILE LOAD WORKING FIELDS             *
035000******************************************************************
035100 01  WK-C-ALOC-SPEC-BLK-SW       PIC X(01).
035200     88  WK-C-ALOC-SPEC-BLOCK-FOUND     VALUE "Y".
035300 01  WK-C-ALOC-SPEC-BLOCK        PIC X(04).
035400 01  WK-N-ALOC-SEAT-LIMIT-CALC   PIC 9(02) COMP.
035500 01  WK-N-ALOC-SCAN-POS          PIC 9(02) COMP.
035600 01  WK-N-ALOC-UPTO-DIGIT-CNT    PIC 9(01) COMP.
035700 01  WK-C-ALOC-UPTO-DIGITS       PIC X(02).
035800 01  WK-C-ALOC-FOUND-SW          PIC X(01).
035900     88  WK-C-ALOC-TEXT-FOUND           VALUE "Y".
036000 EJECT
036100******************************************************************
036200*    TKA0001  ORDERS-TABLE SORT - BUBBLE SORT OVER TKA-ORDER-     *
036300*    TABLE BY ORD-TAB-SORTKEY, SAME IDIOM AS TKAVBLKX'S BLOCK-    *
036400*    LIST SORT.                                                  *
036500******************************************************************
036600 77  WK-N-ALOC-SORT-I            PIC 9(04) COMP.
036700 77  WK-N-ALOC-SORT-J            PIC 9(04) COMP.
036800 01  WK-N-ALOC-SORT-SW           PIC X(01).
036900     88  WK-C-ALOC-SORT-SWAPPED        VALUE "Y".
037000 01  WK-G-ALOC-SWAP-AREA.
037100     05  WK-C-ALOC-SAVE-NUMBER       PIC X(12).
037200     05  WK-C-ALOC-SAVE-SOURCE       PIC X(20).
037300     05  WK-C-ALOC-SAVE-EVENT        PIC X(40).
037400     05  WK-C-ALOC-SAVE-CATEGORY     PIC X(30).
037500     05  WK-N-ALOC-SAVE-QTY          PIC 9(02) COMP.
037600     05  WK-C-ALOC-SAVE-SEATING      PIC X(20).
037700     05  WK-N-ALOC-SAVE-SEAT-LIMIT   PIC 9(02) COMP.
037800     05  WK-C-ALOC-SAVE-SPEC-BLK-SW  PIC X(01).
037900     05  WK-C-ALOC-SAVE-SPEC-BLOCK   PIC X(04).
038000     05  WK-C-ALOC-SAVE-SORTKEY      PIC X(31).
038100     05  FILLER                      PIC X(02).
038200*
038300 01  WK-G-ALOC-SWAP-VIEW REDEFINES WK-G-ALOC-SWAP-AREA.
038400     05  FILLER                      PIC X(164).
038500*
038600******************************************************************
038700*    TKA0001/TKA0026  PER-ORDER DISPATCH SWITCHES                *
038800******************************************************************
038900 01  WK-C-ALOC-ALREADY-SW        PIC X(01).
039000 01  WK-C-ALOC-SKIP-ORDER-SW     PIC X(01).
039100 01  WK-C-ALOC-NO-BLOCKS-SW      PIC X(01).
039200 EJECT
039300*****************
039400 PROCEDURE DIVISION.
039500*****************
039600 MAIN-MODULE.
039700     PERFORM A000-INITIALIZE THRU A099-INITIALIZE-EX.
039800     PERFORM A100-LOAD-RULES-TABLE
039900        THRU A199-LOAD-RULES-TABLE-EX.
040000     PERFORM A200-LOAD-HIERARCHY-TABLE
040100        THRU A299-LOAD-HIERARCHY-TABLE-EX.
040200     PERFORM A300-LOAD-MAPPING-TABLE
040300        THRU A399-LOAD-MAPPING-TABLE-EX.
040400     PERFORM A400-EXPAND-HIER-MAPPING
040500        THRU A499-EXPAND-HIER-MAPPING-EX.
040600     PERFORM A500-BUILD-EXCLUSIVITY-MAP
040700        THRU A599-BUILD-EXCLUSIVITY-MAP-EX.
040800     PERFORM B100-LOAD-TICKETS-TABLE
040900        THRU B199-LOAD-TICKETS-TABLE-EX.
041000     PERFORM C100-LOAD-ORDERS-TABLE
041100        THRU C199-LOAD-ORDERS-TABLE-EX.
041200     PERFORM C900-SORT-ORDERS-TABLE
041300        THRU C999-SORT-ORDERS-TABLE-EX.
041400     PERFORM D000-PROCESS-ALL-ORDERS
041500        THRU D099-PROCESS-ALL-ORDERS-EX.
041600     PERFORM D900-WRITE-TICKETS-OUT
041700        THRU D999-WRITE-TICKETS-OUT-EX.
041800     PERFORM E100-WRITE-SUMMARY
041900        THRU E199-WRITE-SUMMARY-EX.
042000     GO TO Z999-END-PROGRAM-ROUTINE-EX.
042100
042200*------------------------------------------------------------------*
042300*  TKA0001  OPEN ALL SEVEN FILES AND ZERO THE RUN COUNTERS.        *
042400*------------------------------------------------------------------*
042500 A000-INITIALIZE.
042600     OPEN INPUT  ORDERS
042700                 TICKETS
042800                 CATMAP
042900                 HIERARCHY
043000                 RULES.
043100     OPEN OUTPUT TICKETSOUT
043200                 RESULTS.
043300     MOVE ZERO TO WK-N-ALOC-TOTAL-PROCESSED
043400                  WK-N-ALOC-TOTAL-ASSIGNED
043500                  MAP-TAB-COUNT
043600                  HIER-TAB-COUNT
043700                  EXCL-TAB-COUNT
043800                  TKT-TAB-COUNT
043900                  ORD-TAB-COUNT
044000                  ASGORD-COUNT
044100                  NA-COUNT
044200                  WK-N-ALOC-RUL-COUNT.
044300
044400 A099-INITIALIZE-EX.
044500     EXIT.
044600
044700*------------------------------------------------------------------*
044800*  TKA0001  READ THE RULES FILE - A GLOBAL STRICT-SINGLE ROW       *
044900*           (BLANK SOURCE NAME) PLUS UP TO FIVE PER-SOURCE ROWS.   *
045000*------------------------------------------------------------------*
045100 A100-LOAD-RULES-TABLE.
045200     PERFORM A110-READ-ONE-RULE THRU A119-READ-ONE-RULE-EX.
045300
045400 A105-READ-RULE-LOOP.
045500     IF WK-C-END-OF-FILE
045600         GO TO A199-LOAD-RULES-TABLE-EX.
045700     PERFORM A115-STORE-ONE-RULE THRU A115-STORE-ONE-RULE-EX.
045800     PERFORM A110-READ-ONE-RULE THRU A119-READ-ONE-RULE-EX.
045900     GO TO A105-READ-RULE-LOOP.
046000
046100 A199-LOAD-RULES-TABLE-EX.
046200     EXIT.
046300
046400 A110-READ-ONE-RULE.
046500     READ RULES INTO WK-RUL-RECORD
046600         AT END
046700             SET WK-C-END-OF-FILE TO TRUE.
046800
046900 A119-READ-ONE-RULE-EX.
047000     EXIT.
047100
047200 A115-STORE-ONE-RULE.
047300     IF RUL-SRC-NAME = SPACES
047400         MOVE RUL-STRICT-SINGLE TO WK-RUL-STRICT-SINGLE
047500         GO TO A115-STORE-ONE-RULE-EX.
047600     IF WK-N-ALOC-RUL-COUNT >= 5
047700         GO TO A115-STORE-ONE-RULE-EX.
047800     ADD 1 TO WK-N-ALOC-RUL-COUNT.
047900     SET RUL-IDX TO WK-N-ALOC-RUL-COUNT.
048000     MOVE RUL-SRC-NAME      TO WK-RUL-SRC-NAME (RUL-IDX).
048100     MOVE RUL-SRC-ALLOW-SCH TO WK-RUL-ALLOW-SCH (RUL-IDX).
048200
048300 A115-STORE-ONE-RULE-EX.
048400     EXIT.
048500 EJECT
048600*------------------------------------------------------------------*
048700*  TKA0001  READ THE CATEGORY-HIERARCHY FILE IN PRIORITY ORDER.    *
048800*------------------------------------------------------------------*
048900 A200-LOAD-HIERARCHY-TABLE.
049000     PERFORM A210-READ-ONE-HIER THRU A219-READ-ONE-HIER-EX.
049100
049200 A205-READ-HIER-LOOP.
049300     IF WK-C-END-OF-FILE
049400         GO TO A299-LOAD-HIERARCHY-TABLE-EX.
049500     PERFORM A215-STORE-ONE-HIER THRU A215-STORE-ONE-HIER-EX.
049600     PERFORM A210-READ-ONE-HIER THRU A219-READ-ONE-HIER-EX.
049700     GO TO A205-READ-HIER-LOOP.
049800
049900 A299-LOAD-HIERARCHY-TABLE-EX.
050000     EXIT.
050100
050200 A210-READ-ONE-HIER.
050300     READ HIERARCHY INTO HIER-RECORD
050400         AT END
050500             SET WK-C-END-OF-FILE TO TRUE.
050600
050700 A219-READ-ONE-HIER-EX.
050800     EXIT.
050900
051000 A215-STORE-ONE-HIER.
051100     IF HIER-TAB-COUNT >= 200
051200         GO TO A215-STORE-ONE-HIER-EX.
051300     ADD 1 TO HIER-TAB-COUNT.
051400     SET HIER-IDX TO HIER-TAB-COUNT.
051500     MOVE HIER-NAME  TO HIER-TAB-NAME  (HIER-IDX).
051600     MOVE HIER-LEVEL TO HIER-TAB-LEVEL (HIER-IDX).
051700     MOVE HIER-ALIAS TO HIER-TAB-ALIAS (HIER-IDX).
051800
051900 A215-STORE-ONE-HIER-EX.
052000     EXIT.
052100 EJECT
052200*------------------------------------------------------------------*
052300*  TKA0001/TKA0032  READ THE CATEGORY-MAPPING FILE, COMPUTING THE  *
052400*           NUMERIC BLOCK VALUE FOR EACH BLOCK AS IT IS STORED.    *
052500*------------------------------------------------------------------*
052600 A300-LOAD-MAPPING-TABLE.
052700     PERFORM A310-READ-ONE-MAP THRU A319-READ-ONE-MAP-EX.
052800
052900 A305-READ-MAP-LOOP.
053000     IF WK-C-END-OF-FILE
053100         GO TO A399-LOAD-MAPPING-TABLE-EX.
053200     PERFORM A315-STORE-ONE-MAP THRU A315-STORE-ONE-MAP-EX.
053300     PERFORM A310-READ-ONE-MAP THRU A319-READ-ONE-MAP-EX.
053400     GO TO A305-READ-MAP-LOOP.
053500
053600 A399-LOAD-MAPPING-TABLE-EX.
053700     EXIT.
053800
053900 A310-READ-ONE-MAP.
054000     READ CATMAP INTO CATMAP-RECORD
054100         AT END
054200             SET WK-C-END-OF-FILE TO TRUE.
054300
054400 A319-READ-ONE-MAP-EX.
054500     EXIT.
054600
054700 A315-STORE-ONE-MAP.
054800     IF MAP-TAB-COUNT >= 1000
054900         GO TO A315-STORE-ONE-MAP-EX.
055000     ADD 1 TO MAP-TAB-COUNT.
055100     SET MAP-IDX TO MAP-TAB-COUNT.
055200     MOVE MAP-SOURCE   TO MAP-TAB-SOURCE   (MAP-IDX).
055300     MOVE MAP-CATEGORY TO MAP-TAB-CATEGORY (MAP-IDX).
055400     MOVE MAP-BLOCK    TO MAP-TAB-BLOCK    (MAP-IDX).
055500     IF MAP-BLOCK = SPACES
055600         SET MAP-IS-PARENT (MAP-IDX) TO TRUE
055700         MOVE ZERO TO MAP-TAB-BLKNUM (MAP-IDX)
055800         GO TO A315-STORE-ONE-MAP-EX.
055900     MOVE "N" TO MAP-TAB-PARENTFLAG (MAP-IDX).
056000     MOVE MAP-BLOCK TO WK-C-ALOC-BLOCK-IN.
056100     PERFORM A320-COMPUTE-BLKNUM THRU A329-COMPUTE-BLKNUM-EX.
056200     MOVE WK-N-ALOC-BLKNUM-OUT TO MAP-TAB-BLKNUM (MAP-IDX).
056300
056400 A315-STORE-ONE-MAP-EX.
056500     EXIT.
056600 EJECT
056700*------------------------------------------------------------------*
056800*  TKA0032  "NUMERIC BLOCK VALUE" = THE DIGITS OF THE 4-BYTE BLOCK *
056900*           ID, NON-DIGITS STRIPPED, READ RIGHT-JUSTIFIED SO A     *
057000*           BLOCK LIKE "T09A" CORRECTLY YIELDS 9, NOT 900.         *
057100*------------------------------------------------------------------*
057200 A320-COMPUTE-BLKNUM.
057300     MOVE SPACES TO WK-C-ALOC-DIGITS-ONLY.
057400     MOVE ZERO   TO WK-N-ALOC-DIGITS-LEN.
057500     PERFORM A321-SCAN-ONE-CHAR THRU A321-SCAN-ONE-CHAR-EX
057600         VARYING WK-N-ALOC-CHAR-POS FROM 1 BY 1
057700           UNTIL WK-N-ALOC-CHAR-POS > 4.
057800
057900     IF WK-N-ALOC-DIGITS-LEN = 0
058000         MOVE ZERO TO WK-N-ALOC-BLKNUM-OUT
058100         GO TO A329-COMPUTE-BLKNUM-EX.
058200
058300     MOVE "0000" TO WK-C-ALOC-DIGITS-PADDED.
058400     MOVE WK-C-ALOC-DIGITS-ONLY (1:WK-N-ALOC-DIGITS-LEN)
058500         TO WK-C-ALOC-DIGITS-PADDED
058600             (5 - WK-N-ALOC-DIGITS-LEN:WK-N-ALOC-DIGITS-LEN).
058700     MOVE WK-N-ALOC-DIGITS-NUMERIC TO WK-N-ALOC-BLKNUM-OUT.
058800
058900 A329-COMPUTE-BLKNUM-EX.
059000     EXIT.
059100
059200 A321-SCAN-ONE-CHAR.
059300     IF WK-C-ALOC-BLOCK-IN (WK-N-ALOC-CHAR-POS:1) IS NUMERIC
059400         ADD 1 TO WK-N-ALOC-DIGITS-LEN
059500         MOVE WK-C-ALOC-BLOCK-IN (WK-N-ALOC-CHAR-POS:1)
059600             TO WK-C-ALOC-DIGITS-ONLY (WK-N-ALOC-DIGITS-LEN:1).
059700
059800 A321-SCAN-ONE-CHAR-EX.
059900     EXIT.
060000 EJECT
060100*------------------------------------------------------------------*
060200*  TKA0016  FOR SOURCE LIVEFOOTBALLTICKETS, A PARENT ROW (NO BLOCK *
060300*           OF ITS OWN) RECEIVES THE UNION OF ITS CHILDREN'S       *
060400*           BLOCKS UP TO THE NEXT PARENT - APPENDED AS NEW ROWS SO *
060500*           TKAVCATM NEEDS NO SPECIAL PARENT-WALK LOGIC OF ITS OWN.*
060600*------------------------------------------------------------------*
060700 A400-EXPAND-HIER-MAPPING.
060800     MOVE MAP-TAB-COUNT TO WK-N-ALOC-MAP-ORIG-COUNT.
060900     PERFORM A410-SCAN-ONE-MAP-ROW THRU A410-SCAN-ONE-MAP-ROW-EX
061000         VARYING MAP-IDX FROM 1 BY 1
061100           UNTIL MAP-IDX > WK-N-ALOC-MAP-ORIG-COUNT.
061200
061300 A499-EXPAND-HIER-MAPPING-EX.
061400     EXIT.
061500
061600 A410-SCAN-ONE-MAP-ROW.
061700     IF MAP-TAB-SOURCE (MAP-IDX) NOT = "LIVEFOOTBALLTICKETS"
061800         GO TO A410-SCAN-ONE-MAP-ROW-EX.
061900     IF NOT MAP-IS-PARENT (MAP-IDX)
062000         GO TO A410-SCAN-ONE-MAP-ROW-EX.
062100
062200     MOVE MAP-TAB-CATEGORY (MAP-IDX) TO WK-C-ALOC-PARENT-CATG.
062300     MOVE MAP-IDX TO WK-N-ALOC-MAP-SCAN.
062400     ADD 1 TO WK-N-ALOC-MAP-SCAN.
062500
062600 A415-EXPAND-CHILD-LOOP.
062700     IF WK-N-ALOC-MAP-SCAN > WK-N-ALOC-MAP-ORIG-COUNT
062800         GO TO A410-SCAN-ONE-MAP-ROW-EX.
062900     IF MAP-TAB-SOURCE (WK-N-ALOC-MAP-SCAN) NOT =
063000                                        "LIVEFOOTBALLTICKETS"
063100         GO TO A410-SCAN-ONE-MAP-ROW-EX.
063200     IF MAP-IS-PARENT (WK-N-ALOC-MAP-SCAN)
063300         GO TO A410-SCAN-ONE-MAP-ROW-EX.
063400
063500     PERFORM A420-EXPAND-ONE-CHILD THRU A420-EXPAND-ONE-CHILD-EX.
063600     ADD 1 TO WK-N-ALOC-MAP-SCAN.
063700     GO TO A415-EXPAND-CHILD-LOOP.
063800
063900 A410-SCAN-ONE-MAP-ROW-EX.
064000     EXIT.
064100
064200 A420-EXPAND-ONE-CHILD.
064300     IF MAP-TAB-COUNT >= 1000
064400         GO TO A420-EXPAND-ONE-CHILD-EX.
064500     ADD 1 TO MAP-TAB-COUNT.
064600*                        TKA0016 - MAP-TAB-COUNT ITSELF IS USED
064700*                        AS THE NEW ROW'S SUBSCRIPT BELOW, NO
064800*                        SEPARATE INDEX-NAME IS NEEDED HERE.
064900     MOVE "LIVEFOOTBALLTICKETS" TO MAP-TAB-SOURCE (MAP-TAB-COUNT).
065000     MOVE WK-C-ALOC-PARENT-CATG TO MAP-TAB-CATEGORY
065100                                             (MAP-TAB-COUNT).
065200     MOVE MAP-TAB-BLOCK  (WK-N-ALOC-MAP-SCAN)
065300         TO MAP-TAB-BLOCK  (MAP-TAB-COUNT).
065400     MOVE MAP-TAB-BLKNUM (WK-N-ALOC-MAP-SCAN)
065500         TO MAP-TAB-BLKNUM (MAP-TAB-COUNT).
065600     MOVE "N" TO MAP-TAB-PARENTFLAG (MAP-TAB-COUNT).
065700
065800 A420-EXPAND-ONE-CHILD-EX.
065900     EXIT.
066000 EJECT
066100*------------------------------------------------------------------*
066200*  TKA0013  BUILD THE BLOCK-EXCLUSIVITY MAP IN TWO PASSES - PASS 1 *
066300*           FLAGS, PER BLOCK, WHICH OF THE FIVE SOURCES MAP TO IT; *
066400*           PASS 2 COUNTS THE FLAGS SET SO A SOURCE THAT MAPS THE  *
066500*           SAME BLOCK TWICE STILL COUNTS AS ONE OWNER.            *
066600*------------------------------------------------------------------*
066700 A500-BUILD-EXCLUSIVITY-MAP.
066800     PERFORM A510-MAP-ONE-BLOCK-OWNER
066900        THRU A510-MAP-ONE-BLOCK-OWNER-EX
067000        VARYING MAP-IDX FROM 1 BY 1
067100          UNTIL MAP-IDX > MAP-TAB-COUNT.
067200
067300     PERFORM A530-COUNT-ONE-OWNER THRU A530-COUNT-ONE-OWNER-EX
067400         VARYING EXCL-IDX FROM 1 BY 1
067500           UNTIL EXCL-IDX > EXCL-TAB-COUNT.
067600
067700 A599-BUILD-EXCLUSIVITY-MAP-EX.
067800     EXIT.
067900
068000 A510-MAP-ONE-BLOCK-OWNER.
068100     IF MAP-TAB-BLOCK (MAP-IDX) = SPACES
068200         GO TO A510-MAP-ONE-BLOCK-OWNER-EX.
068300     PERFORM A520-FIND-OR-ADD-EXCL-ROW
068400        THRU A520-FIND-OR-ADD-EXCL-ROW-EX.
068500
068600     EVALUATE MAP-TAB-SOURCE (MAP-IDX)
068700         WHEN "LIVEFOOTBALLTICKETS"
068800             MOVE "Y" TO EXCL-TAB-LFT-FLAG (EXCL-IDX)
068900         WHEN "FOOTBALLTICKETNET"
069000             MOVE "Y" TO EXCL-TAB-FTN-FLAG (EXCL-IDX)
069100         WHEN "SPORTSEVENTS365"
069200             MOVE "Y" TO EXCL-TAB-SE3-FLAG (EXCL-IDX)
069300         WHEN "TIXSTOCK"
069400             MOVE "Y" TO EXCL-TAB-TIX-FLAG (EXCL-IDX)
069500         WHEN "GOLDENSEAT"
069600             MOVE "Y" TO EXCL-TAB-GLD-FLAG (EXCL-IDX)
069700         WHEN OTHER
069800             CONTINUE
069900     END-EVALUATE.
070000
070100 A510-MAP-ONE-BLOCK-OWNER-EX.
070200     EXIT.
070300
070400 A520-FIND-OR-ADD-EXCL-ROW.
070500     SET EXCL-IDX TO 1.
070600     SEARCH EXCL-TAB-ENTRY
070700         AT END
070800             PERFORM A525-ADD-EXCL-ROW
070900                THRU A525-ADD-EXCL-ROW-EX
071000         WHEN EXCL-TAB-BLOCK (EXCL-IDX) = MAP-TAB-BLOCK (MAP-IDX)
071100             CONTINUE.
071200
071300 A520-FIND-OR-ADD-EXCL-ROW-EX.
071400     EXIT.
071500
071600 A525-ADD-EXCL-ROW.
071700     IF EXCL-TAB-COUNT >= 500
071800         GO TO A525-ADD-EXCL-ROW-EX.
071900     ADD 1 TO EXCL-TAB-COUNT.
072000     SET EXCL-IDX TO EXCL-TAB-COUNT.
072100     MOVE MAP-TAB-BLOCK (MAP-IDX) TO EXCL-TAB-BLOCK (EXCL-IDX).
072200     MOVE ZERO TO EXCL-TAB-OWNERCNT (EXCL-IDX).
072300     MOVE "N" TO EXCL-TAB-LFT-FLAG (EXCL-IDX)
072400                 EXCL-TAB-FTN-FLAG (EXCL-IDX)
072500                 EXCL-TAB-SE3-FLAG (EXCL-IDX)
072600                 EXCL-TAB-TIX-FLAG (EXCL-IDX)
072700                 EXCL-TAB-GLD-FLAG (EXCL-IDX).
072800
072900 A525-ADD-EXCL-ROW-EX.
073000     EXIT.
073100
073200 A530-COUNT-ONE-OWNER.
073300     MOVE ZERO TO WK-N-ALOC-EXCL-OWNERS.
073400     IF EXCL-TAB-LFT-FLAG (EXCL-IDX) = "Y"
073500         ADD 1 TO WK-N-ALOC-EXCL-OWNERS.
073600     IF EXCL-TAB-FTN-FLAG (EXCL-IDX) = "Y"
073700         ADD 1 TO WK-N-ALOC-EXCL-OWNERS.
073800     IF EXCL-TAB-SE3-FLAG (EXCL-IDX) = "Y"
073900         ADD 1 TO WK-N-ALOC-EXCL-OWNERS.
074000     IF EXCL-TAB-TIX-FLAG (EXCL-IDX) = "Y"
074100         ADD 1 TO WK-N-ALOC-EXCL-OWNERS.
074200     IF EXCL-TAB-GLD-FLAG (EXCL-IDX) = "Y"
074300         ADD 1 TO WK-N-ALOC-EXCL-OWNERS.
074400     MOVE WK-N-ALOC-EXCL-OWNERS TO EXCL-TAB-OWNERCNT (EXCL-IDX).
074500
074600 A530-COUNT-ONE-OWNER-EX.
074700     EXIT.
074800 EJECT
074900*------------------------------------------------------------------*
075000*  TKA0008  LOAD THE TICKET INVENTORY INTO TKA-TICKET-TABLE,       *
075100*           SKIPPING INCOMPLETE/NON-NUMERIC ROWS, AND COLLECT THE  *
075200*           ALREADY-ASSIGNED ORDER SET AS WE GO.                   *
075300*------------------------------------------------------------------*
075400 B100-LOAD-TICKETS-TABLE.
075500     MOVE ZERO TO WK-N-ALOC-TICKET-ROWNUM.
075600     PERFORM B110-READ-ONE-TICKET THRU B119-READ-ONE-TICKET-EX.
075700
075800 B105-READ-TICKET-LOOP.
075900     IF WK-C-END-OF-FILE
076000         GO TO B199-LOAD-TICKETS-TABLE-EX.
076100     ADD 1 TO WK-N-ALOC-TICKET-ROWNUM.
076200     PERFORM B120-STORE-ONE-TICKET THRU B120-STORE-ONE-TICKET-EX.
076300     PERFORM B110-READ-ONE-TICKET THRU B119-READ-ONE-TICKET-EX.
076400     GO TO B105-READ-TICKET-LOOP.
076500
076600 B199-LOAD-TICKETS-TABLE-EX.
076700     EXIT.
076800
076900 B110-READ-ONE-TICKET.
077000     READ TICKETS INTO WK-TKT-RECORD
077100         AT END
077200             SET WK-C-END-OF-FILE TO TRUE.
077300
077400 B119-READ-ONE-TICKET-EX.
077500     EXIT.
077600
077700 B120-STORE-ONE-TICKET.
077800     IF TKT-GAME = SPACES OR TKT-BLOCK = SPACES
077900         GO TO B120-STORE-ONE-TICKET-EX.
078000     IF TKT-ROW NOT NUMERIC OR TKT-SEAT NOT NUMERIC
078100         GO TO B120-STORE-ONE-TICKET-EX.
078200     IF TKT-TAB-COUNT >= 6000
078300         GO TO B120-STORE-ONE-TICKET-EX.
078400
078500     ADD 1 TO TKT-TAB-COUNT.
078600     SET TKT-IDX TO TKT-TAB-COUNT.
078700     MOVE WK-N-ALOC-TICKET-ROWNUM TO TKT-TAB-ID     (TKT-IDX).
078800     MOVE TKT-GAME                TO TKT-TAB-GAME   (TKT-IDX).
078900     MOVE TKT-BLOCK                TO TKT-TAB-BLOCK  (TKT-IDX).
079000     MOVE TKT-ROW                  TO TKT-TAB-ROW    (TKT-IDX).
079100     MOVE TKT-SEAT                 TO TKT-TAB-SEAT   (TKT-IDX).
079200     MOVE TKT-ASSIGNED             TO TKT-TAB-ASSIGNED (TKT-IDX).
079300
079400     MOVE TKT-BLOCK TO WK-C-ALOC-BLOCK-IN.
079500     PERFORM A320-COMPUTE-BLKNUM THRU A329-COMPUTE-BLKNUM-EX.
079600     MOVE WK-N-ALOC-BLKNUM-OUT TO TKT-TAB-BLKNUM (TKT-IDX).
079700
079800     DIVIDE TKT-SEAT BY 2 GIVING WK-N-ALOC-SEAT-QUOT
079900         REMAINDER WK-N-ALOC-SEAT-REM.
080000     IF WK-N-ALOC-SEAT-REM = 0
080100         MOVE "E" TO TKT-TAB-PARITY (TKT-IDX)
080200     ELSE
080300         MOVE "O" TO TKT-TAB-PARITY (TKT-IDX).
080400
080500     IF TKT-ASSIGNED NOT = SPACES
080600         PERFORM B150-COLLECT-ASSIGNED-ORDER
080700            THRU B159-COLLECT-ASSIGNED-ORDER-EX.
080800
080900 B120-STORE-ONE-TICKET-EX.
081000     EXIT.
081100 EJECT
081200*------------------------------------------------------------------*
081300*  TKA0026  ADD THE TICKET'S ASSIGNED-TO ORDER NUMBER TO THE       *
081400*           ALREADY-ASSIGNED SET IF IT ISN'T THERE ALREADY.       *
081500*------------------------------------------------------------------*
081600 B150-COLLECT-ASSIGNED-ORDER.
081700     MOVE "N" TO WK-C-ALOC-FOUND-SW.
081800     SET ASGORD-IDX TO 1.
081900     SEARCH ASGORD-ENTRY
082000         AT END
082100             NEXT SENTENCE
082200         WHEN ASGORD-NUMBER (ASGORD-IDX) = TKT-ASSIGNED
082300             MOVE "Y" TO WK-C-ALOC-FOUND-SW.
082400     IF WK-C-ALOC-TEXT-FOUND
082500         GO TO B159-COLLECT-ASSIGNED-ORDER-EX.
082600     IF ASGORD-COUNT >= 2000
082700         GO TO B159-COLLECT-ASSIGNED-ORDER-EX.
082800     ADD 1 TO ASGORD-COUNT.
082900     SET ASGORD-IDX TO ASGORD-COUNT.
083000     MOVE TKT-ASSIGNED TO ASGORD-NUMBER (ASGORD-IDX).
083100
083200 B159-COLLECT-ASSIGNED-ORDER-EX.
083300     EXIT.
083400 EJECT
083500*------------------------------------------------------------------*
083600*  TKA0001/TKA0005/TKA0007  LOAD THE ORDER FILE, SKIPPING BLANK-   *
083700*           NUMBER ROWS, NORMALISING SOURCE, DEFAULTING QTY AND    *
083800*           SEATING, AND DETECTING A SPECIFIC-BLOCK CATEGORY.      *
083900*------------------------------------------------------------------*
084000 C100-LOAD-ORDERS-TABLE.
084100     PERFORM C110-READ-ONE-ORDER THRU C119-READ-ONE-ORDER-EX.
084200
084300 C105-READ-ORDER-LOOP.
084400     IF WK-C-END-OF-FILE
084500         GO TO C199-LOAD-ORDERS-TABLE-EX.
084600     PERFORM C120-STORE-ONE-ORDER THRU C120-STORE-ONE-ORDER-EX.
084700     PERFORM C110-READ-ONE-ORDER THRU C119-READ-ONE-ORDER-EX.
084800     GO TO C105-READ-ORDER-LOOP.
084900
085000 C199-LOAD-ORDERS-TABLE-EX.
085100     EXIT.
085200
085300 C110-READ-ONE-ORDER.
085400     READ ORDERS INTO WK-ORDR-RECORD
085500         AT END
085600             SET WK-C-END-OF-FILE TO TRUE.
085700
085800 C119-READ-ONE-ORDER-EX.
085900     EXIT.
086000
086100 C120-STORE-ONE-ORDER.
086200     IF ORD-NUMBER = SPACES
086300         GO TO C120-STORE-ONE-ORDER-EX.
086400     IF ORD-TAB-COUNT >= 2000
086500         GO TO C120-STORE-ONE-ORDER-EX.
086600
086700     ADD 1 TO ORD-TAB-COUNT.
086800     SET ORD-IDX TO ORD-TAB-COUNT.
086900     MOVE ORD-NUMBER  TO ORD-TAB-NUMBER   (ORD-IDX).
087000     MOVE ORD-SOURCE  TO WK-C-VCATM-SOURCE.
087100     SET WK-C-VCATM-NORM-SOURCE TO TRUE.
087200     CALL "TKAVCATM" USING WK-C-VCATM-RECORD
087300                           TKA-MAPPING-TABLE
087400                           TKA-HIERARCHY-TABLE.
087500     MOVE WK-C-VCATM-SOURCE TO ORD-TAB-SOURCE (ORD-IDX).
087600
087700     MOVE ORD-EVENT    TO ORD-TAB-EVENT    (ORD-IDX).
087800     MOVE ORD-CATEGORY TO ORD-TAB-CATEGORY (ORD-IDX).
087900
088000     IF ORD-QTY IS NUMERIC AND ORD-QTY > 0
088100         MOVE ORD-QTY TO ORD-TAB-QTY (ORD-IDX)
088200     ELSE
088300         MOVE 1 TO ORD-TAB-QTY (ORD-IDX).
088400
088500     IF ORD-SEATING = SPACES
088600         MOVE "UP TO 2 TOGETHER" TO ORD-TAB-SEATING (ORD-IDX)
088700     ELSE
088800         MOVE ORD-SEATING TO ORD-TAB-SEATING (ORD-IDX).
088900     PERFORM C150-PARSE-SEATING THRU C159-PARSE-SEATING-EX.
089000     MOVE WK-N-ALOC-SEAT-LIMIT-CALC TO ORD-TAB-SEAT-LIMIT
089100                                                      (ORD-IDX).
089200
089300     PERFORM C160-EXTRACT-SPECIFIC-BLOCK
089400        THRU C169-EXTRACT-SPECIFIC-BLOCK-EX.
089500     IF WK-C-ALOC-SPEC-BLOCK-FOUND
089600         MOVE "Y" TO ORD-TAB-SPEC-BLK-SW (ORD-IDX)
089700         MOVE WK-C-ALOC-SPEC-BLOCK TO ORD-TAB-SPEC-BLOCK (ORD-IDX)
089800         MOVE 0 TO ORD-TAB-SORT-SPEC (ORD-IDX)
089900     ELSE
090000         MOVE "N" TO ORD-TAB-SPEC-BLK-SW (ORD-IDX)
090100         MOVE SPACES TO ORD-TAB-SPEC-BLOCK (ORD-IDX)
090200         MOVE 1 TO ORD-TAB-SORT-SPEC (ORD-IDX).
090300     MOVE ORD-CATEGORY TO ORD-TAB-SORT-CATG (ORD-IDX).
090400
090500 C120-STORE-ONE-ORDER-EX.
090600     EXIT.
090700 EJECT
090800*------------------------------------------------------------------*
090900*  TKA0007  "SINGLE" ANYWHERE IN THE SEATING TEXT MEANS LIMIT 1.   *
091000*           "UP TO n TOGETHER" MEANS LIMIT n.  OTHERWISE LIMIT IS  *
091100*           UNKNOWN AND DEFAULTS TO 2.                             *
091200*------------------------------------------------------------------*
091300 C150-PARSE-SEATING.
091400     MOVE 2 TO WK-N-ALOC-SEAT-LIMIT-CALC.
091500     PERFORM C151-SCAN-FOR-SINGLE THRU C151-SCAN-FOR-SINGLE-EX.
091600     IF WK-C-ALOC-TEXT-FOUND
091700         MOVE 1 TO WK-N-ALOC-SEAT-LIMIT-CALC
091800         GO TO C159-PARSE-SEATING-EX.
091900
092000     PERFORM C155-SCAN-FOR-UPTO THRU C155-SCAN-FOR-UPTO-EX.
092100     IF WK-C-ALOC-TEXT-FOUND
092200         PERFORM C157-EXTRACT-UPTO-DIGITS
092300            THRU C157-EXTRACT-UPTO-DIGITS-EX.
092400
092500 C159-PARSE-SEATING-EX.
092600     EXIT.
092700
092800 C151-SCAN-FOR-SINGLE.
092900     MOVE "N" TO WK-C-ALOC-FOUND-SW.
093000     MOVE 1   TO WK-N-ALOC-SCAN-POS.
093100
093200 C152-TRY-ONE-POSITION.
093300     IF WK-N-ALOC-SCAN-POS > 15
093400         GO TO C151-SCAN-FOR-SINGLE-EX.
093500     IF WK-C-ALOC-TEXT-FOUND
093600         GO TO C151-SCAN-FOR-SINGLE-EX.
093700     IF ORD-TAB-SEATING (ORD-IDX) (WK-N-ALOC-SCAN-POS:6) = "SINGLE"
093800         MOVE "Y" TO WK-C-ALOC-FOUND-SW
093900         GO TO C151-SCAN-FOR-SINGLE-EX.
094000     ADD 1 TO WK-N-ALOC-SCAN-POS.
094100     GO TO C152-TRY-ONE-POSITION.
094200
094300 C151-SCAN-FOR-SINGLE-EX.
094400     EXIT.
094500
094600 C155-SCAN-FOR-UPTO.
094700     MOVE "N" TO WK-C-ALOC-FOUND-SW.
094800     MOVE 1   TO WK-N-ALOC-SCAN-POS.
094900
095000 C156-TRY-ONE-POSITION.
095100     IF WK-N-ALOC-SCAN-POS > 14
095200         GO TO C155-SCAN-FOR-UPTO-EX.
095300     IF WK-C-ALOC-TEXT-FOUND
095400         GO TO C155-SCAN-FOR-UPTO-EX.
095500     IF ORD-TAB-SEATING (ORD-IDX) (WK-N-ALOC-SCAN-POS:5) = "UP TO"
095600         MOVE "Y" TO WK-C-ALOC-FOUND-SW
095700         GO TO C155-SCAN-FOR-UPTO-EX.
095800     ADD 1 TO WK-N-ALOC-SCAN-POS.
095900     GO TO C156-TRY-ONE-POSITION.
096000
096100 C155-SCAN-FOR-UPTO-EX.
096200     EXIT.
096300
096400 C157-EXTRACT-UPTO-DIGITS.
096500     MOVE "00" TO WK-C-ALOC-UPTO-DIGITS.
096600     MOVE ZERO TO WK-N-ALOC-UPTO-DIGIT-CNT.
096700     ADD 6 TO WK-N-ALOC-SCAN-POS.
096800*                        TKA0007 - SKIP PAST "UP TO " (5 CHARS
096900*                        PLUS ONE SEPARATING SPACE) TO THE DIGITS.
097000
097100 C158-COPY-ONE-DIGIT.
097200     IF WK-N-ALOC-UPTO-DIGIT-CNT >= 2
097300         GO TO C157-EXTRACT-UPTO-DIGITS-EX.
097400     IF WK-N-ALOC-SCAN-POS > 20
097500         GO TO C157-EXTRACT-UPTO-DIGITS-EX.
097600     IF ORD-TAB-SEATING (ORD-IDX) (WK-N-ALOC-SCAN-POS:1)
097700                                                      NOT NUMERIC
097800         GO TO C157-EXTRACT-UPTO-DIGITS-EX.
097900     ADD 1 TO WK-N-ALOC-UPTO-DIGIT-CNT.
098000     MOVE ORD-TAB-SEATING (ORD-IDX) (WK-N-ALOC-SCAN-POS:1)
098100         TO WK-C-ALOC-UPTO-DIGITS (WK-N-ALOC-UPTO-DIGIT-CNT:1).
098200     ADD 1 TO WK-N-ALOC-SCAN-POS.
098300     GO TO C158-COPY-ONE-DIGIT.
098400
098500 C157-EXTRACT-UPTO-DIGITS-EX.
098600     IF WK-N-ALOC-UPTO-DIGIT-CNT > 0
098700         MOVE WK-C-ALOC-UPTO-DIGITS TO WK-N-ALOC-SEAT-LIMIT-CALC.
098800     EXIT.
098900 EJECT
099000*------------------------------------------------------------------*
099100*  TKA0005  IF THE TRIMMED CATEGORY ENDS IN A STANDALONE 3-DIGIT   *
099200*           NUMBER, THAT NUMBER IS A SPECIFIC BLOCK REQUEST - THE  *
099300*           CHARACTER JUST BEFORE IT MUST NOT ALSO BE A DIGIT, SO  *
099400*           A LONGER RUN OF DIGITS DOESN'T FALSELY MATCH.          *
099500*------------------------------------------------------------------*
099600 C160-EXTRACT-SPECIFIC-BLOCK.
099700     MOVE "N" TO WK-C-ALOC-SPEC-BLK-SW.
099800     MOVE SPACES TO WK-C-ALOC-SPEC-BLOCK.
099900     IF ORDC-CATEGORY-TAIL NOT NUMERIC
100000         GO TO C169-EXTRACT-SPECIFIC-BLOCK-EX.
100100     IF ORDC-CATEGORY-HEAD (27:1) NUMERIC
100200         GO TO C169-EXTRACT-SPECIFIC-BLOCK-EX.
100300     MOVE "Y" TO WK-C-ALOC-SPEC-BLK-SW.
100400     MOVE ORDC-CATEGORY-TAIL TO WK-C-ALOC-SPEC-BLOCK (1:3).
100500
100600 C169-EXTRACT-SPECIFIC-BLOCK-EX.
100700     EXIT.
100800 EJECT
100900*------------------------------------------------------------------*
101000*  TKA0005  SORT THE ORDER TABLE - SPECIFIC-BLOCK ORDERS FIRST,    *
101100*           THEN ASCENDING BY CATEGORY TEXT - SAME BUBBLE-SORT     *
101200*           IDIOM AS TKAVBLKX'S BLOCK-LIST SORT.                   *
101300*------------------------------------------------------------------*
101400 C900-SORT-ORDERS-TABLE.
101500     MOVE ORD-TAB-COUNT TO WK-N-ALOC-SORT-I.
101600     SUBTRACT 1 FROM WK-N-ALOC-SORT-I.
101700
101800 C910-OUTER-PASS.
101900     IF WK-N-ALOC-SORT-I < 1
102000         GO TO C999-SORT-ORDERS-TABLE-EX.
102100     MOVE "N" TO WK-N-ALOC-SORT-SW.
102200     MOVE 1   TO WK-N-ALOC-SORT-J.
102300
102400 C920-INNER-PASS.
102500     IF WK-N-ALOC-SORT-J > WK-N-ALOC-SORT-I
102600         GO TO C930-INNER-PASS-EX.
102700     IF ORD-TAB-SORTKEY (WK-N-ALOC-SORT-J) >
102800         ORD-TAB-SORTKEY (WK-N-ALOC-SORT-J + 1)
102900         PERFORM C940-SWAP-ENTRIES THRU C949-SWAP-ENTRIES-EX
103000         MOVE "Y" TO WK-N-ALOC-SORT-SW.
103100     ADD 1 TO WK-N-ALOC-SORT-J.
103200     GO TO C920-INNER-PASS.
103300
103400 C930-INNER-PASS-EX.
103500     SUBTRACT 1 FROM WK-N-ALOC-SORT-I.
103600     IF WK-C-ALOC-SORT-SWAPPED
103700         GO TO C910-OUTER-PASS.
103800
103900 C999-SORT-ORDERS-TABLE-EX.
104000     EXIT.
104100
104200 C940-SWAP-ENTRIES.
104300     MOVE ORD-TAB-ENTRY (WK-N-ALOC-SORT-J)     TO
104400                                            WK-G-ALOC-SWAP-AREA.
104500     MOVE ORD-TAB-ENTRY (WK-N-ALOC-SORT-J + 1)  TO
104600                                  ORD-TAB-ENTRY (WK-N-ALOC-SORT-J).
104700     MOVE WK-G-ALOC-SWAP-AREA TO
104800                             ORD-TAB-ENTRY (WK-N-ALOC-SORT-J + 1).
104900
105000 C949-SWAP-ENTRIES-EX.
105100     EXIT.
105200 EJECT
105300*------------------------------------------------------------------*
105400*  TKA0001  DRIVE ONE ALLOCATION PASS PER ORDER, IN SORTED ORDER.  *
105500*------------------------------------------------------------------*
105600 D000-PROCESS-ALL-ORDERS.
105700     PERFORM D100-PROCESS-ONE-ORDER THRU D100-PROCESS-ONE-ORDER-EX
105800         VARYING ORD-IDX FROM 1 BY 1
105900           UNTIL ORD-IDX > ORD-TAB-COUNT.
106000
106100 D099-PROCESS-ALL-ORDERS-EX.
106200     EXIT.
106300
106400 D100-PROCESS-ONE-ORDER.
106500     MOVE "N"    TO WK-C-ALOC-SKIP-ORDER-SW.
106600     MOVE SPACES TO WK-C-VASGN-STATUS WK-C-VASGN-REASON.
106700     MOVE ZERO   TO WK-N-VASGN-CHOSEN-CNT.
106800
106900     PERFORM D150-CHECK-ALREADY-ASSIGNED
107000        THRU D150-CHECK-ALREADY-ASSIGNED-EX.
107100     IF WK-C-ALOC-ALREADY-SW = "Y"
107200         MOVE "ALREADY_ASSIGNED" TO WK-C-VASGN-STATUS
107300         MOVE SPACES              TO WK-C-VASGN-REASON
107400         GO TO D180-FINISH-ORDER.
107500
107600     PERFORM D200-BUILD-BLOCK-LIST THRU D299-BUILD-BLOCK-LIST-EX.
107700     IF WK-C-ALOC-SKIP-ORDER-SW = "Y"
107800         GO TO D100-PROCESS-ONE-ORDER-EX.
107900
108000     IF WK-C-ALOC-NO-BLOCKS-SW = "Y"
108100         MOVE "CHANGED_CATEGORY_NOT_IN_MAPPING" TO
108200                                             WK-C-VASGN-STATUS
108300         MOVE "CATEGORY_NOT_IN_MAPPING"         TO
108400                                             WK-C-VASGN-REASON
108500         GO TO D180-FINISH-ORDER.
108600
108700     PERFORM D500-SORT-BLOCK-LIST THRU D500-SORT-BLOCK-LIST-EX.
108800     PERFORM D600-CALL-ALLOCATOR  THRU D600-CALL-ALLOCATOR-EX.
108900
109000 D180-FINISH-ORDER.
109100     PERFORM D700-BUILD-RESULT THRU D799-BUILD-RESULT-EX.
109200     IF WK-C-VASGN-STATUS = "ASSIGNED"
109300         PERFORM D800-COMMIT-ASSIGNMENT
109400            THRU D899-COMMIT-ASSIGNMENT-EX.
109500
109600 D100-PROCESS-ONE-ORDER-EX.
109700     EXIT.
109800 EJECT
109900*------------------------------------------------------------------*
110000*  TKA0026  AN ORDER ALREADY HOLDING ANY ASSIGNMENT IS NEVER       *
110100*           PROCESSED AGAIN.                                      *
110200*------------------------------------------------------------------*
110300 D150-CHECK-ALREADY-ASSIGNED.
110400     MOVE "N" TO WK-C-ALOC-ALREADY-SW.
110500     SET ASGORD-IDX TO 1.
110600     SEARCH ASGORD-ENTRY
110700         AT END
110800             NEXT SENTENCE
110900         WHEN ASGORD-NUMBER (ASGORD-IDX) = ORD-TAB-NUMBER (ORD-IDX)
111000             MOVE "Y" TO WK-C-ALOC-ALREADY-SW.
111100
111200 D150-CHECK-ALREADY-ASSIGNED-EX.
111300     EXIT.
111400
111500*------------------------------------------------------------------*
111600*  TKA0005/TKA0023  BUILD THE STARTING PERMITTED-BLOCK LIST FOR    *
111700*           THE ORDER - EXACTLY ONE BLOCK IF IT IS A SPECIFIC-     *
111800*           BLOCK ORDER, OTHERWISE THE MAPPED-CATEGORY BLOCKS.     *
111900*------------------------------------------------------------------*
112000 D200-BUILD-BLOCK-LIST.
112100     MOVE "N" TO WK-C-ALOC-SKIP-ORDER-SW.
112200     MOVE "N" TO WK-C-ALOC-NO-BLOCKS-SW.
112300
112400     IF ORD-TAB-SPEC-BLOCK-ORDER (ORD-IDX)
112500         PERFORM D300-BUILD-SPECIFIC-BLOCK-LIST
112600            THRU D300-BUILD-SPECIFIC-BLOCK-LIST-EX
112700         GO TO D299-BUILD-BLOCK-LIST-EX.
112800
112900     PERFORM D350-CHECK-SOURCE-SUPPORTED
113000        THRU D350-CHECK-SOURCE-SUPPORTED-EX.
113100     IF WK-C-ALOC-SKIP-ORDER-SW = "Y"
113200         GO TO D299-BUILD-BLOCK-LIST-EX.
113300
113400     PERFORM D400-RESOLVE-MAPPED-BLOCKS
113500        THRU D499-RESOLVE-MAPPED-BLOCKS-EX.
113600     IF BLKL-COUNT IN WK-C-VBLKX-BLOCKS = 0
113700         MOVE "Y" TO WK-C-ALOC-NO-BLOCKS-SW.
113800
113900 D299-BUILD-BLOCK-LIST-EX.
114000     EXIT.
114100
114200 D300-BUILD-SPECIFIC-BLOCK-LIST.
114300     MOVE 1 TO BLKL-COUNT IN WK-C-VBLKX-BLOCKS.
114400     SET BLKL-IDX OF WK-C-VBLKX-BLOCKS TO 1.
114500     MOVE ORD-TAB-SPEC-BLOCK (ORD-IDX) TO
114600         BLKL-BLOCK (BLKL-IDX OF WK-C-VBLKX-BLOCKS).
114700     MOVE "N" TO BLKL-EXCLUSIVE (BLKL-IDX OF WK-C-VBLKX-BLOCKS).
114800     MOVE ORD-TAB-SPEC-BLOCK (ORD-IDX) TO WK-C-ALOC-BLOCK-IN.
114900     PERFORM A320-COMPUTE-BLKNUM THRU A329-COMPUTE-BLKNUM-EX.
115000     MOVE WK-N-ALOC-BLKNUM-OUT TO
115100         BLKL-BLKNUM (BLKL-IDX OF WK-C-VBLKX-BLOCKS).
115200
115300 D300-BUILD-SPECIFIC-BLOCK-LIST-EX.
115400     EXIT.
115500
115600 D350-CHECK-SOURCE-SUPPORTED.
115700     MOVE "N" TO WK-C-ALOC-SKIP-ORDER-SW.
115800     IF ORD-TAB-SOURCE (ORD-IDX) = "LIVEFOOTBALLTICKETS"
115900       OR ORD-TAB-SOURCE (ORD-IDX) = "FOOTBALLTICKETNET"
116000       OR ORD-TAB-SOURCE (ORD-IDX) = "SPORTSEVENTS365"
116100       OR ORD-TAB-SOURCE (ORD-IDX) = "TIXSTOCK"
116200       OR ORD-TAB-SOURCE (ORD-IDX) = "GOLDENSEAT"
116300         CONTINUE
116400     ELSE
116500         MOVE "Y" TO WK-C-ALOC-SKIP-ORDER-SW.
116600
116700 D350-CHECK-SOURCE-SUPPORTED-EX.
116800     EXIT.
116900 EJECT
117000*------------------------------------------------------------------*
117100*  TKA0002/TKA0033/TKA0046  RESOLVE MAPPED BLOCKS FOR THE ORDER'S  *
117200*           CATEGORY, INCLUDING UPGRADES, VIA TKAVCATM - MOD       *
117300*           TKA0023.                                               *
117400*------------------------------------------------------------------*
117500 D400-RESOLVE-MAPPED-BLOCKS.
117600     MOVE ORD-TAB-SOURCE   (ORD-IDX) TO WK-C-VCATM-SOURCE.
117700     MOVE ORD-TAB-CATEGORY (ORD-IDX) TO WK-C-VCATM-CATEGORY.
117800     SET WK-C-VCATM-RESOLVE-CATG TO TRUE.
117900     CALL "TKAVCATM" USING WK-C-VCATM-RECORD
118000                           TKA-MAPPING-TABLE
118100                           TKA-HIERARCHY-TABLE.
118200     MOVE WK-C-VCATM-BLOCKS TO WK-C-VBLKX-BLOCKS.
118300
118400 D499-RESOLVE-MAPPED-BLOCKS-EX.
118500     EXIT.
118600
118700*------------------------------------------------------------------*
118800*  TKA0014/TKA0051/TKA0052  SORT THE PERMITTED-BLOCK LIST, EXPAND  *
118900*           TIXSTOCK TWINS, AND FLAG EXCLUSIVE BLOCKS VIA TKAVBLKX.*
119000*------------------------------------------------------------------*
119100 D500-SORT-BLOCK-LIST.
119200     MOVE ORD-TAB-SOURCE (ORD-IDX) TO WK-C-VBLKX-SOURCE.
119300     SET WK-C-VBLKX-BUILD-LIST TO TRUE.
119400     CALL "TKAVBLKX" USING WK-C-VBLKX-RECORD
119500                           TKA-EXCLUSIVITY-TABLE.
119600
119700 D500-SORT-BLOCK-LIST-EX.
119800     EXIT.
119900 EJECT
120000*------------------------------------------------------------------*
120100*  TKA0034  CALL THE ALLOCATOR - STRICT-SINGLE AND PER-SOURCE      *
120200*           ALLOW-SCH ARE LOOKED UP FROM THE RULES TABLE FIRST.    *
120300*------------------------------------------------------------------*
120400 D600-CALL-ALLOCATOR.
120500     MOVE ORD-TAB-NUMBER     (ORD-IDX) TO WK-C-VASGN-ORDER.
120600     MOVE ORD-TAB-SOURCE     (ORD-IDX) TO WK-C-VASGN-SOURCE.
120700     MOVE ORD-TAB-EVENT      (ORD-IDX) TO WK-C-VASGN-EVENT.
120800     MOVE ORD-TAB-CATEGORY   (ORD-IDX) TO WK-C-VASGN-CATEGORY.
120900     MOVE ORD-TAB-QTY        (ORD-IDX) TO WK-N-VASGN-QTY.
121000     MOVE ORD-TAB-SEAT-LIMIT (ORD-IDX) TO WK-N-VASGN-SEAT-LIMIT.
121100     MOVE ORD-TAB-SPEC-BLK-SW (ORD-IDX) TO WK-C-VASGN-SPEC-BLK-SW.
121200     MOVE WK-RUL-STRICT-SINGLE TO WK-C-VASGN-STRICT-SGL.
121300     PERFORM D650-LOOKUP-ALLOW-SCH THRU D650-LOOKUP-ALLOW-SCH-EX.
121400     MOVE WK-C-VBLKX-BLOCKS TO WK-C-VASGN-BLOCKS.
121500     CALL "TKAVASGN" USING WK-C-VASGN-RECORD TKA-TICKET-TABLE.
121600
121700 D600-CALL-ALLOCATOR-EX.
121800     EXIT.
121900
122000 D650-LOOKUP-ALLOW-SCH.
122100     MOVE "N" TO WK-C-VASGN-ALLOW-SCH.
122200     SET RUL-IDX TO 1.
122300     SEARCH WK-RUL-SOURCE-TAB
122400         AT END
122500             NEXT SENTENCE
122600         WHEN WK-RUL-SRC-NAME (RUL-IDX) = ORD-TAB-SOURCE (ORD-IDX)
122700             MOVE WK-RUL-ALLOW-SCH (RUL-IDX) TO
122800                                             WK-C-VASGN-ALLOW-SCH.
122900
123000 D650-LOOKUP-ALLOW-SCH-EX.
123100     EXIT.
123200 EJECT
123300*------------------------------------------------------------------*
123400*  TKA0010  TALLY THE RESULT AND WRITE ITS DETAIL LINE(S) TO THE   *
123500*           RESULTS REPORT.                                       *
123600*------------------------------------------------------------------*
123700 D700-BUILD-RESULT.
123800     ADD 1 TO WK-N-ALOC-TOTAL-PROCESSED.
123900     IF WK-C-VASGN-STATUS = "ASSIGNED"
124000         ADD 1 TO WK-N-ALOC-TOTAL-ASSIGNED
124100     ELSE
124200         PERFORM D750-ADD-NOTASSIGNED
124300            THRU D750-ADD-NOTASSIGNED-EX.
124400     PERFORM E000-WRITE-RESULT-LINE THRU E099-WRITE-RESULT-LINE-EX.
124500
124600 D799-BUILD-RESULT-EX.
124700     EXIT.
124800
124900 D750-ADD-NOTASSIGNED.
125000     IF NA-COUNT >= 2000
125100         GO TO D750-ADD-NOTASSIGNED-EX.
125200     ADD 1 TO NA-COUNT.
125300     SET NA-IDX TO NA-COUNT.
125400     MOVE ORD-TAB-NUMBER (ORD-IDX) TO NA-ORDER  (NA-IDX).
125500     MOVE ORD-TAB-SOURCE (ORD-IDX) TO NA-SOURCE (NA-IDX).
125600     MOVE WK-C-VASGN-STATUS        TO NA-STATUS (NA-IDX).
125700     MOVE WK-C-VASGN-REASON        TO NA-REASON (NA-IDX).
125800
125900 D750-ADD-NOTASSIGNED-EX.
126000     EXIT.
126100 EJECT
126200*------------------------------------------------------------------*
126300*  TKA0001  ON SUCCESS, STAMP THE ORDER NUMBER INTO EVERY CHOSEN   *
126400*           TICKET STILL BLANK AND MARK IT ASSIGNED IN MEMORY.     *
126500*------------------------------------------------------------------*
126600 D800-COMMIT-ASSIGNMENT.
126700     PERFORM D810-COMMIT-ONE-SEAT THRU D810-COMMIT-ONE-SEAT-EX
126800         VARYING VASGN-CH-IDX FROM 1 BY 1
126900           UNTIL VASGN-CH-IDX > WK-N-VASGN-CHOSEN-CNT.
127000
127100 D899-COMMIT-ASSIGNMENT-EX.
127200     EXIT.
127300
127400 D810-COMMIT-ONE-SEAT.
127500     SET TKT-IDX2 TO 1.
127600     SEARCH TKT-TAB-ENTRY VARYING TKT-IDX2
127700         AT END
127800             NEXT SENTENCE
127900         WHEN TKT-TAB-ID (TKT-IDX2) = WK-N-VASGN-CH-ID
128000                                                 (VASGN-CH-IDX)
128100             IF TKT-TAB-ASSIGNED (TKT-IDX2) = SPACES
128200                 MOVE ORD-TAB-NUMBER (ORD-IDX) TO
128300                                     TKT-TAB-ASSIGNED (TKT-IDX2).
128400
128500 D810-COMMIT-ONE-SEAT-EX.
128600     EXIT.
128700 EJECT
128800*------------------------------------------------------------------*
128900*  TKA0024  WRITE THE UPDATED TICKET TABLE OUT IN FULL - THE       *
129000*           BATCH EQUIVALENT OF WRITING THE ASSIGNMENT COLUMN      *
129100*           BACK TO THE LIVE SPREADSHEET.                         *
129200*------------------------------------------------------------------*
129300 D900-WRITE-TICKETS-OUT.
129400     PERFORM D910-WRITE-ONE-TICKET THRU D910-WRITE-ONE-TICKET-EX
129500         VARYING TKT-IDX FROM 1 BY 1
129600           UNTIL TKT-IDX > TKT-TAB-COUNT.
129700
129800 D999-WRITE-TICKETS-OUT-EX.
129900     EXIT.
130000
130100 D910-WRITE-ONE-TICKET.
130200     MOVE TKT-TAB-GAME     (TKT-IDX) TO TKT-GAME.
130300     MOVE TKT-TAB-BLOCK    (TKT-IDX) TO TKT-BLOCK.
130400     MOVE TKT-TAB-ROW      (TKT-IDX) TO TKT-ROW.
130500     MOVE TKT-TAB-SEAT     (TKT-IDX) TO TKT-SEAT.
130600     MOVE TKT-TAB-ASSIGNED (TKT-IDX) TO TKT-ASSIGNED.
130700     WRITE TKTOUT-FD-RECORD FROM TKT-RECORD.
130800
130900 D910-WRITE-ONE-TICKET-EX.
131000     EXIT.
131100 EJECT
131200*------------------------------------------------------------------*
131300*  TKA0001  WRITE THE DETAIL LINE FOR ONE ORDER, PLUS A FOLLOW-ON  *
131400*           SEAT LINE FOR EACH CHOSEN TICKET WHEN ASSIGNED.        *
131500*------------------------------------------------------------------*
131600 E000-WRITE-RESULT-LINE.
131700     MOVE SPACES TO WK-PRINT-LINE.
131800     MOVE ORD-TAB-NUMBER (ORD-IDX) TO PR-ORDER.
131900     MOVE ORD-TAB-SOURCE (ORD-IDX) TO PR-SOURCE.
132000     MOVE WK-C-VASGN-STATUS        TO PR-STATUS.
132100     MOVE WK-C-VASGN-REASON        TO PR-REASON.
132200     WRITE RES-FD-RECORD FROM WK-PRINT-LINE.
132300
132400     IF WK-C-VASGN-STATUS = "ASSIGNED"
132500         PERFORM E010-WRITE-ONE-SEAT-LINE
132600            THRU E010-WRITE-ONE-SEAT-LINE-EX
132700            VARYING VASGN-CH-IDX FROM 1 BY 1
132800              UNTIL VASGN-CH-IDX > WK-N-VASGN-CHOSEN-CNT.
132900
133000 E099-WRITE-RESULT-LINE-EX.
133100     EXIT.
133200
133300 E010-WRITE-ONE-SEAT-LINE.
133400     MOVE SPACES TO WK-PRINT-SEAT-VIEW.
133500     MOVE WK-C-VASGN-CH-BLOCK (VASGN-CH-IDX) TO PR-SEAT-BLOCK.
133600     MOVE WK-N-VASGN-CH-ROW   (VASGN-CH-IDX) TO PR-SEAT-ROW.
133700     MOVE WK-N-VASGN-CH-SEAT  (VASGN-CH-IDX) TO PR-SEAT-SEAT.
133800     MOVE WK-N-VASGN-CH-ID    (VASGN-CH-IDX) TO PR-SEAT-TKTID.
133900     WRITE RES-FD-RECORD FROM WK-PRINT-SEAT-VIEW.
134000
134100 E010-WRITE-ONE-SEAT-LINE-EX.
134200     EXIT.
134300 EJECT
134400*------------------------------------------------------------------*
134500*  TKA0001  RUN SUMMARY - TOTAL PROCESSED, COUNT ASSIGNED, THEN    *
134600*           ONE LINE PER NON-ASSIGNED ORDER WITH ITS REASON.       *
134700*------------------------------------------------------------------*
134800 E100-WRITE-SUMMARY.
134900     MOVE WK-N-ALOC-TOTAL-PROCESSED TO WK-N-ALOC-TOTAL-PROC-DISP.
135000     MOVE WK-N-ALOC-TOTAL-ASSIGNED  TO WK-N-ALOC-TOTAL-ASGN-DISP.
135100
135200     MOVE SPACES TO WK-PRINT-LINE.
135300     MOVE "RUN SUMMARY"            TO PR-ORDER.
135400     MOVE WK-N-ALOC-TOTAL-PROC-DISP TO PR-SOURCE (1:4).
135500     MOVE "TOTAL PROCESSED"        TO PR-STATUS.
135600     WRITE RES-FD-RECORD FROM WK-PRINT-LINE.
135700
135800     MOVE SPACES TO WK-PRINT-LINE.
135900     MOVE WK-N-ALOC-TOTAL-ASGN-DISP TO PR-SOURCE (1:4).
136000     MOVE "ASSIGNED"               TO PR-STATUS.
136100     WRITE RES-FD-RECORD FROM WK-PRINT-LINE.
136200
136300     PERFORM E110-WRITE-ONE-NOTASSIGNED
136400        THRU E110-WRITE-ONE-NOTASSIGNED-EX
136500        VARYING NA-IDX FROM 1 BY 1
136600          UNTIL NA-IDX > NA-COUNT.
136700
136800 E199-WRITE-SUMMARY-EX.
136900     EXIT.
137000
137100 E110-WRITE-ONE-NOTASSIGNED.
137200     MOVE SPACES TO WK-PRINT-LINE.
137300     MOVE NA-ORDER  (NA-IDX) TO PR-ORDER.
137400     MOVE NA-SOURCE (NA-IDX) TO PR-SOURCE.
137500     MOVE NA-STATUS (NA-IDX) TO PR-STATUS.
137600     MOVE NA-REASON (NA-IDX) TO PR-REASON.
137700     WRITE RES-FD-RECORD FROM WK-PRINT-LINE.
137800
137900 E110-WRITE-ONE-NOTASSIGNED-EX.
138000     EXIT.
138100 EJECT
138200*------------------------------------------------------------------*
138300*                   PROGRAM SUBROUTINE                           *
138400*------------------------------------------------------------------*
138500 Z000-END-PROGRAM-ROUTINE.
138600     CLOSE ORDERS
138700           TICKETS
138800           CATMAP
138900           HIERARCHY
139000           RULES
139100           TICKETSOUT
139200           RESULTS.
139300
139400 Z999-END-PROGRAM-ROUTINE-EX.
139500     STOP RUN.
139600
139700******************************************************************
139800************** END OF PROGRAM SOURCE -  TKAVALOC ***************
139900******************************************************************
